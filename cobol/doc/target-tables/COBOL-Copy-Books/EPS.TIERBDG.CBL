000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TIER-BADGE-REFERENCE-DATA.
000300 AUTHOR. R T HALVORSEN.
000400 INSTALLATION. DST SYSTEMS INC - LOYALTY AND ENGAGEMENT SVCS.
000500 DATE-WRITTEN. 04/18/1989.
000600 DATE-COMPILED. 04/18/1989.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800*****************************************************************
000900*                      C H A N G E   L O G                      *
001000*****************************************************************
001100* DATE      BY   TICKET    DESCRIPTION                          *
001200*-----------------------------------------------------------------
001300* 04/18/89  RTH  EPS-0002  INITIAL LAYOUT - TIER TABLE ROW ONLY  * EPS0002
001400* 10/05/89  JO   EPS-0017  ADDED BADGE-ROW DETAIL AREA REDEFINES * EPS0017
001500* 03/30/90  JO   EPS-0026  ADDED TRAILER ROW COUNT AREA          * EPS0026
001600* 08/12/92  SR   EPS-0088  WIDENED MULTIPLIER/DECAY-RATE TO 9V99 * EPS0088
001700* 05/02/94  MF   EPS-0122  ADDED GOLD AND PLATINUM TIER VALUES   * EPS0122
001800*                          TO THE TIER-ID 88-LEVEL CONDITION     *
001900* 12/03/98  PC   EPS-0188  Y2K - VERIFIED CCYY WINDOW ON RUN-DTE * EPS0188
002000* 03/09/01  PC   EPS-0204  VALCPY STUB CONVERTED TO PASS-COUNTER * EPS0204
002100* 02/11/09  DA   EPS-0277  RENUMBERED BADGE IDS 1-8 PER MARKETING* EPS0277
002200*                          REQUEST - SEE EPS-0277 FOR MAPPING    *
002300* 10/30/13  KV   EPS-0311  REVIEWED FOR PLATINUM TIER ADD - NO   * EPS0311
002400*                          LAYOUT CHANGE REQUIRED                *
002500*****************************************************************
002600* SYSTEM OF RECORD FOR THE MEMBERSHIP-TIER AND ACHIEVEMENT-      *
002700* BADGE REFERENCE TABLES.  ONE CARD PER TIER (FOUR CARDS) FOLLOWED*
002800* BY ONE CARD PER BADGE (EIGHT CARDS), TERMINATED BY A TRAILER   *
002900* CARD CARRYING THE ROW COUNT.  LOADED ONCE AT JOB START BY THE  *
003000* DECAY/TIER RE-EVALUATION JOB - SEE EPS.DECAYTR.                *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS TIER-DIGIT IS "1" THRU "4"
003700     UPSI-0 ON  STATUS IS VALCPY-RERUN-REQUESTED
003800     UPSI-0 OFF STATUS IS VALCPY-NORMAL-RUN.
003900 FILE-CONTROL.
004000     SELECT TIER-BADGE-REFERENCE-DATA ASSIGN TO "FNAME".
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  TIER-BADGE-REFERENCE-DATA.
004350*----------------------------------------------------------------
004360* FOUR TIER CARDS AND EIGHT BADGE CARDS SHARE ONE 65-BYTE DETAIL
004370* AREA VIA REDEFINES, FOLLOWED BY A SINGLE TRAILER CARD - SEE
004380* RECORD-TYPE-CDE TO TELL THEM APART ON THE READ.  EPS.DECAYTR'S
004390* 1100-LOAD-TIER-TABLE ONLY KEEPS THE 'TR' ROWS.
004395*----------------------------------------------------------------
004400 01  TIER-BADGE-REFERENCE-DATA.
004500     05  SYSTEM-ID                        PIC X(03).
004600     05  REF-RUN-DTE.
004700         10  REF-RUN-YYYY-DTE              PIC 9(04).
004800         10  REF-RUN-MM-DTE                 PIC 9(02).
004900         10  REF-RUN-DD-DTE                 PIC 9(02).
005000     05  RECORD-TYPE-CDE                   PIC X(02).
005100         88  RECORD-TYPE-TIER                  VALUE 'TR'.
005200         88  RECORD-TYPE-BADGE                  VALUE 'BR'.
005300         88  RECORD-TYPE-TRAILER                VALUE 'TT'.
005400     05  TIER-DETAIL-AREA.
005450*----------------------------------------------------------------
005460* EPS-0122 ADDED THE GOLD/PLATINUM 88-LEVELS WHEN THE TWO UPPER
005470* TIERS WERE INTRODUCED - TIER-ID-ROW ITSELF DID NOT WIDEN, SINCE
005480* FOUR TIERS STILL FIT IN A SINGLE DIGIT.
005495*----------------------------------------------------------------
005500         10  TIER-ID-ROW                   PIC 9(01).
005600             88  TIER-ID-BRONZE                 VALUE 1.
005700             88  TIER-ID-SILVER                 VALUE 2.
005800             88  TIER-ID-GOLD                    VALUE 3.
005900             88  TIER-ID-PLATINUM                VALUE 4.
006000         10  TIER-NAME-ROW                 PIC X(10).
006100         10  TIER-MIN-POINTS-ROW           PIC 9(09).
006200         10  TIER-MAX-POINTS-ROW           PIC 9(09).
006300         10  TIER-MULTIPLIER-ROW           PIC 9(01)V9(02).
006400         10  TIER-DECAY-RATE-ROW           PIC 9(01)V9(02).
006500         10  FILLER                        PIC X(47).
006600     05  BADGE-DETAIL-AREA REDEFINES TIER-DETAIL-AREA.
006650*----------------------------------------------------------------
006660* EPS-0277 RENUMBERED BADGE-ID-ROW 1-8 WHEN MARKETING RETIRED
006670* THREE LEGACY BADGES AND ADDED FOUR NEW ONES - THE OLD NUMBERS
006680* ARE NOT REUSED, SO A BADGE-HISTORY EXTRACT MUST NOT ASSUME
006690* BADGE-ID-ROW IS STABLE ACROSS A PRE-2009 DATE RANGE.
006695*----------------------------------------------------------------
006700         10  BADGE-ID-ROW                  PIC 9(02).
006800         10  BADGE-NAME-ROW                PIC X(24).
006900         10  BADGE-BONUS-POINTS-ROW        PIC 9(05).
007000         10  FILLER                        PIC X(49).
007100     05  TRAILER-AREA REDEFINES TIER-DETAIL-AREA.
007200         10  TOTAL-REF-ROWS-OUT-NBR        PIC 9(05).
007300         10  FILLER                        PIC X(75).
007400 WORKING-STORAGE SECTION.
007450 77  WS-VALCPY-PASS-CT                  PIC S9(04) COMP VALUE ZERO.
007500 01  WS-VALCPY-CONTROLS.
007700     05  WS-VALCPY-RESULT-CDE           PIC X(01) VALUE "P".
007800         88  WS-VALCPY-PASSED               VALUE "P".
007900         88  WS-VALCPY-FAILED               VALUE "F".
008000     05  FILLER                         PIC X(10).
008100 PROCEDURE DIVISION.
008200 0100-VALCPY-MAIN.
008300     ADD 1 TO WS-VALCPY-PASS-CT
008400     SET WS-VALCPY-PASSED TO TRUE
008500     STOP RUN.
