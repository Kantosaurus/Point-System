000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. USER-MASTER-RECORD.
000300 AUTHOR. R T HALVORSEN.
000400 INSTALLATION. DST SYSTEMS INC - LOYALTY AND ENGAGEMENT SVCS.
000500 DATE-WRITTEN. 04/11/1989.
000600 DATE-COMPILED. 04/11/1989.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800*****************************************************************
000900*                      C H A N G E   L O G                      *
001000*****************************************************************
001100* DATE      BY   TICKET    DESCRIPTION                          *
001200*-----------------------------------------------------------------
001300* 04/11/89  RTH  EPS-0001  INITIAL LAYOUT - MEMBER MASTER        * EPS0001
001400* 04/11/89  RTH  EPS-0001  SIGNED TOTAL-POINTS, TIER-ID ADDED    * EPS0001
001500* 09/02/89  JO   EPS-0014  ADDED FOLLOWER/FOLLOWING COUNTERS     * EPS0014
001600* 01/18/90  JO   EPS-0022  ADDED LAST-DECAY-DATE FOR POINT RUN   * EPS0022
001700* 06/07/91  SR   EPS-0061  ADDED LOGIN-STREAK COUNTER            * EPS0061
001800* 02/25/93  MF   EPS-0105  REDEFINED DATE FIELDS INTO CC/YY/MM/  * EPS0105
001900*                          DD FOR THE DECAY-AGE CALCULATION JOB  *
002000* 11/14/94  MF   EPS-0131  RESERVED FILLER CARVED OUT FOR FUTURE * EPS0131
002100*                          BADGE COUNT (SEE EPS-0131 REQUEST)    *
002200* 12/03/98  PC   EPS-0188  Y2K - CONFIRMED CCYY WINDOW, NO 2-DIG * EPS0188
002300*                          YEAR STORAGE REMAINS IN THIS RECORD   *
002400* 03/09/01  PC   EPS-0204  VALCPY STUB CONVERTED TO PASS-COUNTER * EPS0204
002500* 07/22/05  DA   EPS-0249  COMMENT CLEANUP, NO LAYOUT CHANGE     * EPS0249
002600* 10/30/13  KV   EPS-0311  REVIEWED FOR PLATINUM TIER ADD - NO   * EPS0311
002700*                          LAYOUT CHANGE REQUIRED                *
002800*****************************************************************
002900* THIS MEMBER IS THE SYSTEM OF RECORD FOR THE MEMBER-MASTER      *
003000* RECORD LAYOUT.  IT IS COMPILED STANDALONE BY THE NIGHTLY       *
003100* VALCPY STEP TO PROVE THE LAYOUT STILL COMPILES CLEAN BEFORE    *
003200* THE METADATA EXTRACTOR SCRAPES IT FOR THE JOB LIBRARY.  THE    *
003300* POINT-AWARD AND DECAY/TIER JOBS RESTATE THESE FIELDS IN THEIR  *
003400* OWN FILE SECTIONS - KEEP BOTH IN STEP WHEN THIS CHANGES.       *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS TIER-DIGIT IS "1" THRU "4"
004100     UPSI-0 ON  STATUS IS VALCPY-RERUN-REQUESTED
004200     UPSI-0 OFF STATUS IS VALCPY-NORMAL-RUN.
004300 FILE-CONTROL.
004400     SELECT USER-MASTER-RECORD ASSIGN TO "FNAME".
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  USER-MASTER-RECORD.
004800 01  USER-MASTER-RECORD.
004850*----------------------------------------------------------------
004860* EPS-0001 MADE USR-TOTAL-POINTS SIGNED FROM THE OUTSET - A
004870* CORRECTION OR A DECAY RUN CAN DRIVE A MEMBER'S BALANCE THROUGH
004880* ZERO, AND THE ORIGINAL DESIGN DID NOT WANT AN ABEND ON A
004890* PERFECTLY VALID NEGATIVE ADJUSTMENT.
004895*----------------------------------------------------------------
004900     05  USR-USER-ID                    PIC X(10).
005000     05  USR-USERNAME                   PIC X(20).
005100     05  USR-TOTAL-POINTS               PIC S9(09).
005200     05  USR-TIER-ID                    PIC 9(01).
005300         88  USR-TIER-BRONZE                VALUE 1.
005400         88  USR-TIER-SILVER                VALUE 2.
005500         88  USR-TIER-GOLD                  VALUE 3.
005600         88  USR-TIER-PLATINUM              VALUE 4.
005700     05  USR-LAST-LOGIN-DATE            PIC 9(08).
005800     05  USR-LLD-DATE-R REDEFINES USR-LAST-LOGIN-DATE.
005900         10  USR-LLD-CCYY                PIC 9(04).
006000         10  USR-LLD-MM                  PIC 9(02).
006100         10  USR-LLD-DD                  PIC 9(02).
006200     05  USR-LAST-DECAY-DATE            PIC 9(08).
006250*----------------------------------------------------------------
006260* EPS-0105 - BOTH DATE FIELDS ON THIS RECORD GOT A CC/YY/MM/DD
006270* REDEFINES SO THE DECAY-AGE CALCULATION (TODAY MINUS
006280* USR-LAST-DECAY-DATE) COULD WORK IN WHOLE CALENDAR MONTHS
006290* WITHOUT AN INTRINSIC DATE FUNCTION - SEE EPS.DECAYTR 2065.
006295*----------------------------------------------------------------
006300     05  USR-LDD-DATE-R REDEFINES USR-LAST-DECAY-DATE.
006400         10  USR-LDD-CCYY                PIC 9(04).
006500         10  USR-LDD-MM                  PIC 9(02).
006600         10  USR-LDD-DD                  PIC 9(02).
006700     05  USR-LOGIN-STREAK               PIC 9(05).
006800     05  USR-FOLLOWERS-COUNT            PIC 9(07).
006900     05  USR-FOLLOWING-COUNT            PIC 9(07).
007000     05  FILLER                         PIC X(45).
007010*----------------------------------------------------------------
007020* EPS-0131 - USR-RESV-BADGE-COUNT WAS CARVED OUT OF FILLER FOR A
007030* FUTURE PER-MEMBER BADGE TALLY SO THE REPORTING JOB WOULD NOT
007040* HAVE TO COUNT TIER-BADGE-REFERENCE-DATA ROWS AT RUN TIME -
007050* STILL NOT SET OR READ BY ANY JOB IN THIS SUITE.
007060*----------------------------------------------------------------
007100     05  FILLER-R REDEFINES FILLER.
007200         10  USR-RESV-BADGE-COUNT        PIC 9(03).
007300         10  FILLER                      PIC X(42).
007400 WORKING-STORAGE SECTION.
007450 77  WS-VALCPY-PASS-CT                  PIC S9(04) COMP VALUE ZERO.
007500 01  WS-VALCPY-CONTROLS.
007700     05  WS-VALCPY-RESULT-CDE           PIC X(01) VALUE "P".
007800         88  WS-VALCPY-PASSED               VALUE "P".
007900         88  WS-VALCPY-FAILED               VALUE "F".
008000     05  FILLER                         PIC X(10).
008100 PROCEDURE DIVISION.
008200 0100-VALCPY-MAIN.
008300     ADD 1 TO WS-VALCPY-PASS-CT
008400     SET WS-VALCPY-PASSED TO TRUE
008500     STOP RUN.
