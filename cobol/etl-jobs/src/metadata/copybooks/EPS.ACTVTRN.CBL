000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ACTIVITY-TRANSACTION-RECORD.
000300 AUTHOR. R T HALVORSEN.
000400 INSTALLATION. DST SYSTEMS INC - LOYALTY AND ENGAGEMENT SVCS.
000500 DATE-WRITTEN. 04/25/1989.
000600 DATE-COMPILED. 04/25/1989.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800*****************************************************************
000900*                      C H A N G E   L O G                      *
001000*****************************************************************
001100* DATE      BY   TICKET    DESCRIPTION                          *
001200*-----------------------------------------------------------------
001300* 04/25/89  RTH  EPS-0003  INITIAL LAYOUT - DAILY ACTIVITY CARD  * EPS0003
001400* 11/09/89  JO   EPS-0018  ADDED ITEM-ID FOR POST/VIDEO/PRODUCT  * EPS0018
001500* 02/14/90  JO   EPS-0024  ADDED TRENDING-FLAG CARRIED FROM THE  * EPS0024
001600*                          UPSTREAM CONTENT-RANKING FEED         *
001700* 07/19/91  SR   EPS-0065  REDEFINED ACT-DATE / ACT-TIME INTO    * EPS0065
001800*                          CC/YY/MM/DD AND HH/MM SUBFIELDS       *
001900* 04/03/93  MF   EPS-0108  WIDENED ACT-AMOUNT TO S9(7)V99 FOR    * EPS0108
002000*                          CREATOR-TIP AND PURCHASE ACTIVITY     *
002100* 12/03/98  PC   EPS-0188  Y2K - VERIFIED CCYY WINDOW ON ACT-DATE* EPS0188
002200* 03/09/01  PC   EPS-0204  VALCPY STUB CONVERTED TO PASS-COUNTER * EPS0204
002300* 06/21/07  DA   EPS-0261  ADDED 88-LEVELS FOR ALL 21 ACTIVITY   * EPS0261
002400*                          CODES PER ENGAGEMENT PRODUCT REQUEST  *
002500* 10/30/13  KV   EPS-0311  REVIEWED FOR CHALLENGE CODE 18 - NO   * EPS0311
002600*                          LAYOUT CHANGE REQUIRED                *
002700*****************************************************************
002800* SYSTEM OF RECORD FOR THE DAILY ACTIVITY-TRANSACTION LAYOUT.    *
002900* ONE CARD PER MEMBER ACTIVITY EVENT, FED CHRONOLOGICALLY TO THE *
003000* POINT-AWARD JOB - SEE EPS.PTAWARD.                             *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS TIER-DIGIT IS "1" THRU "4"
003700     UPSI-0 ON  STATUS IS VALCPY-RERUN-REQUESTED
003800     UPSI-0 OFF STATUS IS VALCPY-NORMAL-RUN.
003900 FILE-CONTROL.
004000     SELECT ACTIVITY-TRANSACTION-RECORD ASSIGN TO "FNAME".
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  ACTIVITY-TRANSACTION-RECORD.
004400 01  ACTIVITY-TRANSACTION-RECORD.
004450*----------------------------------------------------------------
004460* EPS-0261 - EVERY ONE OF THE 21 ACTIVITY CODES GOT ITS OWN
004470* 88-LEVEL SO THE JOB LOGIC AND ANY ONE-OFF EXTRACT CAN TEST BY
004480* NAME (ACT-IS-CHALLENGE-PARTICIPATION) RATHER THAN A NUMBER
004490* SOMEONE HAS TO LOOK UP ON EPS.ACTVTBL EVERY TIME.
004495*----------------------------------------------------------------
004500     05  ACT-USER-ID                    PIC X(10).
004600     05  ACT-ACTIVITY-CODE              PIC 9(02).
004700         88  ACT-IS-POST                     VALUE 01.
004800         88  ACT-IS-VIDEO-POST               VALUE 02.
004900         88  ACT-IS-LIVE-STREAM               VALUE 03.
005000         88  ACT-IS-LIKE                       VALUE 04.
005100         88  ACT-IS-COMMENT                    VALUE 05.
005200         88  ACT-IS-COMMENT-REPLY              VALUE 06.
005300         88  ACT-IS-SHARE                       VALUE 07.
005400         88  ACT-IS-SAVE-BOOKMARK               VALUE 08.
005500         88  ACT-IS-VIDEO-WATCH                 VALUE 09.
005600         88  ACT-IS-FOLLOW                       VALUE 10.
005700         88  ACT-IS-DIRECT-MESSAGE               VALUE 11.
005800         88  ACT-IS-TAG-USER                      VALUE 12.
005900         88  ACT-IS-BEING-TAGGED                  VALUE 13.
006000         88  ACT-IS-JOIN-GROUP                     VALUE 14.
006100         88  ACT-IS-POLL-PARTICIPATION              VALUE 15.
006200         88  ACT-IS-EVENT-RSVP                       VALUE 16.
006300         88  ACT-IS-SURPRISE-DROP                     VALUE 17.
006400         88  ACT-IS-CHALLENGE-PARTICIPATION            VALUE 18.
006500         88  ACT-IS-PURCHASE                            VALUE 19.
006600         88  ACT-IS-CREATOR-TIP                          VALUE 20.
006700         88  ACT-IS-CREATOR-EARNINGS                      VALUE 21.
006750*----------------------------------------------------------------
006760* ACT-ITEM-ID IS BLANK FOR ACTIVITIES WITH NO ASSOCIATED CONTENT
006770* (E.G. FOLLOW, LOGIN-DRIVEN CODES) - EPS.PTAWARD'S TRENDING-
006780* MULTIPLIER TEST REQUIRES BOTH THE FLAG AND A NON-BLANK ITEM-ID.
006790* EPS-0108 WIDENED ACT-AMOUNT TO CARRY CREATOR-TIP/PURCHASE
006795* CURRENCY AMOUNTS, NOT JUST A SMALL UNIT COUNT.
006798*----------------------------------------------------------------
006800     05  ACT-ITEM-ID                    PIC X(12).
006900     05  ACT-AMOUNT                     PIC S9(07)V99.
007000     05  ACT-DATE                       PIC 9(08).
007100     05  ACT-DATE-R REDEFINES ACT-DATE.
007200         10  ACT-DATE-CCYY                PIC 9(04).
007300         10  ACT-DATE-MM                  PIC 9(02).
007400         10  ACT-DATE-DD                  PIC 9(02).
007500     05  ACT-TIME                       PIC 9(04).
007600     05  ACT-TIME-R REDEFINES ACT-TIME.
007700         10  ACT-TIME-HH                  PIC 9(02).
007800         10  ACT-TIME-MM                  PIC 9(02).
007900     05  ACT-TRENDING-FLAG               PIC X(01).
008000         88  ACT-IS-TRENDING                   VALUE 'Y'.
008100         88  ACT-NOT-TRENDING                  VALUE 'N'.
008150*----------------------------------------------------------------
008160* ACT-RESV-SOURCE-APP IS RESERVED FOR A FUTURE MOBILE-VS-WEB
008170* SOURCE FLAG - CARVED OUT OF FILLER BUT NOT YET POPULATED BY
008180* ANY FEED OR READ BY ANY JOB IN THIS SUITE.
008190*----------------------------------------------------------------
008200     05  FILLER                         PIC X(34).
008300     05  FILLER-R REDEFINES FILLER.
008400         10  ACT-RESV-SOURCE-APP          PIC X(10).
008500         10  FILLER                       PIC X(24).
008600 WORKING-STORAGE SECTION.
008650 77  WS-VALCPY-PASS-CT                  PIC S9(04) COMP VALUE ZERO.
008700 01  WS-VALCPY-CONTROLS.
008900     05  WS-VALCPY-RESULT-CDE           PIC X(01) VALUE "P".
009000         88  WS-VALCPY-PASSED               VALUE "P".
009100         88  WS-VALCPY-FAILED               VALUE "F".
009200     05  FILLER                         PIC X(10).
009300 PROCEDURE DIVISION.
009400 0100-VALCPY-MAIN.
009500     ADD 1 TO WS-VALCPY-PASS-CT
009600     SET WS-VALCPY-PASSED TO TRUE
009700     STOP RUN.
