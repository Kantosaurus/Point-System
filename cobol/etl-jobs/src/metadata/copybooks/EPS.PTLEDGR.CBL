000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. POINT-LEDGER-RECORD.
000300 AUTHOR. R T HALVORSEN.
000400 INSTALLATION. DST SYSTEMS INC - LOYALTY AND ENGAGEMENT SVCS.
000500 DATE-WRITTEN. 05/02/1989.
000600 DATE-COMPILED. 05/02/1989.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800*****************************************************************
000900*                      C H A N G E   L O G                      *
001000*****************************************************************
001100* DATE      BY   TICKET    DESCRIPTION                          *
001200*-----------------------------------------------------------------
001300* 05/02/89  RTH  EPS-0004  INITIAL LAYOUT - POINT LEDGER OUTPUT  * EPS0004
001400* 12/01/89  JO   EPS-0019  ADDED POINT-CLASS (PERM/EXPIRING)     * EPS0019
001500* 03/21/90  JO   EPS-0027  ADDED EXPIRY-DATE FOR EXPIRING POINTS * EPS0027
001600* 09/14/92  SR   EPS-0092  WIDENED POINTS-AWARDED TO S9(7) FOR   * EPS0092
001700*                          HIGH-VOLUME CREATOR-EARNINGS ACTIVITY *
001800* 06/10/94  MF   EPS-0127  ADDED DETAILS TEXT FIELD FOR REWARD   * EPS0127
001900*                          AND CHALLENGE-COMPLETION NARRATIVE    *
002000* 12/03/98  PC   EPS-0188  Y2K - VERIFIED CCYY WINDOW ON DATES   * EPS0188
002100* 03/09/01  PC   EPS-0204  VALCPY STUB CONVERTED TO PASS-COUNTER * EPS0204
002200* 06/21/07  DA   EPS-0261  ADDED 88-LEVELS FOR POINT-CLASS CODE  * EPS0261
002300* 10/30/13  KV   EPS-0311  REVIEWED FOR CHALLENGE REWARD ENTRIES * EPS0311
002400*                          (CLASS 'P') - NO LAYOUT CHANGE        *
002500*****************************************************************
002600* SYSTEM OF RECORD FOR THE POINT-LEDGER OUTPUT LAYOUT.  ONE CARD *
002700* IS WRITTEN PER POINTS-BEARING ACTIVITY AND PER CHALLENGE-      *
002800* REWARD DISTRIBUTION BY THE POINT-AWARD AND CHALLENGE JOBS -    *
002900* SEE EPS.PTAWARD AND EPS.CHALPRC.                                *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS TIER-DIGIT IS "1" THRU "4"
003600     UPSI-0 ON  STATUS IS VALCPY-RERUN-REQUESTED
003700     UPSI-0 OFF STATUS IS VALCPY-NORMAL-RUN.
003800 FILE-CONTROL.
003900     SELECT POINT-LEDGER-RECORD ASSIGN TO "FNAME".
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  POINT-LEDGER-RECORD.
004250*----------------------------------------------------------------
004260* ONE CARD IS APPENDED TO THIS FILE FOR EVERY POSTED ACTIVITY AND
004270* EVERY CHALLENGE-REWARD DISTRIBUTION - IT IS THE ONLY PLACE WHERE
004280* A POINTS-BEARING EVENT AND ITS EVENTUAL EXPIRY-DATE LIVE SIDE BY
004290* SIDE, SO DOWNSTREAM REPORTING (EPS.LDRRPT) NEVER HAS TO JOIN
004295* BACK TO THE ACTIVITY OR CHALLENGE FEEDS.
004298*----------------------------------------------------------------
004300 01  POINT-LEDGER-RECORD.
004400     05  LED-USER-ID                    PIC X(10).
004500     05  LED-ACTIVITY-CODE              PIC 9(02).
004550*----------------------------------------------------------------
004560* EPS-0092 - WIDENED TO S9(07) WHEN CREATOR-EARNINGS ACTIVITY
004570* STARTED POSTING POINT AMOUNTS LARGE ENOUGH TO OVERFLOW THE
004580* ORIGINAL S9(05).  EPS-0261 TURNED POINT-CLASS INTO EXPLICIT
004590* 88-LEVELS SO EPS.DECAYTR CAN TEST BY NAME RATHER THAN LITERAL.
004595*----------------------------------------------------------------
004600     05  LED-POINTS-AWARDED             PIC S9(07).
004700     05  LED-POINT-CLASS                PIC X(01).
004800         88  LED-CLASS-PERMANENT            VALUE 'P'.
004900         88  LED-CLASS-EXPIRING             VALUE 'E'.
005000         88  LED-CLASS-NONE                 VALUE 'N'.
005100     05  LED-EARNED-DATE                PIC 9(08).
005200     05  LED-EARNED-DATE-R REDEFINES LED-EARNED-DATE.
005300         10  LED-EARNED-CCYY              PIC 9(04).
005400         10  LED-EARNED-MM                PIC 9(02).
005500         10  LED-EARNED-DD                PIC 9(02).
005600     05  LED-EXPIRY-DATE                PIC 9(08).
005700     05  LED-EXPIRY-DATE-R REDEFINES LED-EXPIRY-DATE.
005800         10  LED-EXPIRY-CCYY              PIC 9(04).
005900         10  LED-EXPIRY-MM                PIC 9(02).
006000         10  LED-EXPIRY-DD                PIC 9(02).
006100     05  LED-DETAILS                    PIC X(30).
006150*----------------------------------------------------------------
006160* LED-RESV-BATCH-SEQ IS CARVED OUT OF THE TRAILING FILLER FOR A
006170* FUTURE WITHIN-RUN SEQUENCE NUMBER (ONE LEDGER CARD MAY BE HARD
006180* TO TELL FROM ANOTHER ON A RERUN WITHOUT ONE) - NOT YET SET BY
006190* EPS.PTAWARD OR EPS.CHALPRC.
006195*----------------------------------------------------------------
006200     05  FILLER                         PIC X(14).
006300     05  FILLER-R REDEFINES FILLER.
006400         10  LED-RESV-BATCH-SEQ           PIC 9(06).
006500         10  FILLER                       PIC X(08).
006600 WORKING-STORAGE SECTION.
006650 77  WS-VALCPY-PASS-CT                  PIC S9(04) COMP VALUE ZERO.
006700 01  WS-VALCPY-CONTROLS.
006900     05  WS-VALCPY-RESULT-CDE           PIC X(01) VALUE "P".
007000         88  WS-VALCPY-PASSED               VALUE "P".
007100         88  WS-VALCPY-FAILED               VALUE "F".
007200     05  FILLER                         PIC X(10).
007300 PROCEDURE DIVISION.
007400 0100-VALCPY-MAIN.
007500     ADD 1 TO WS-VALCPY-PASS-CT
007600     SET WS-VALCPY-PASSED TO TRUE
007700     STOP RUN.
