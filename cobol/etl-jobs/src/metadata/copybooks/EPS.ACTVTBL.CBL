000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ACTIVITY-RATE-TABLE-RECORD.
000300 AUTHOR. R T HALVORSEN.
000400 INSTALLATION. DST SYSTEMS INC - LOYALTY AND ENGAGEMENT SVCS.
000500 DATE-WRITTEN. 05/16/1989.
000600 DATE-COMPILED. 05/16/1989.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800*****************************************************************
000900*                      C H A N G E   L O G                      *
001000*****************************************************************
001100* DATE      BY   TICKET    DESCRIPTION                          *
001200*-----------------------------------------------------------------
001300* 05/16/89  RTH  EPS-0006  INITIAL LAYOUT - HEADER + DETAIL ROW  * EPS0006
001400* 12/08/89  JO   EPS-0020  ADDED CAP-TYPE / CAP-VALUE FOR PER-   * EPS0020
001500*                          ITEM AND PER-USER POINT CAPS          *
001600* 05/30/91  JO   EPS-0063  ADDED RATE-PER-UNIT FOR MONETARY AND  * EPS0063
001700*                          MINUTE-WATCHED CONVERSIONS            *
001800* 02/19/93  SR   EPS-0099  EXPANDED DETAIL ROW TO 21 ACTIVITY    * EPS0099
001900*                          CODES (WAS 16) PER PRODUCT REQUEST    *
002000* 12/03/98  PC   EPS-0188  Y2K - NO DATE FIELDS IN THIS RECORD,  * EPS0188
002100*                          REVIEWED AND CLOSED NO ACTION         *
002200* 03/09/01  PC   EPS-0204  VALCPY STUB CONVERTED TO PASS-COUNTER * EPS0204
002300* 06/21/07  DA   EPS-0261  ADDED 88-LEVELS FOR POINT-CLASS CODE  * EPS0261
002400* 10/30/13  KV   EPS-0311  REVIEWED FOR CODE 18 CHALLENGE-PART.  * EPS0311
002500*                          ROW - NO LAYOUT CHANGE REQUIRED       *
002600*****************************************************************
002700* SYSTEM OF RECORD FOR THE ACTIVITY-TYPE / POINT-TYPE BASE-RATE  *
002800* REFERENCE TABLE.  ONE HEADER CARD FOLLOWED BY ONE DETAIL CARD  *
002900* PER ACTIVITY CODE (01 THRU 21), LOADED ONCE AT JOB START BY    *
003000* THE POINT-AWARD JOB - SEE EPS.PTAWARD.                         *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS TIER-DIGIT IS "1" THRU "4"
003700     UPSI-0 ON  STATUS IS VALCPY-RERUN-REQUESTED
003800     UPSI-0 OFF STATUS IS VALCPY-NORMAL-RUN.
003900 FILE-CONTROL.
004000     SELECT ACTIVITY-RATE-TABLE-RECORD ASSIGN TO "FNAME".
004100 DATA DIVISION.
004200 FILE SECTION.
004250*----------------------------------------------------------------
004260* THREE RECORD TYPES SHARE ONE 160-BYTE AREA VIA REDEFINES - ONE
004270* HEADER CARD (EFFECTIVE-DATE / ROW-COUNT), TWENTY-ONE DETAIL
004280* CARDS (ONE PER ACTIVITY CODE 01-21), AND A SINGLE TRAILER CARD.
004290* EPS.PTAWARD'S 1100-LOAD-RATE-TABLE ONLY KEEPS THE DETAIL ROWS.
004295*----------------------------------------------------------------
004300 FD  ACTIVITY-RATE-TABLE-RECORD.
004400 01  ACTIVITY-RATE-TABLE-RECORD.
004500     05  RECORD-TYPE-CDE                PIC X(01).
004600         88  RECORD-TYPE-HEADER              VALUE 'H'.
004700         88  RECORD-TYPE-DETAIL              VALUE 'D'.
004800         88  RECORD-TYPE-TRAILER             VALUE 'T'.
004900     05  HEADER-RECORD-AREA.
005000         10  TBL-EFFECTIVE-DTE.
005100             15  TBL-EFFECTIVE-CCYY       PIC 9(04).
005200             15  TBL-EFFECTIVE-MM         PIC 9(02).
005300             15  TBL-EFFECTIVE-DD         PIC 9(02).
005400         10  TBL-ROW-COUNT               PIC 9(03).
005500         10  FILLER                      PIC X(157).
005550*----------------------------------------------------------------
005560* EPS-0063 - RATE-PER-UNIT OVERRIDES BASE-POINTS WHENEVER IT IS
005570* NON-ZERO (SEE EPS.PTAWARD 2110) - THE TWO ARE NEVER BOTH
005580* APPLIED.  EPS-0261 MADE CAP-TYPE/CAP-VALUE AND POINT-CLASS-CDE
005590* INTO EXPLICIT 88-LEVELS SO THE JOB LOGIC CAN EVALUATE THEM
005595* RATHER THAN COMPARING RAW LITERALS.
005598*----------------------------------------------------------------
005600     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
005700         10  TBL-ACTIVITY-CODE           PIC 9(02).
005800         10  TBL-ACTIVITY-NAME           PIC X(20).
005900         10  TBL-BASE-POINTS             PIC 9(05).
006000         10  TBL-RATE-PER-UNIT           PIC 9(03)V9(02).
006100         10  TBL-POINT-CLASS-CDE         PIC X(01).
006200             88  TBL-CLASS-PERMANENT         VALUE 'P'.
006300             88  TBL-CLASS-EXPIRING          VALUE 'E'.
006400             88  TBL-CLASS-NONE              VALUE 'N'.
006500         10  TBL-CAP-TYPE-CDE            PIC X(01).
006600             88  TBL-CAP-NONE                VALUE 'N'.
006700             88  TBL-CAP-PER-USER-ITEM       VALUE 'U'.
006800             88  TBL-CAP-PER-USER-VIDEO      VALUE 'V'.
006900         10  TBL-CAP-VALUE               PIC 9(05).
006950*----------------------------------------------------------------
006960* TBL-RESV-NOTES IS CARVED OUT OF THE DETAIL ROW'S TRAILING
006970* FILLER FOR A FREE-TEXT RATE-CHANGE NOTE - NOT READ BY ANY
006980* PROGRAM, FOR ANALYST REFERENCE ON A FILE DUMP ONLY.
006990*----------------------------------------------------------------
007000         10  FILLER                      PIC X(123).
007100         10  FILLER-R REDEFINES FILLER.
007200             15  TBL-RESV-NOTES            PIC X(40).
007300             15  FILLER                    PIC X(83).
007400     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
007500         10  TBL-TOTAL-ROWS-OUT-NBR      PIC 9(05).
007600         10  FILLER                      PIC X(158).
007700 WORKING-STORAGE SECTION.
007780 77  WS-VALCPY-PASS-CT                  PIC S9(04) COMP VALUE ZERO.
007800 01  WS-VALCPY-CONTROLS.
008000     05  WS-VALCPY-RESULT-CDE           PIC X(01) VALUE "P".
008100         88  WS-VALCPY-PASSED               VALUE "P".
008200         88  WS-VALCPY-FAILED               VALUE "F".
008300     05  FILLER                         PIC X(10).
008400 PROCEDURE DIVISION.
008500 0100-VALCPY-MAIN.
008600     ADD 1 TO WS-VALCPY-PASS-CT
008700     SET WS-VALCPY-PASSED TO TRUE
008800     STOP RUN.
