000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CHALLENGE-RECORD.
000300 AUTHOR. R T HALVORSEN.
000400 INSTALLATION. DST SYSTEMS INC - LOYALTY AND ENGAGEMENT SVCS.
000500 DATE-WRITTEN. 05/09/1989.
000600 DATE-COMPILED. 05/09/1989.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800*****************************************************************
000900*                      C H A N G E   L O G                      *
001000*****************************************************************
001100* DATE      BY   TICKET    DESCRIPTION                          *
001200*-----------------------------------------------------------------
001300* 05/09/89  RTH  EPS-0005  INITIAL LAYOUT - GROUP CHALLENGE CARD * EPS0005
001400* 01/11/90  JO   EPS-0021  ADDED START/END DATE WINDOW FIELDS    * EPS0021
001500* 04/18/91  JO   EPS-0058  ADDED PARTICIPANT-COUNT FOR REWARD    * EPS0058
001600*                          DISTRIBUTION FAN-OUT                  *
001700* 11/22/93  MF   EPS-0115  WIDENED TARGET/CURRENT POINTS TO 9(7) * EPS0115
001800*                          FOR LARGE COMMUNITY CHALLENGES        *
001900* 12/03/98  PC   EPS-0188  Y2K - VERIFIED CCYY WINDOW ON DATES   * EPS0188
002000* 03/09/01  PC   EPS-0204  VALCPY STUB CONVERTED TO PASS-COUNTER * EPS0204
002100* 06/21/07  DA   EPS-0261  ADDED 88-LEVEL FOR ACTIVE-FLAG CODE   * EPS0261
002200* 10/30/13  KV   EPS-0311  REVIEWED FOR COMPLETION LOGIC - NO    * EPS0311
002300*                          LAYOUT CHANGE REQUIRED                *
002400*****************************************************************
002500* SYSTEM OF RECORD FOR THE COLLABORATIVE-CHALLENGE LAYOUT.  ONE  *
002600* CARD PER ACTIVE OR CLOSED CHALLENGE, READ AND REWRITTEN BY THE *
002700* CHALLENGE-CONTRIBUTION JOB - SEE EPS.CHALPRC.                  *
002800*****************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS TIER-DIGIT IS "1" THRU "4"
003400     UPSI-0 ON  STATUS IS VALCPY-RERUN-REQUESTED
003500     UPSI-0 OFF STATUS IS VALCPY-NORMAL-RUN.
003600 FILE-CONTROL.
003700     SELECT CHALLENGE-RECORD ASSIGN TO "FNAME".
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  CHALLENGE-RECORD.
004100 01  CHALLENGE-RECORD.
004150*----------------------------------------------------------------
004160* EPS-0115 - TARGET/CURRENT-POINTS WIDENED TO 9(07) FOR LARGE
004170* COMMUNITY-WIDE CHALLENGES (A PER-MEMBER CHALLENGE NEVER NEEDS
004180* MORE THAN A FEW THOUSAND POINTS, BUT A COMMUNITY CHALLENGE
004190* SUMS EVERY PARTICIPANT'S CONTRIBUTION INTO ONE SHARED TOTAL).
004195*----------------------------------------------------------------
004200     05  CHL-CHALLENGE-ID               PIC X(16).
004300     05  CHL-NAME                       PIC X(20).
004400     05  CHL-TARGET-POINTS              PIC 9(07).
004500     05  CHL-CURRENT-POINTS             PIC 9(07).
004600     05  CHL-START-DATE                 PIC 9(08).
004700     05  CHL-START-DATE-R REDEFINES CHL-START-DATE.
004800         10  CHL-START-CCYY               PIC 9(04).
004900         10  CHL-START-MM                 PIC 9(02).
005000         10  CHL-START-DD                 PIC 9(02).
005100     05  CHL-END-DATE                   PIC 9(08).
005200     05  CHL-END-DATE-R REDEFINES CHL-END-DATE.
005300         10  CHL-END-CCYY                 PIC 9(04).
005400         10  CHL-END-MM                   PIC 9(02).
005500         10  CHL-END-DD                   PIC 9(02).
005550*----------------------------------------------------------------
005560* EPS-0312 - CHL-REWARD CARRIES THE PER-PARTICIPANT POINT AWARD
005570* AS A LEADING 5-DIGIT NUMBER FOLLOWED BY A SHORT LABEL (SEE THE
005580* WS-CHAL-REWARD-R BREAKOUT ON EPS.CHALPRC) - THIS IS A DISPLAY-
005590* STYLE CONVENTION, NOT A SEPARATE NUMERIC FIELD, SO A REWARD
005598* DESCRIPTION MUST ALWAYS LEAD WITH A ZERO-PADDED POINT AMOUNT.
005599*----------------------------------------------------------------
005600     05  CHL-REWARD                     PIC X(20).
005700     05  CHL-ACTIVE-FLAG                PIC X(01).
005800         88  CHL-IS-ACTIVE                    VALUE 'Y'.
005900         88  CHL-IS-INACTIVE                  VALUE 'N'.
006000     05  CHL-PARTICIPANT-COUNT          PIC 9(05).
006050*----------------------------------------------------------------
006060* CHL-RESV-CATEGORY-CDE IS RESERVED FOR A FUTURE CHALLENGE-
006070* CATEGORY GROUPING (FITNESS, SOCIAL, COMMERCE) - CARVED OUT OF
006080* FILLER BUT NOT YET SET OR READ BY EPS.CHALPRC.
006090*----------------------------------------------------------------
006100     05  FILLER                         PIC X(08).
006200     05  FILLER-R REDEFINES FILLER.
006300         10  CHL-RESV-CATEGORY-CDE        PIC X(02).
006400         10  FILLER                       PIC X(06).
006500 WORKING-STORAGE SECTION.
006550 77  WS-VALCPY-PASS-CT                  PIC S9(04) COMP VALUE ZERO.
006600 01  WS-VALCPY-CONTROLS.
006800     05  WS-VALCPY-RESULT-CDE           PIC X(01) VALUE "P".
006900         88  WS-VALCPY-PASSED               VALUE "P".
007000         88  WS-VALCPY-FAILED               VALUE "F".
007100     05  FILLER                         PIC X(10).
007200 PROCEDURE DIVISION.
007300 0100-VALCPY-MAIN.
007400     ADD 1 TO WS-VALCPY-PASS-CT
007500     SET WS-VALCPY-PASSED TO TRUE
007600     STOP RUN.
