000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EPS-LEADERBOARD-REPORT.
000300 AUTHOR. M FERRANTE.
000400 INSTALLATION. DST SYSTEMS INC - LOYALTY AND ENGAGEMENT SVCS.
000500 DATE-WRITTEN. 12/06/1993.
000600 DATE-COMPILED. 12/06/1993.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800*****************************************************************
000900*                      C H A N G E   L O G                      *
001000*****************************************************************
001100* DATE      BY   TICKET    DESCRIPTION                          *
001200*-----------------------------------------------------------------
001300* 12/06/93  MF   EPS-0120  INITIAL RUN - LEADERBOARD SECTION     * EPS0120
001400*                          ONLY, TOP 10 BY DESCENDING POINTS     *
001500* 03/11/94  MF   EPS-0125  ADDED PER-TIER SUMMARY SECTION        * EPS0125
001600* 10/02/95  SR   EPS-0150  ADDED CHALLENGE-PROGRESS SECTION      * EPS0150
001700* 05/19/97  SR   EPS-0164  ADDED CONTROL-TOTALS SECTION, CLOSING * EPS0164
001800*                          OUT THE NIGHTLY RUN'S 4-PART REPORT   *
001900* 12/03/98  PC   EPS-0188  Y2K - RUN-DATE HEADER PRINTS CCYY,    * EPS0188
002000*                          NO 2-DIGIT YEAR ON THE PAGE HEADER    *
002100* 06/21/07  DA   EPS-0264  TIER NAMES NOW LOADED FROM EPS.TIERBDG* EPS0264
002200*                          IN PLACE OF A HARD-CODED LITERAL LIST *
002300* 10/30/13  KV   EPS-0311  REVIEWED FOR CHALLENGE STATUS CODES - * EPS0311
002400*                          CONFIRMED COMPLETED/EXPIRED LOGIC     *
002450* 02/14/26  TW   EPS-0315  ADDED PARAGRAPH-HEADER BANNERS THROUGH* EPS0315
002460*                          OUT - SHOP STANDARD PER QA REVIEW,    *
002470*                          NO LOGIC CHANGED BY THIS PASS         *
002500*****************************************************************
002600* STEP 4 (FINAL) OF THE NIGHTLY ENGAGEMENT POINT RUN.  READS THE *
002700* FINAL MEMBER MASTER, THE FINAL CHALLENGE FILE AND THE CARRIED- *
002800* FORWARD CONTROL TOTALS AND PRODUCES THE 132-COLUMN SUMMARY-    *
002900* REPORT - LEADERBOARD, TIER SUMMARY, CHALLENGE PROGRESS AND     *
003000* CONTROL TOTALS.  SEE EPS.USRMAST, EPS.CHALNGE AND EPS.TIERBDG  *
003100* FOR THE RECORD LAYOUTS RESTATED BELOW.                        *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS TIER-DIGIT IS "1" THRU "4"
003800     UPSI-0 ON  STATUS IS RERUN-REQUESTED
003900     UPSI-0 OFF STATUS IS NORMAL-RUN.
004000 FILE-CONTROL.
004100     SELECT USER-MASTER-FINAL  ASSIGN TO "USRMSTO"
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-FS-USRMST.
004400     SELECT CHALLENGE-FINAL    ASSIGN TO "CHALNGO"
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-FS-CHAL.
004700     SELECT TIERBDG-IN         ASSIGN TO "TIERBDG"
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-FS-TIERBDG.
005000     SELECT CONTROL-TOTALS-IN  ASSIGN TO "CTLTOT2"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-FS-CTLIN.
005300     SELECT SUMMARY-REPORT     ASSIGN TO "SUMRPT1"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-FS-SUMRPT.
005600 DATA DIVISION.
005700 FILE SECTION.
005800*----------------------------------------------------------------
005900* SEE EPS.USRMAST FOR THE SYSTEM OF RECORD LAYOUT.  THIS FD
005910* RESTATES ONLY THE FIELDS THIS REPORT NEEDS - USER-ID, USERNAME,
005920* TOTAL-POINTS AND TIER-ID DRIVE SECTIONS 1 AND 2, THE REMAINING
005930* FIELDS ARE CARRIED FOR LAYOUT FIDELITY ONLY AND NEVER
005940* REFERENCED BELOW THE PROCEDURE DIVISION.
006000*----------------------------------------------------------------
006100 FD  USER-MASTER-FINAL.
006200 01  UMF-RECORD.
006300     05  UMF-USER-ID                    PIC X(10).
006400     05  UMF-USERNAME                   PIC X(20).
006500     05  UMF-TOTAL-POINTS               PIC S9(09).
006600     05  UMF-TIER-ID                    PIC 9(01).
006700     05  UMF-LAST-LOGIN-DATE            PIC 9(08).
006710     05  UMF-LAST-LOGIN-DATE-BRK REDEFINES UMF-LAST-LOGIN-DATE.
006720         10  UMF-LLD-CCYY                    PIC 9(04).
006730         10  UMF-LLD-MM                      PIC 9(02).
006740         10  UMF-LLD-DD                      PIC 9(02).
006800     05  UMF-LAST-DECAY-DATE            PIC 9(08).
006900     05  UMF-LOGIN-STREAK               PIC 9(05).
007000     05  UMF-FOLLOWERS-COUNT            PIC 9(07).
007100     05  UMF-FOLLOWING-COUNT            PIC 9(07).
007200     05  FILLER                         PIC X(45).
007300*----------------------------------------------------------------
007400* SEE EPS.CHALNGE FOR THE SYSTEM OF RECORD LAYOUT.  CHF-REWARD
007410* AND CHF-PARTICIPANT-COUNT ARE CARRIED HERE BUT NOT PRINTED -
007420* SECTION 3 SHOWS PROGRESS, NOT PAYOUT DETAIL; OPERATIONS ASKED
007430* FOR THE REWARD TEXT ON THE AWARD-JOB OUTPUT INSTEAD (SEE
007440* EPS.CHALPRC), NOT ON THIS REPORT.
007500*----------------------------------------------------------------
007600 FD  CHALLENGE-FINAL.
007700 01  CHF-RECORD.
007800     05  CHF-CHALLENGE-ID               PIC X(16).
007900     05  CHF-NAME                       PIC X(20).
008000     05  CHF-TARGET-POINTS              PIC 9(07).
008100     05  CHF-CURRENT-POINTS             PIC 9(07).
008200     05  CHF-START-DATE                 PIC 9(08).
008210     05  CHF-START-DATE-BRK REDEFINES CHF-START-DATE.
008220         10  CHF-SD-CCYY                    PIC 9(04).
008230         10  CHF-SD-MM                      PIC 9(02).
008240         10  CHF-SD-DD                      PIC 9(02).
008300     05  CHF-END-DATE                   PIC 9(08).
008400     05  CHF-REWARD                     PIC X(20).
008500     05  CHF-ACTIVE-FLAG                PIC X(01).
008600     05  CHF-PARTICIPANT-COUNT          PIC 9(05).
008700     05  FILLER                         PIC X(08).
008800*----------------------------------------------------------------
008900* SEE EPS.TIERBDG FOR THE SYSTEM OF RECORD LAYOUT - ONLY THE
009000* TIER-NAME IS NEEDED HERE, THE BOUNDARIES ARE EPS.DECAYTR'S JOB.
009010* THIS FD IS READ AHEAD OF THE MAIN LOOP, AT 1100 BELOW, AND
009020* CLOSED WITH EVERYTHING ELSE AT 9000 - IT IS NOT RE-READ.
009100*----------------------------------------------------------------
009200 FD  TIERBDG-IN.
009300 01  TBD-RECORD.
009400     05  TBD-SYSTEM-ID                  PIC X(03).
009500     05  TBD-REF-RUN-DTE                PIC 9(08).
009600     05  TBD-RECORD-TYPE-CDE            PIC X(02).
009700     05  TBD-TIER-AREA.
009800         10  TBD-TIER-ID-ROW             PIC 9(01).
009900         10  TBD-TIER-NAME-ROW           PIC X(10).
010000         10  TBD-TIER-MIN-POINTS-ROW     PIC 9(09).
010100         10  TBD-TIER-MAX-POINTS-ROW     PIC 9(09).
010200         10  TBD-TIER-MULTIPLIER-ROW     PIC 9(01)V9(02).
010300         10  TBD-TIER-DECAY-RATE-ROW     PIC 9(01)V9(02).
010400         10  FILLER                      PIC X(47).
010500*----------------------------------------------------------------
010600* CONTROL-TOTALS, CARRIED FORWARD THROUGH THE ENTIRE RUN.  THIS
010610* IS THE SAME RECORD SHAPE EPS.PTAWARD WRITES AND EPS.DECAYTR
010620* PASSES THROUGH UNCHANGED - IT IS READ ONCE HERE, AT 1000, AND
010630* MOVED STRAIGHT INTO WS-CONTROL-TOTALS FOR SECTION 4; THIS JOB
010640* ADDS NOTHING TO THE TOTALS, IT ONLY REPORTS THEM.
010700*----------------------------------------------------------------
010800 FD  CONTROL-TOTALS-IN.
010900 01  CTI-RECORD.
011000     05  CTI-TRANS-READ-CT              PIC 9(07).
011100     05  CTI-TRANS-REJECTED-CT          PIC 9(07).
011200     05  CTI-POINTS-BY-CODE OCCURS 21 TIMES PIC S9(09).
011300     05  CTI-GRAND-TOTAL-POINTS         PIC S9(11).
011400     05  CTI-USERS-DECAYED-CT           PIC 9(07).
011500     05  CTI-USERS-TIER-CHANGED-CT      PIC 9(07).
011600     05  FILLER                         PIC X(20).
011650*----------------------------------------------------------------
011660* SINGLE 132-COLUMN PRINT LINE, RE-USED FOR EVERY LINE IN EVERY
011670* SECTION OF THE REPORT - THERE IS NO PER-SECTION RECORD LAYOUT,
011680* EACH PARAGRAPH BELOW BLANKS IT, BUILDS ITS OWN CONTENT WITH
011690* STRING, THEN WRITES AND MOVES ON TO THE NEXT LINE.
011698*----------------------------------------------------------------
011700 FD  SUMMARY-REPORT
011800     RECORD CONTAINS 132 CHARACTERS.
011900 01  PRT-LINE                           PIC X(132).
012000 WORKING-STORAGE SECTION.
012050*----------------------------------------------------------------
012060* ONE FILE-STATUS FIELD PER SELECT ABOVE, IN SELECT ORDER.
012070* DISPLAYED BY NO PARAGRAPH TODAY - CARRIED FOR THE OPERATOR TO
012080* INSPECT UNDER A DEBUGGER IF A FILE EVER OPENS OR READS BAD,
012090* SINCE THIS JOB HAS NO HARD FILE-STATUS CHECKING OF ITS OWN.
012098*----------------------------------------------------------------
012100 01  WS-FILE-STATUSES.
012200     05  WS-FS-USRMST                   PIC X(02).
012300     05  WS-FS-CHAL                      PIC X(02).
012400     05  WS-FS-TIERBDG                   PIC X(02).
012500     05  WS-FS-CTLIN                     PIC X(02).
012600     05  WS-FS-SUMRPT                    PIC X(02).
012700     05  FILLER                         PIC X(10).
012750*----------------------------------------------------------------
012760* END-OF-FILE SWITCHES FOR THE TWO FILES THIS JOB READS TO
012770* EXHAUSTION (USER-MASTER-FINAL IN THE MAIN LOOP, CHALLENGE-
012780* FINAL IN SECTION 3) - TIERBDG-IN AND CONTROL-TOTALS-IN ARE
012790* EACH READ A KNOWN NUMBER OF TIMES AND NEED NO SWITCH.
012798*----------------------------------------------------------------
012800 01  WS-SWITCHES.
012900     05  WS-EOF-USRMST-SW               PIC X(01) VALUE 'N'.
013000         88  WS-EOF-USRMST                   VALUE 'Y'.
013100     05  WS-EOF-CHAL-SW                  PIC X(01) VALUE 'N'.
013200         88  WS-EOF-CHAL                     VALUE 'Y'.
013300     05  FILLER                          PIC X(08).
013350*----------------------------------------------------------------
013360* RUN-DATE, ACCEPTED FROM THE SYSTEM CLOCK AT 1000-INITIALIZE
013370* AND PRINTED ON THE PAGE HEADER.  CCYY FORM THROUGHOUT PER THE
013380* EPS-0188 Y2K FIX - THE OLD TWO-DIGIT-YEAR HEADER FORMAT WAS
013390* REMOVED, NOT JUST WIDENED, SO THERE IS NO WINDOWING LOGIC TO
013395* MAINTAIN HERE.
013398*----------------------------------------------------------------
013400 01  WS-RUN-DATE.
013500     05  WS-RUN-CCYY                    PIC 9(04).
013600     05  WS-RUN-MM                      PIC 9(02).
013700     05  WS-RUN-DD                      PIC 9(02).
013800 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(08).
013900 01  WS-RUN-DATE-PRINT.
014000     05  WS-RDP-MM                      PIC 9(02).
014100     05  FILLER                         PIC X(01) VALUE '/'.
014200     05  WS-RDP-DD                      PIC 9(02).
014300     05  FILLER                         PIC X(01) VALUE '/'.
014400     05  WS-RDP-CCYY                    PIC 9(04).
014500*----------------------------------------------------------------
014600* TOP-10 LEADERBOARD TABLE, MAINTAINED IN DESCENDING POINTS
014700* ORDER AS THE MASTER FILE IS SCANNED (THE FILE ITSELF IS IN
014800* USER-ID ORDER, NOT POINTS ORDER).  WS-TOP-CT GROWS FROM ZERO
014810* TO TEN AS MEMBERS ARE SCANNED AND THEN STAYS AT TEN - ONCE
014820* FULL, A NEW ENTRY CAN ONLY DISPLACE THE CURRENT LAST (LOWEST)
014830* ENTRY, IT NEVER GROWS THE TABLE PAST TEN ROWS.
014900*----------------------------------------------------------------
015000 77  WS-TOP-CT                          PIC S9(02) COMP VALUE ZERO.
015100 01  WS-TOP-TABLE.
015200     05  WS-TOP-ENTRY OCCURS 1 TO 10 TIMES
015300             DEPENDING ON WS-TOP-CT
015400             INDEXED BY WS-TOP-IDX.
015500         10  WS-TOP-USER-ID               PIC X(10).
015600         10  WS-TOP-USERNAME              PIC X(20).
015700         10  WS-TOP-TIER-ID                PIC 9(01).
015800         10  WS-TOP-TOTAL-POINTS           PIC S9(09).
015900 01  WS-INSERT-WORK.
016000     05  WS-INSERT-POS                  PIC S9(02) COMP VALUE ZERO.
016100     05  WS-SHIFT-IDX                    PIC S9(02) COMP VALUE ZERO.
016200*----------------------------------------------------------------
016300* TIER SUMMARY TABLE - FOUR FIXED ENTRIES, BRONZE THRU PLATINUM,
016400* NAMES LOADED FROM EPS.TIERBDG; COUNTS AND TOTALS ACCUMULATED
016500* WHILE THE MASTER FILE IS SCANNED.  SUBSCRIPTED DIRECTLY BY
016510* TIER-ID (1 THRU 4) THROUGHOUT THIS PROGRAM - THERE IS NO
016520* SEPARATE LOOKUP-BY-NAME PATH, SO A TIER-ID OF ZERO OR FIVE ON
016530* A BAD MASTER RECORD WOULD SUBSCRIPT OUT OF RANGE HERE.
016600*----------------------------------------------------------------
016700 01  WS-TIER-SUMM-TABLE.
016800     05  WS-TS-ENTRY OCCURS 4 TIMES INDEXED BY WS-TS-IDX.
016900         10  WS-TS-TIER-ID                PIC 9(01).
017000         10  WS-TS-NAME                   PIC X(10).
017100         10  WS-TS-USER-COUNT             PIC 9(07) COMP.
017200         10  WS-TS-TOTAL-POINTS           PIC S9(11) COMP.
017300         10  WS-TS-AVG-POINTS             PIC S9(09).
017400 01  WS-TIER-LOAD-CT                    PIC S9(02) COMP VALUE ZERO.
017500*----------------------------------------------------------------
017600* CHALLENGE-PROGRESS WORK AREAS.
017700*----------------------------------------------------------------
017800 01  WS-PROGRESS-WORK.
017900     05  WS-PROGRESS-PCT                PIC 9(03)V9(02) VALUE ZERO.
018000     05  WS-PROGRESS-RAW                 PIC S9(09) VALUE ZERO.
018100     05  WS-CHAL-STATUS                  PIC X(09) VALUE SPACES.
018200*----------------------------------------------------------------
018300* REPORT PRINT-LINE WORK AREAS (NON-PRINT) - ONE ZERO-SUPPRESSED
018310* EDIT FIELD PER NUMERIC VALUE THIS REPORT PRINTS, MOVED INTO
018320* JUST BEFORE THE STRING STATEMENT THAT BUILDS THE PRINT LINE.
018330* KEPT SEPARATE FROM THE FD/WS SOURCE FIELDS RATHER THAN EDITED
018340* IN PLACE SO THE SOURCE VALUES STAY UNTOUCHED FOR ANY LATER
018350* ARITHMETIC IN THE SAME PARAGRAPH.
018400*----------------------------------------------------------------
018500 01  WS-PRINT-WORK.
018600     05  WS-PTS-EDIT                    PIC Z,ZZZ,ZZ9.
018700     05  WS-PCT-EDIT                    PIC ZZ9.99.
018800     05  WS-RANK-EDIT                   PIC Z9.
018900     05  WS-AVG-EDIT                    PIC Z,ZZZ,ZZ9.
018950*----------------------------------------------------------------
018960* THE FIVE NIGHTLY RUN CONTROL TOTALS, PRIMED FROM CTI-RECORD AT
018970* 1000-INITIALIZE AND PRINTED VERBATIM IN SECTION 4 - SEE THE
018980* EPS-0164 CHANGE-LOG ENTRY THAT ADDED THIS SECTION TO CLOSE OUT
018990* THE FOUR-PART NIGHTLY REPORT.
018998*----------------------------------------------------------------
019000 01  WS-CONTROL-TOTALS.
019100     05  WS-TRANS-READ-CT               PIC 9(07) VALUE ZERO.
019200     05  WS-TRANS-REJECTED-CT           PIC 9(07) VALUE ZERO.
019300     05  WS-GRAND-TOTAL-POINTS          PIC S9(11) VALUE ZERO.
019400     05  WS-USERS-DECAYED-CT            PIC 9(07) VALUE ZERO.
019500     05  WS-USERS-TIER-CHANGED-CT       PIC 9(07) VALUE ZERO.
019600 PROCEDURE DIVISION.
019650*----------------------------------------------------------------
019660* 0000 IS THE ENTIRE JOB.  INITIALIZE LOADS THE REFERENCE TABLES
019670* AND THE CARRIED-FORWARD CONTROL TOTALS, THE MAIN LOOP SCANS THE
019680* FULL MEMBER MASTER ONE TIME BUILDING BOTH THE LEADERBOARD AND
019690* THE TIER-SUMMARY TABLE IN THE SAME PASS, AND 5000 THEN PRINTS
019695* ALL FOUR REPORT SECTIONS IN ORDER FROM WHATEVER WAS ACCUMULATED.
019698*----------------------------------------------------------------
019700 0000-MAIN-CONTROL.
019800     PERFORM 1000-INITIALIZE THRU 1000-EXIT
019900     PERFORM 2000-SCAN-ONE-USER THRU 2000-EXIT
020000         UNTIL WS-EOF-USRMST
020100     PERFORM 5000-PRODUCE-REPORT THRU 5000-EXIT
020200     PERFORM 9000-TERMINATE THRU 9000-EXIT
020300     STOP RUN.
020350*----------------------------------------------------------------
020360* 1000 OPENS ALL FIVE FILES FOR THE RUN, LOADS THE TIER-NAME
020370* TABLE FROM EPS.TIERBDG (SEE 1100 BELOW), THEN PRIMES THE
020380* CARRIED-FORWARD CONTROL TOTALS FROM THE PRIOR STEP'S OUTPUT SO
020390* SECTION 4 OF THE REPORT REFLECTS THE WHOLE NIGHTLY RUN, NOT
020395* JUST THIS STEP.  FINALLY PRIMES THE READ FOR THE MAIN LOOP.
020398*----------------------------------------------------------------
020400 1000-INITIALIZE.
020500     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD
020600     MOVE WS-RUN-MM   TO WS-RDP-MM
020700     MOVE WS-RUN-DD   TO WS-RDP-DD
020800     MOVE WS-RUN-CCYY TO WS-RDP-CCYY
020900     OPEN INPUT  USER-MASTER-FINAL
021000     OPEN INPUT  CHALLENGE-FINAL
021100     OPEN INPUT  TIERBDG-IN
021200     OPEN INPUT  CONTROL-TOTALS-IN
021300     OPEN OUTPUT SUMMARY-REPORT
021400     PERFORM 1100-LOAD-TIER-NAMES THRU 1100-EXIT
021500     READ CONTROL-TOTALS-IN
021600         AT END CONTINUE
021700     END-READ
021800     MOVE CTI-TRANS-READ-CT      TO WS-TRANS-READ-CT
021900     MOVE CTI-TRANS-REJECTED-CT  TO WS-TRANS-REJECTED-CT
022000     MOVE CTI-GRAND-TOTAL-POINTS TO WS-GRAND-TOTAL-POINTS
022100     MOVE CTI-USERS-DECAYED-CT      TO WS-USERS-DECAYED-CT
022200     MOVE CTI-USERS-TIER-CHANGED-CT TO WS-USERS-TIER-CHANGED-CT
022300     PERFORM 1300-READ-USER THRU 1300-EXIT.
022400 1000-EXIT.
022500     EXIT.
022550*----------------------------------------------------------------
022560* 1100 PRIMES THE FOUR-ENTRY TIER-SUMMARY TABLE BY READING EVERY
022570* CARD ON EPS.TIERBDG AND KEEPING ONLY THE 'TR' (TIER) ROWS - THE
022580* BADGE AND TRAILER ROWS ON THE SAME FILE ARE NOT OF INTEREST TO
022590* THIS REPORT AND ARE SIMPLY SKIPPED.  REPLACED A HARD-CODED
022595* BRONZE/SILVER/GOLD/PLATINUM LITERAL LIST UNDER EPS-0264.
022598*----------------------------------------------------------------
022600 1100-LOAD-TIER-NAMES.
022700     MOVE ZERO TO WS-TIER-LOAD-CT.
022750*----------------------------------------------------------------
022760* 1105 READS ONE EPS.TIERBDG CARD AT A TIME; THE GO TO LOOP BACK
022770* TO ITSELF IS THE SHOP'S STANDARD READ-LOOP IDIOM FOR A SMALL
022780* REFERENCE FILE WHERE A PERFORM-UNTIL WOULD NEED AN EXTRA FLAG.
022798*----------------------------------------------------------------
022800 1105-READ-TIERBDG.
022900     READ TIERBDG-IN
023000         AT END GO TO 1100-EXIT
023100     END-READ
023200     IF TBD-RECORD-TYPE-CDE = 'TR'
023300         SET WS-TS-IDX TO TBD-TIER-ID-ROW
023400         MOVE TBD-TIER-ID-ROW   TO WS-TS-TIER-ID (WS-TS-IDX)
023500         MOVE TBD-TIER-NAME-ROW TO WS-TS-NAME (WS-TS-IDX)
023600         MOVE ZERO TO WS-TS-USER-COUNT (WS-TS-IDX)
023700         MOVE ZERO TO WS-TS-TOTAL-POINTS (WS-TS-IDX)
023800         ADD 1 TO WS-TIER-LOAD-CT
023900     END-IF
024000     GO TO 1105-READ-TIERBDG.
024100 1100-EXIT.
024200     EXIT.
024250*----------------------------------------------------------------
024260* 1300 IS THE MAIN-LOOP READ FOR THE MEMBER MASTER - ONE CALL
024270* PRIMES THE LOOP FROM 1000, EVERY SUBSEQUENT CALL COMES FROM
024280* THE BOTTOM OF 2000 BELOW.
024298*----------------------------------------------------------------
024300 1300-READ-USER.
024400     READ USER-MASTER-FINAL
024500         AT END SET WS-EOF-USRMST TO TRUE
024600     END-READ.
024700 1300-EXIT.
024800     EXIT.
024850*----------------------------------------------------------------
024860* 2000 IS EXECUTED ONCE PER MEMBER-MASTER RECORD.  IT ROLLS THE
024870* MEMBER'S POINTS INTO ITS TIER-SUMMARY BUCKET AND OFFERS THE
024880* MEMBER TO THE TOP-10 LEADERBOARD (SEE 2100) BEFORE READING THE
024890* NEXT RECORD - THE FILE IS IN USER-ID ORDER, SO BOTH TABLES ARE
024895* BUILT IN A SINGLE SEQUENTIAL PASS WITH NO SORT STEP NEEDED.
024898*----------------------------------------------------------------
024900 2000-SCAN-ONE-USER.
025000     SET WS-TS-IDX TO UMF-TIER-ID
025100     ADD 1 TO WS-TS-USER-COUNT (WS-TS-IDX)
025200     ADD UMF-TOTAL-POINTS TO WS-TS-TOTAL-POINTS (WS-TS-IDX)
025300     PERFORM 2100-INSERT-INTO-LEADERBOARD THRU 2100-EXIT
025400     PERFORM 1300-READ-USER THRU 1300-EXIT.
025500 2000-EXIT.
025600     EXIT.
025700*----------------------------------------------------------------
025800* 2100 KEEPS THE TOP-10 TABLE IN DESCENDING TOTAL-POINTS ORDER.
025900* THE INCOMING USER IS COMPARED AGAINST THE CURRENT LAST (LOWEST)
026000* ENTRY; IF IT BEATS IT (OR THE TABLE IS NOT YET FULL) IT IS
026100* INSERTED AND LOWER ENTRIES ARE SHIFTED DOWN ONE SLOT.
026200*----------------------------------------------------------------
026300 2100-INSERT-INTO-LEADERBOARD.
026400     IF WS-TOP-CT < 10
026500        OR UMF-TOTAL-POINTS > WS-TOP-TOTAL-POINTS (WS-TOP-CT)
026600         PERFORM 2110-FIND-INSERT-POSITION THRU 2110-EXIT
026700         PERFORM 2120-SHIFT-DOWN THRU 2120-EXIT
026800             VARYING WS-SHIFT-IDX
026900                 FROM WS-TOP-CT BY -1
027000                 UNTIL WS-SHIFT-IDX < WS-INSERT-POS
027100                  OR WS-SHIFT-IDX > 9
027200         MOVE UMF-USER-ID    TO WS-TOP-USER-ID (WS-INSERT-POS)
027300         MOVE UMF-USERNAME   TO WS-TOP-USERNAME (WS-INSERT-POS)
027400         MOVE UMF-TIER-ID    TO WS-TOP-TIER-ID (WS-INSERT-POS)
027500         MOVE UMF-TOTAL-POINTS TO WS-TOP-TOTAL-POINTS (WS-INSERT-POS)
027600         IF WS-TOP-CT < 10
027700             ADD 1 TO WS-TOP-CT
027800         END-IF
027900     END-IF.
028000 2100-EXIT.
028100     EXIT.
028150*----------------------------------------------------------------
028160* 2110 FINDS THE SLOT THE NEW MEMBER BELONGS IN BY SCANNING THE
028170* TABLE TOP-DOWN AND TAKING THE LAST SLOT WHOSE POINTS THE NEW
028180* MEMBER BEATS OR TIES - DEFAULTS TO SLOT 1 IF THE TABLE IS
028190* EMPTY OR THE NEW MEMBER OUTRANKS EVERYONE ALREADY THERE.
028198*----------------------------------------------------------------
028200 2110-FIND-INSERT-POSITION.
028300     MOVE 1 TO WS-INSERT-POS
028400     SET WS-TOP-IDX TO 1
028500     PERFORM 2115-TEST-ONE-SLOT THRU 2115-EXIT
028600         VARYING WS-TOP-IDX FROM 1 BY 1
028700         UNTIL WS-TOP-IDX > WS-TOP-CT.
028800 2110-EXIT.
028900     EXIT.
028950*----------------------------------------------------------------
028960* 2115 TESTS ONE TABLE SLOT DURING THE 2110 SCAN ABOVE.
028998*----------------------------------------------------------------
029000 2115-TEST-ONE-SLOT.
029100     IF UMF-TOTAL-POINTS <= WS-TOP-TOTAL-POINTS (WS-TOP-IDX)
029200         COMPUTE WS-INSERT-POS = WS-TOP-IDX + 1
029300     END-IF.
029400 2115-EXIT.
029500     EXIT.
029550*----------------------------------------------------------------
029560* 2120 PUSHES ONE ENTRY DOWN A SLOT TO MAKE ROOM FOR THE NEW
029570* INSERT - DRIVEN BOTTOM-UP BY THE VARYING CLAUSE IN 2100 SO NO
029580* ENTRY IS OVERWRITTEN BEFORE IT HAS BEEN COPIED ONWARD.
029598*----------------------------------------------------------------
029600 2120-SHIFT-DOWN.
029700     IF WS-SHIFT-IDX < 10
029800         MOVE WS-TOP-ENTRY (WS-SHIFT-IDX)
029900             TO WS-TOP-ENTRY (WS-SHIFT-IDX + 1)
030000     END-IF.
030100 2120-EXIT.
030200     EXIT.
030250*----------------------------------------------------------------
030260* 5000 DRIVES THE FOUR REPORT SECTIONS IN A FIXED ORDER - ADDING
030270* A SECTION MEANS ADDING ONE MORE PERFORM HERE, NOT REWORKING
030280* THE OTHERS (SEE THE EPS-0125/0150/0164 CHANGE-LOG ENTRIES,
030290* EACH OF WHICH ADDED EXACTLY ONE NEW SECTION THIS WAY).
030298*----------------------------------------------------------------
030300 5000-PRODUCE-REPORT.
030400     PERFORM 5000-BUILD-PAGE-HEADER THRU 5000B-EXIT
030500     PERFORM 5100-LEADERBOARD-SECTION THRU 5100-EXIT
030600     PERFORM 5200-TIER-SUMMARY-SECTION THRU 5200-EXIT
030700     PERFORM 5300-CHALLENGE-SECTION THRU 5300-EXIT
030800     PERFORM 5400-CONTROL-TOTALS-SECTION THRU 5400-EXIT.
030900 5000-EXIT.
031000     EXIT.
031050*----------------------------------------------------------------
031060* 5000-BUILD-PAGE-HEADER PRINTS THE REPORT TITLE AND RUN-DATE
031070* LINE (CCYY FORM PER THE EPS-0188 Y2K FIX) FOLLOWED BY ONE
031080* BLANK SPACER LINE AHEAD OF SECTION 1.
031098*----------------------------------------------------------------
031100 5000-BUILD-PAGE-HEADER.
031110*        TITLE LINE, RUN-DATE LINE, ONE BLANK SPACER - NO
031120*        COLUMN HEADINGS ON THIS LINE GROUP, THOSE BELONG TO
031130*        EACH SECTION'S OWN HEADER ROW PRINTED FURTHER DOWN.
031200     MOVE SPACES TO PRT-LINE
031300     STRING 'ENGAGEMENT POINT SYSTEM - NIGHTLY SUMMARY REPORT'
031400         DELIMITED BY SIZE INTO PRT-LINE
031500     WRITE PRT-LINE
031600     MOVE SPACES TO PRT-LINE
031700     STRING 'RUN DATE: ' DELIMITED BY SIZE
031800            WS-RUN-DATE-PRINT DELIMITED BY SIZE
031900         INTO PRT-LINE
032000     WRITE PRT-LINE
032100     MOVE SPACES TO PRT-LINE
032200     WRITE PRT-LINE.
032300 5000B-EXIT.
032400     EXIT.
032450*----------------------------------------------------------------
032460* 5100 PRINTS SECTION 1 - THE TOP-10 LEADERBOARD BUILT DURING
032470* THE MAIN LOOP ABOVE.  THE TABLE IS ALREADY IN DESCENDING
032480* POINTS ORDER, SO THIS SECTION JUST WALKS IT TOP TO BOTTOM.
032498*----------------------------------------------------------------
032500 5100-LEADERBOARD-SECTION.
032510*        COLUMN HEADING BELOW IS RK / USER ID / USERNAME / TIER /
032520*        TOTAL PTS - KEEP THE LITERAL WIDTHS HERE IN STEP WITH
032530*        THE EDIT FIELDS MOVED IN 5110-WRITE-ONE-RANK BELOW.
032600     MOVE SPACES TO PRT-LINE
032700     STRING 'SECTION 1 - LEADERBOARD (TOP 10 BY TOTAL POINTS)'
032800         DELIMITED BY SIZE INTO PRT-LINE
032900     WRITE PRT-LINE
033000     MOVE SPACES TO PRT-LINE
033100     STRING 'RK' DELIMITED BY SIZE
033200            '  USER ID  ' DELIMITED BY SIZE
033300            'USERNAME            ' DELIMITED BY SIZE
033400            'TIER    ' DELIMITED BY SIZE
033500            '  TOTAL PTS' DELIMITED BY SIZE
033600         INTO PRT-LINE
033700     WRITE PRT-LINE
033800     PERFORM 5110-WRITE-ONE-RANK THRU 5110-EXIT
033900         VARYING WS-TOP-IDX FROM 1 BY 1
034000         UNTIL WS-TOP-IDX > WS-TOP-CT
034100     MOVE SPACES TO PRT-LINE
034200     WRITE PRT-LINE.
034300 5100-EXIT.
034400     EXIT.
034450*----------------------------------------------------------------
034460* 5110 FORMATS AND PRINTS ONE LEADERBOARD RANK LINE.  THE TIER
034470* NAME PRINTED HERE IS LOOKED UP FROM WS-TIER-SUMM-TABLE BY THE
034480* MEMBER'S OWN TIER-ID SO THE NAME MATCHES WHATEVER EPS.TIERBDG
034490* CARRIES THIS RUN, EVEN IF TIER NAMES ARE EVER RENAMED.
034498*----------------------------------------------------------------
034500 5110-WRITE-ONE-RANK.
034600     MOVE WS-TOP-IDX TO WS-RANK-EDIT
034700     MOVE WS-TOP-TOTAL-POINTS (WS-TOP-IDX) TO WS-PTS-EDIT
034800     SET WS-TS-IDX TO WS-TOP-TIER-ID (WS-TOP-IDX)
034900     MOVE SPACES TO PRT-LINE
035000     STRING WS-RANK-EDIT          DELIMITED BY SIZE
035100            '  '                  DELIMITED BY SIZE
035200            WS-TOP-USER-ID (WS-TOP-IDX)  DELIMITED BY SIZE
035300            ' '                   DELIMITED BY SIZE
035400            WS-TOP-USERNAME (WS-TOP-IDX) DELIMITED BY SIZE
035500            ' '                   DELIMITED BY SIZE
035600            WS-TS-NAME (WS-TS-IDX)       DELIMITED BY SIZE
035700            '  '                  DELIMITED BY SIZE
035800            WS-PTS-EDIT           DELIMITED BY SIZE
035900         INTO PRT-LINE
036000     WRITE PRT-LINE.
036100 5110-EXIT.
036200     EXIT.
036250*----------------------------------------------------------------
036260* 5200 PRINTS SECTION 2 - THE FOUR-ROW TIER SUMMARY, ONE LINE
036270* PER TIER IN TIER-ID ORDER (BRONZE THRU PLATINUM), REGARDLESS
036280* OF HOW MANY MEMBERS ACTUALLY FALL IN EACH TIER THIS RUN.
036298*----------------------------------------------------------------
036300 5200-TIER-SUMMARY-SECTION.
036310*        FOUR DATA ROWS FOLLOW, ONE PER TIER, ALWAYS IN TIER-ID
036320*        ORDER REGARDLESS OF HOW THE MASTER FILE WAS SORTED.
036400     MOVE SPACES TO PRT-LINE
036500     STRING 'SECTION 2 - TIER SUMMARY' DELIMITED BY SIZE
036600         INTO PRT-LINE
036700     WRITE PRT-LINE
036800     MOVE SPACES TO PRT-LINE
036900     STRING 'TIER      ' DELIMITED BY SIZE
037000            'USER CNT  ' DELIMITED BY SIZE
037100            '  TOTAL PTS' DELIMITED BY SIZE
037200            '   AVG PTS' DELIMITED BY SIZE
037300         INTO PRT-LINE
037400     WRITE PRT-LINE
037500     PERFORM 5210-WRITE-ONE-TIER THRU 5210-EXIT
037600         VARYING WS-TS-IDX FROM 1 BY 1
037700         UNTIL WS-TS-IDX > 4
037800     MOVE SPACES TO PRT-LINE
037900     WRITE PRT-LINE.
038000 5200-EXIT.
038100     EXIT.
038150*----------------------------------------------------------------
038160* 5210 PRINTS ONE TIER-SUMMARY ROW.  A TIER WITH ZERO MEMBERS
038170* THIS RUN (RARE, BUT POSSIBLE FOR PLATINUM ON A SMALL SHOP) IS
038180* FORCED TO A ZERO AVERAGE RATHER THAN LET THE DIVIDE ABEND ON A
038190* ZERO DIVISOR.
038198*----------------------------------------------------------------
038200 5210-WRITE-ONE-TIER.
038300     IF WS-TS-USER-COUNT (WS-TS-IDX) = ZERO
038400         MOVE ZERO TO WS-TS-AVG-POINTS (WS-TS-IDX)
038500     ELSE
038600         DIVIDE WS-TS-TOTAL-POINTS (WS-TS-IDX)
038700             BY WS-TS-USER-COUNT (WS-TS-IDX)
038800             GIVING WS-TS-AVG-POINTS (WS-TS-IDX)
038900     END-IF
039000     MOVE WS-TS-TOTAL-POINTS (WS-TS-IDX) TO WS-PTS-EDIT
039100     MOVE WS-TS-AVG-POINTS (WS-TS-IDX)   TO WS-AVG-EDIT
039200     MOVE SPACES TO PRT-LINE
039300     STRING WS-TS-NAME (WS-TS-IDX)   DELIMITED BY SIZE
039400            '  '                     DELIMITED BY SIZE
039500            WS-TS-USER-COUNT (WS-TS-IDX) DELIMITED BY SIZE
039600            '  '                     DELIMITED BY SIZE
039700            WS-PTS-EDIT              DELIMITED BY SIZE
039800            '  '                     DELIMITED BY SIZE
039900            WS-AVG-EDIT              DELIMITED BY SIZE
040000         INTO PRT-LINE
040100     WRITE PRT-LINE.
040200 5210-EXIT.
040300     EXIT.
040350*----------------------------------------------------------------
040360* 5300 PRINTS SECTION 3 - ONE LINE PER CHALLENGE ON EPS.CHALNGE,
040370* IN WHATEVER ORDER THE FINAL CHALLENGE FILE IS IN (CHALLENGE-ID
040380* SEQUENCE, SET BY EPS.CHALPRC).  ADDED UNDER EPS-0150.
040398*----------------------------------------------------------------
040400 5300-CHALLENGE-SECTION.
040410*        ONE ROW PER CHALLENGE-FINAL RECORD, NO FILTERING - EVEN
040420*        A COMPLETED OR EXPIRED CHALLENGE STILL PRINTS, SO THIS
040430*        SECTION IS A FULL HISTORY, NOT JUST THE OPEN CHALLENGES.
040500     MOVE SPACES TO PRT-LINE
040600     STRING 'SECTION 3 - CHALLENGE PROGRESS' DELIMITED BY SIZE
040700         INTO PRT-LINE
040800     WRITE PRT-LINE
040900     MOVE SPACES TO PRT-LINE
041000     STRING 'CHALLENGE ID    ' DELIMITED BY SIZE
041100            'NAME                ' DELIMITED BY SIZE
041200            '  CURRENT   TARGET' DELIMITED BY SIZE
041300            '   PCT  STATUS' DELIMITED BY SIZE
041400         INTO PRT-LINE
041500     WRITE PRT-LINE
041600     PERFORM 1300-READ-CHALLENGE THRU 1300C-EXIT
041700     PERFORM 5310-WRITE-ONE-CHALLENGE THRU 5310-EXIT
041800         UNTIL WS-EOF-CHAL
041900     MOVE SPACES TO PRT-LINE
042000     WRITE PRT-LINE.
042100 5300-EXIT.
042200     EXIT.
042250*----------------------------------------------------------------
042260* 1300-READ-CHALLENGE IS THE READ-NEXT FOR SECTION 3, PRIMED
042270* ONCE FROM 5300 ABOVE AND THEN AGAIN AT THE BOTTOM OF 5310.
042298*----------------------------------------------------------------
042300 1300-READ-CHALLENGE.
042400     READ CHALLENGE-FINAL
042500         AT END SET WS-EOF-CHAL TO TRUE
042600     END-READ.
042700 1300C-EXIT.
042800     EXIT.
042850*----------------------------------------------------------------
042860* 5310 FORMATS AND PRINTS ONE CHALLENGE-PROGRESS LINE, DERIVING
042870* THE COMPLETION PERCENTAGE (5320) AND THE DISPLAY STATUS (5330)
042880* BEFORE THE LINE IS BUILT, THEN READS THE NEXT CHALLENGE.
042898*----------------------------------------------------------------
042900 5310-WRITE-ONE-CHALLENGE.
043000     PERFORM 5320-COMPUTE-PROGRESS-PCT THRU 5320-EXIT
043100     PERFORM 5330-DERIVE-STATUS THRU 5330-EXIT
043200     MOVE SPACES TO PRT-LINE
043300     STRING CHF-CHALLENGE-ID   DELIMITED BY SIZE
043400            ' '                DELIMITED BY SIZE
043500            CHF-NAME           DELIMITED BY SIZE
043600            ' '                DELIMITED BY SIZE
043700            CHF-CURRENT-POINTS DELIMITED BY SIZE
043800            '  '               DELIMITED BY SIZE
043900            CHF-TARGET-POINTS  DELIMITED BY SIZE
044000            '  '               DELIMITED BY SIZE
044100            WS-PCT-EDIT        DELIMITED BY SIZE
044200            '  '               DELIMITED BY SIZE
044300            WS-CHAL-STATUS     DELIMITED BY SIZE
044400         INTO PRT-LINE
044500     WRITE PRT-LINE
044600     PERFORM 1300-READ-CHALLENGE THRU 1300C-EXIT.
044700 5310-EXIT.
044800     EXIT.
044850*----------------------------------------------------------------
044860* 5320 DERIVES THE WHOLE-PERCENT-PLUS-HUNDREDTHS COMPLETION
044870* FIGURE PRINTED IN SECTION 3.  A ZERO TARGET (SHOULD NEVER
044880* HAPPEN ON A VALID EPS.CHALNGE CARD, BUT GUARDED ANYWAY) FORCES
044890* ZERO RATHER THAN A DIVIDE-BY-ZERO ABEND, AND THE FIGURE IS
044895* CAPPED AT 100.00 SO AN OVER-TARGET CHALLENGE STILL PRINTS A
044897* SENSIBLE NUMBER INSTEAD OF SOMETHING ABOVE 100 PERCENT.
044898*----------------------------------------------------------------
044900 5320-COMPUTE-PROGRESS-PCT.
045000     IF CHF-TARGET-POINTS = ZERO
045100         MOVE ZERO TO WS-PROGRESS-PCT
045200     ELSE
045300         COMPUTE WS-PROGRESS-RAW = CHF-CURRENT-POINTS * 100
045400         COMPUTE WS-PROGRESS-PCT =
045500             WS-PROGRESS-RAW / CHF-TARGET-POINTS
045600         IF WS-PROGRESS-PCT > 100.00
045700             MOVE 100.00 TO WS-PROGRESS-PCT
045800         END-IF
045900     END-IF
046000     MOVE WS-PROGRESS-PCT TO WS-PCT-EDIT.
046100 5320-EXIT.
046200     EXIT.
046250*----------------------------------------------------------------
046260* 5330 DERIVES THE THREE-WAY DISPLAY STATUS PRINTED IN SECTION 3.
046270* COMPLETED OUTRANKS ACTIVE/EXPIRED EVEN IF THE ACTIVE-FLAG IS
046280* STILL 'Y' (A CHALLENGE CAN BE COMPLETED BEFORE ITS END-DATE),
046290* AND THE ACTIVE-FLAG TEST BELOW RELIES ON EPS.CHALPRC HAVING
046295* ALREADY RE-TESTED EVERY CHALLENGE'S WINDOW AT WRITE TIME (SEE
046297* EPS-0312/EPS-0313 IN THAT PROGRAM) - THIS REPORT DOES NOT
046298* REPEAT THE DATE COMPARE ITSELF.  CONFIRMED CORRECT UNDER
046299* EPS-0311.
046300*----------------------------------------------------------------
046400 5330-DERIVE-STATUS.
046500     IF CHF-CURRENT-POINTS >= CHF-TARGET-POINTS
046600         MOVE 'COMPLETED' TO WS-CHAL-STATUS
046700     ELSE
046800         IF CHF-ACTIVE-FLAG = 'Y'
046900             MOVE 'ACTIVE' TO WS-CHAL-STATUS
047000         ELSE
047100             MOVE 'EXPIRED' TO WS-CHAL-STATUS
047200         END-IF
047300     END-IF.
047350 5330-EXIT.
047400     EXIT.
047450*----------------------------------------------------------------
047460* 5400 PRINTS SECTION 4 - THE FIVE RUN CONTROL TOTALS CARRIED
047470* FORWARD FROM EPS.PTAWARD THROUGH EPS.DECAYTR TO HERE ON THE
047480* CONTROL-TOTALS PASS-THROUGH FILE, PRINTED VERBATIM WITH NO
047490* FURTHER ARITHMETIC.  THIS IS WHAT OPERATIONS CHECKS EACH
047495* MORNING BEFORE SIGNING OFF THE NIGHTLY RUN (EPS-0164).
047498*----------------------------------------------------------------
047500 5400-CONTROL-TOTALS-SECTION.
047510*        FIVE FIXED LABEL/VALUE LINES, NO TABLE AND NO LOOP -
047520*        ADD A SIXTH HERE (LABEL STRING PLUS WRITE) IF A NEW
047530*        CONTROL TOTAL IS EVER ADDED TO THE CARRIED-FORWARD FILE.
047600     MOVE SPACES TO PRT-LINE
047700     STRING 'SECTION 4 - RUN CONTROL TOTALS' DELIMITED BY SIZE
047800         INTO PRT-LINE
047900     WRITE PRT-LINE
048000     MOVE SPACES TO PRT-LINE
048100     STRING 'TRANSACTIONS READ........' DELIMITED BY SIZE
048200            WS-TRANS-READ-CT            DELIMITED BY SIZE
048300         INTO PRT-LINE
048400     WRITE PRT-LINE
048500     MOVE SPACES TO PRT-LINE
048600     STRING 'TRANSACTIONS REJECTED.....' DELIMITED BY SIZE
048700            WS-TRANS-REJECTED-CT         DELIMITED BY SIZE
048800         INTO PRT-LINE
048900     WRITE PRT-LINE
049000     MOVE SPACES TO PRT-LINE
049100     STRING 'TOTAL POINTS AWARDED......' DELIMITED BY SIZE
049200            WS-GRAND-TOTAL-POINTS        DELIMITED BY SIZE
049300         INTO PRT-LINE
049400     WRITE PRT-LINE
049500     MOVE SPACES TO PRT-LINE
049600     STRING 'USERS DECAYED.............' DELIMITED BY SIZE
049700            WS-USERS-DECAYED-CT          DELIMITED BY SIZE
049800         INTO PRT-LINE
049900     WRITE PRT-LINE
050000     MOVE SPACES TO PRT-LINE
050100     STRING 'USERS TIER-CHANGED........' DELIMITED BY SIZE
050200            WS-USERS-TIER-CHANGED-CT     DELIMITED BY SIZE
050300         INTO PRT-LINE
050400     WRITE PRT-LINE.
050500 5400-EXIT.
050600     EXIT.
050650*----------------------------------------------------------------
050660* 9000 CLOSES ALL FIVE FILES AT NORMAL END OF JOB.  KEEP THIS
050670* PARAGRAPH AS THE ONLY PLACE THE FILES ARE CLOSED SO A FUTURE
050680* ABEND-RECOVERY PATH CANNOT ACCIDENTALLY SKIP A CLOSE.
050698*----------------------------------------------------------------
050700 9000-TERMINATE.
050800     CLOSE USER-MASTER-FINAL
050900     CLOSE CHALLENGE-FINAL
051000     CLOSE TIERBDG-IN
051100     CLOSE CONTROL-TOTALS-IN
051200     CLOSE SUMMARY-REPORT.
051300 9000-EXIT.
051400     EXIT.
