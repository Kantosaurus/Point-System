000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EPS-DECAY-TIER-REEVAL.
000300 AUTHOR. S RANGANATHAN.
000400 INSTALLATION. DST SYSTEMS INC - LOYALTY AND ENGAGEMENT SVCS.
000500 DATE-WRITTEN. 07/12/1991.
000600 DATE-COMPILED. 07/12/1991.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800*****************************************************************
000900*                      C H A N G E   L O G                      *
001000*****************************************************************
001100* DATE      BY   TICKET    DESCRIPTION                          *
001200*-----------------------------------------------------------------
001300* 07/12/91  SR   EPS-0066  INITIAL RUN - FLAT 5 PCT / 30 DAY     * EPS0066
001400*                          DECAY AND TIER RE-DERIVATION          *
001500* 03/04/92  SR   EPS-0078  ADDED TIER-BOUNDARY TABLE LOAD FROM   * EPS0078
001600*                          EPS.TIERBDG IN PLACE OF HARD-CODED    *
001700*                          BREAKPOINTS                           *
001800* 09/30/93  MF   EPS-0118  ADDED LUCKY-DRAW ELIGIBILITY AND      * EPS0118
001900*                          BONUS-POINT AWARD LOGIC               *
002000* 02/14/95  MF   EPS-0142  ADDED PRODUCT-PROMOTION ELIGIBILITY   * EPS0142
002100*                          FLAG ON THE SUMMARY PASS-THRU RECORD  *
002200* 12/03/98  PC   EPS-0188  Y2K - REVIEWED DAY-COUNT ARITHMETIC,  * EPS0188
002300*                          CCYY THROUGHOUT, NO 2-DIGIT YEAR MATH *
002400* 06/21/07  DA   EPS-0262  ADDED USERS-DECAYED AND USERS-TIER-   * EPS0262
002500*                          CHANGED CONTROL TOTALS FOR THE REPORT *
002600* 10/30/13  KV   EPS-0311  REVIEWED FOR PLATINUM TIER BOUNDARY - * EPS0311
002700*                          CONFIRMED IN EPS.TIERBDG, NO CHANGE   *
002800* 04/17/15  KV   EPS-0312  REWORKED LUCKY-DRAW AND PRODUCT-PROMO * EPS0312
002900*                          TO THE BUCKET/MULTIPLIER FORMULA AND  *
003000*                          PARM-CARD-DRIVEN RANGE/TIER/PRODUCT - *
003100*                          REPLACES THE OLD STREAK-BASED RULES   *
003200*****************************************************************
003300* STEP 2 OF THE NIGHTLY ENGAGEMENT POINT RUN.  READS THE INTERIM *
003400* MASTER LEFT BY EPS.PTAWARD, DECAYS DORMANT BALANCES, RE-DERIVES*
003500* EACH MEMBER'S TIER FROM THE POST-DECAY BALANCE, CHECKS LUCKY-  *
003600* DRAW AND PRODUCT-PROMOTION ELIGIBILITY, AND WRITES THE FINAL   *
003700* MEMBER MASTER FOR THE NEXT RUN.  SEE EPS.USRMAST AND EPS.      *
003800* TIERBDG FOR THE RECORD LAYOUTS RESTATED BELOW.                 *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS TIER-DIGIT IS "1" THRU "4"
004500     UPSI-0 ON  STATUS IS RERUN-REQUESTED
004600     UPSI-0 OFF STATUS IS NORMAL-RUN.
004700 FILE-CONTROL.
004800     SELECT INTERIM-MASTER-IN  ASSIGN TO "INTRMST"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-FS-INTRMST.
005100     SELECT TIERBDG-IN         ASSIGN TO "TIERBDG"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-FS-TIERBDG.
005400     SELECT USER-MASTER-OUT    ASSIGN TO "USRMSTO"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-FS-USRMSTO.
005700     SELECT CONTROL-TOTALS-IN  ASSIGN TO "CTLTOT1"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-FS-CTLIN.
006000     SELECT CONTROL-TOTALS-OUT ASSIGN TO "CTLTOT2"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-FS-CTLOUT.
006300     SELECT PARM-CARD-IN       ASSIGN TO "PARMCARD"
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-FS-PARMIN.
006600     SELECT ACTIVITY-TRANS-IN  ASSIGN TO "ACTVTRN"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-FS-ACTVTRN.
006900     SELECT LUCKY-DRAW-LEDGER-OUT ASSIGN TO "LUCKYLED"
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-FS-LUCKYLED.
007200 DATA DIVISION.
007300 FILE SECTION.
007400*----------------------------------------------------------------
007500* SEE EPS.USRMAST FOR THE SYSTEM OF RECORD LAYOUT.
007600*----------------------------------------------------------------
007700 FD  INTERIM-MASTER-IN.
007800 01  IMI-RECORD.
007900     05  IMI-USER-ID                    PIC X(10).
008000     05  IMI-USERNAME                   PIC X(20).
008100     05  IMI-TOTAL-POINTS               PIC S9(09).
008200     05  IMI-TIER-ID                    PIC 9(01).
008300     05  IMI-LAST-LOGIN-DATE            PIC 9(08).
008400     05  IMI-LAST-DECAY-DATE            PIC 9(08).
008500     05  IMI-LOGIN-STREAK               PIC 9(05).
008600     05  IMI-FOLLOWERS-COUNT            PIC 9(07).
008700     05  IMI-FOLLOWING-COUNT            PIC 9(07).
008800     05  FILLER                         PIC X(45).
008900 FD  USER-MASTER-OUT.
009000 01  UMO-RECORD.
009100     05  UMO-USER-ID                    PIC X(10).
009200     05  UMO-USERNAME                   PIC X(20).
009300     05  UMO-TOTAL-POINTS               PIC S9(09).
009400     05  UMO-TIER-ID                    PIC 9(01).
009500     05  UMO-LAST-LOGIN-DATE            PIC 9(08).
009600     05  UMO-LAST-DECAY-DATE            PIC 9(08).
009700     05  UMO-LOGIN-STREAK               PIC 9(05).
009800     05  UMO-FOLLOWERS-COUNT            PIC 9(07).
009900     05  UMO-FOLLOWING-COUNT            PIC 9(07).
010000     05  FILLER                         PIC X(45).
010100*----------------------------------------------------------------
010200* SEE EPS.TIERBDG FOR THE SYSTEM OF RECORD LAYOUT.  ONLY THE
010300* TIER-DETAIL ROWS ARE OF INTEREST TO THIS JOB.
010400*----------------------------------------------------------------
010500 FD  TIERBDG-IN.
010600 01  TBD-RECORD.
010700     05  TBD-SYSTEM-ID                  PIC X(03).
010800     05  TBD-REF-RUN-DTE                PIC 9(08).
010900     05  TBD-RECORD-TYPE-CDE            PIC X(02).
011000     05  TBD-TIER-AREA.
011100         10  TBD-TIER-ID-ROW             PIC 9(01).
011200         10  TBD-TIER-NAME-ROW           PIC X(10).
011300         10  TBD-TIER-MIN-POINTS-ROW     PIC 9(09).
011400         10  TBD-TIER-MAX-POINTS-ROW     PIC 9(09).
011500         10  TBD-TIER-MULTIPLIER-ROW     PIC 9(01)V9(02).
011600         10  TBD-TIER-DECAY-RATE-ROW     PIC 9(01)V9(02).
011700         10  FILLER                      PIC X(47).
011800*----------------------------------------------------------------
011900* CONTROL-TOTALS WORK RECORD, IN FROM EPS.PTAWARD AND OUT TO
012000* EPS.LDRRPT WITH THIS STEP'S COUNTS ADDED.
012100*----------------------------------------------------------------
012200 FD  CONTROL-TOTALS-IN.
012300 01  CTI-RECORD.
012400     05  CTI-TRANS-READ-CT              PIC 9(07).
012500     05  CTI-TRANS-REJECTED-CT          PIC 9(07).
012600     05  CTI-POINTS-BY-CODE OCCURS 21 TIMES PIC S9(09).
012700     05  CTI-GRAND-TOTAL-POINTS         PIC S9(11).
012800     05  CTI-USERS-DECAYED-CT           PIC 9(07).
012900     05  CTI-USERS-TIER-CHANGED-CT      PIC 9(07).
013000     05  FILLER                         PIC X(20).
013100 FD  CONTROL-TOTALS-OUT.
013200 01  CTO-RECORD.
013300     05  CTO-TRANS-READ-CT              PIC 9(07).
013400     05  CTO-TRANS-REJECTED-CT          PIC 9(07).
013500     05  CTO-POINTS-BY-CODE OCCURS 21 TIMES PIC S9(09).
013600     05  CTO-GRAND-TOTAL-POINTS         PIC S9(11).
013700     05  CTO-USERS-DECAYED-CT           PIC 9(07).
013800     05  CTO-USERS-TIER-CHANGED-CT      PIC 9(07).
013900     05  FILLER                         PIC X(20).
014000*----------------------------------------------------------------
014100* LUCKY-DRAW / PRODUCT-PROMOTION CONTROL CARD.  ONE CARD, READ
014200* ONCE AT JOB START.  A SPACE-FILLED TIER-RESTRICT-CDE MEANS NO
014300* TIER FILTER; A SPACE-FILLED PRODUCT-ITEM-ID MEANS THE PRODUCT-
014400* PROMOTION CHECK IS SKIPPED ENTIRELY FOR THIS RUN.
014500*----------------------------------------------------------------
014600 FD  PARM-CARD-IN.
014700 01  PRM-RECORD.
014800     05  PRM-BUCKET-MIN                 PIC 9(09).
014900     05  PRM-BUCKET-MAX                 PIC 9(09).
015000     05  PRM-TIER-RESTRICT-CDE          PIC X(01).
015100     05  PRM-PRODUCT-ITEM-ID            PIC X(12).
015200     05  FILLER                         PIC X(20).
015300*----------------------------------------------------------------
015400* SEE EPS.ACTVTRN FOR THE SYSTEM OF RECORD LAYOUT.  RE-READ HERE,
015500* ONE TIME ONLY, TO BUILD THE LIST OF MEMBERS WHO BOUGHT THIS
015600* RUN'S PROMOTION PRODUCT (ACTIVITY CODE 19 - SEE 1400 BELOW).
015700*----------------------------------------------------------------
015800 FD  ACTIVITY-TRANS-IN.
015900 01  ATI-RECORD.
016000     05  ATI-USER-ID                    PIC X(10).
016100     05  ATI-ACTIVITY-CODE              PIC 9(02).
016200     05  ATI-ITEM-ID                    PIC X(12).
016300     05  ATI-AMOUNT                     PIC S9(07)V99.
016400     05  ATI-DATE                       PIC 9(08).
016500     05  ATI-TIME                       PIC 9(04).
016600     05  ATI-TRENDING-FLAG              PIC X(01).
016700     05  FILLER                         PIC X(34).
016800*----------------------------------------------------------------
016900* SEE EPS.PTLEDGR FOR THE SYSTEM OF RECORD LAYOUT.  THE LUCKY-
017000* DRAW BONUS IS WRITTEN HERE AS ITS OWN SMALL LEDGER-EXTENSION
017100* FILE SINCE EPS.PTAWARD HAS ALREADY CLOSED OFF POINT-LEDGER BY
017200* THE TIME THIS STEP RUNS - SYSPCH CONCATENATES THE TWO DOWNSTREAM.
017300*----------------------------------------------------------------
017400 FD  LUCKY-DRAW-LEDGER-OUT.
017500 01  LKL-RECORD.
017600     05  LKL-USER-ID                    PIC X(10).
017700     05  LKL-ACTIVITY-CODE              PIC 9(02).
017800     05  LKL-POINTS-AWARDED             PIC S9(07).
017900     05  LKL-POINT-CLASS                PIC X(01).
018000     05  LKL-EARNED-DATE                PIC 9(08).
018100     05  LKL-EXPIRY-DATE                PIC 9(08).
018200     05  LKL-DETAILS                    PIC X(30).
018300     05  FILLER                         PIC X(14).
018400 WORKING-STORAGE SECTION.
018450*----------------------------------------------------------------
018460* FILE STATUSES CARRIED FOR DEBUG DISPLAY ONLY - NO HARD STATUS
018470* CHECKING IS DONE AFTER EACH I/O IN THIS PROGRAM.
018480*----------------------------------------------------------------
018500 01  WS-FILE-STATUSES.
018600     05  WS-FS-INTRMST                  PIC X(02).
018700     05  WS-FS-TIERBDG                   PIC X(02).
018800     05  WS-FS-USRMSTO                   PIC X(02).
018900     05  WS-FS-CTLIN                     PIC X(02).
019000     05  WS-FS-CTLOUT                    PIC X(02).
019100     05  WS-FS-PARMIN                    PIC X(02).
019200     05  WS-FS-ACTVTRN                   PIC X(02).
019300     05  WS-FS-LUCKYLED                  PIC X(02).
019400     05  FILLER                         PIC X(04).
019450*----------------------------------------------------------------
019460* WS-LUCKY-WINNER-FOUND AND WS-PROMO-WINNER-FOUND LATCH 'ON' FOR
019470* THE REST OF THE RUN ONCE SET - THESE ARE ONE-WINNER-PER-RUN
019480* PROMOTIONS (EPS-0312), NOT PER-MEMBER FLAGS.
019490*----------------------------------------------------------------
019500 01  WS-SWITCHES.
019600     05  WS-EOF-INTRMST-SW              PIC X(01) VALUE 'N'.
019700         88  WS-EOF-INTRMST                  VALUE 'Y'.
019800     05  WS-EOF-ACTVTRN-SW              PIC X(01) VALUE 'N'.
019900         88  WS-EOF-ACTVTRN                  VALUE 'Y'.
020000     05  WS-LUCKY-WINNER-FOUND-SW       PIC X(01) VALUE 'N'.
020100         88  WS-LUCKY-WINNER-FOUND           VALUE 'Y'.
020200     05  WS-PROMO-WINNER-FOUND-SW       PIC X(01) VALUE 'N'.
020300         88  WS-PROMO-WINNER-FOUND           VALUE 'Y'.
020400     05  FILLER                         PIC X(05).
020450*----------------------------------------------------------------
020460* CCYYMMDD FORM ONLY PER THE EPS-0188 Y2K REVIEW.
020470*----------------------------------------------------------------
020500 01  WS-RUN-DATE.
020600     05  WS-RUN-CCYY                    PIC 9(04).
020700     05  WS-RUN-MM                      PIC 9(02).
020800     05  WS-RUN-DD                      PIC 9(02).
020900 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(08).
021000*----------------------------------------------------------------
021100* TIER BOUNDARY TABLE - LOADED ONCE FROM EPS.TIERBDG.
021200*----------------------------------------------------------------
021300 01  WS-TIER-CT                         PIC S9(04) COMP VALUE ZERO.
021400 01  WS-TIER-TABLE.
021500     05  WS-TIER-ENTRY OCCURS 1 TO 4 TIMES
021600             DEPENDING ON WS-TIER-CT
021700             INDEXED BY WS-TIER-IDX.
021800         10  WS-TIER-ID                  PIC 9(01).
021900         10  WS-TIER-MIN-POINTS           PIC 9(09).
022000         10  WS-TIER-MAX-POINTS           PIC 9(09).
022100         10  WS-TIER-MULTIPLIER           PIC 9(01)V9(02).
022200         10  WS-TIER-DECAY-RATE           PIC 9(01)V9(02).
022300*----------------------------------------------------------------
022400* DAYS-IN-MONTH TABLE FOR THE 30-DAY-SINCE-LAST-DECAY CHECK.
022500*----------------------------------------------------------------
022600 01  WS-DAYS-IN-MONTH-TABLE VALUE '312831303130313130313031'.
022700     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
022800 01  WS-DATE-WORK-AREA.
022900     05  WS-DIM-CCYY                    PIC 9(04).
023000     05  WS-DIM-MM                      PIC 9(02).
023100     05  WS-DIM-DD                      PIC 9(02).
023200     05  WS-DIM-LEAP-TEST                PIC S9(04) COMP.
023300     05  WS-DIM-LEAP-REM                 PIC S9(04) COMP.
023400 01  WS-WALK-DATE.
023500     05  WS-WALK-CCYY                   PIC 9(04).
023600     05  WS-WALK-MM                     PIC 9(02).
023700     05  WS-WALK-DD                     PIC 9(02).
023800 01  WS-WALK-DATE-NUM REDEFINES WS-WALK-DATE PIC 9(08).
023900 01  WS-DAYS-SINCE-DECAY                PIC S9(07) COMP VALUE ZERO.
024000 77  WS-SAFETY-CT                       PIC S9(07) COMP VALUE ZERO.
024050*----------------------------------------------------------------
024060* WS-FLAT-DECAY-RATE IS THE EPS-0066 FLAT RATE - SEE THE CAUTION
024070* AT 2120-APPLY-DECAY-IF-DUE BEFORE CHANGING THIS TO ANYTHING
024080* TIER-SPECIFIC.
024095*----------------------------------------------------------------
024100 01  WS-DECAY-WORK.
024200     05  WS-FLAT-DECAY-RATE             PIC 9(01)V9(02) VALUE 0.05.
024300     05  WS-DECAY-AMOUNT                 PIC S9(09) VALUE ZERO.
024400     05  WS-POST-DECAY-POINTS            PIC S9(09) VALUE ZERO.
024500 01  WS-TIER-SEARCH-WORK.
024600     05  WS-FOUND-TIER-ID               PIC 9(01) VALUE ZERO.
024700     05  WS-LUCKY-DRAW-FLAG              PIC X(01) VALUE 'N'.
024800         88  WS-LUCKY-DRAW-ELIGIBLE          VALUE 'Y'.
024900     05  WS-PROMO-FLAG                   PIC X(01) VALUE 'N'.
025000         88  WS-PROMO-ELIGIBLE               VALUE 'Y'.
025050*----------------------------------------------------------------
025060* ACCUMULATED ACROSS THE WHOLE RUN, WRITTEN OUT ONCE BY
025070* 2900-WRITE-CONTROL-TOTALS AFTER THE MAIN LOOP FINISHES.
025080*----------------------------------------------------------------
025100 01  WS-CONTROL-TOTALS-CARRY.
025200     05  WS-USERS-DECAYED-CT            PIC 9(07) VALUE ZERO.
025300     05  WS-USERS-TIER-CHANGED-CT       PIC 9(07) VALUE ZERO.
025400*----------------------------------------------------------------
025500* LUCKY-DRAW / PROMOTION PARM CARD AND WORK AREAS - SEE EPS-0312.
025600*----------------------------------------------------------------
025700 01  WS-PARM-CARD.
025800     05  WS-PARM-BUCKET-MIN             PIC 9(09) VALUE ZERO.
025900     05  WS-PARM-BUCKET-MAX             PIC 9(09) VALUE 999999999.
026000     05  WS-PARM-TIER-RESTRICT-CDE      PIC X(01) VALUE SPACE.
026100     05  WS-PARM-PRODUCT-ITEM-ID        PIC X(12) VALUE SPACES.
026200 01  WS-BUCKET-WORK.
026300     05  WS-USER-BUCKET-START           PIC 9(09) VALUE ZERO.
026400     05  WS-FOUND-MULTIPLIER             PIC 9(01)V9(02) VALUE ZERO.
026500     05  WS-LUCKY-BONUS-RAW             PIC S9(11)V99 VALUE ZERO.
026600     05  WS-LUCKY-BONUS-PTS             PIC S9(09) VALUE ZERO.
026700*----------------------------------------------------------------
026800* PRODUCT-PURCHASER TABLE - USER-IDS WITH A CODE-19 PURCHASE OF
026900* THIS RUN'S PROMOTION PRODUCT, BUILT ONCE FROM ACTIVITY-TRANS-IN.
027000*----------------------------------------------------------------
027100 01  WS-PURCH-CT                        PIC S9(05) COMP VALUE ZERO.
027200 01  WS-PURCH-TABLE.
027300     05  WS-PURCH-ENTRY OCCURS 1 TO 20000 TIMES
027400             DEPENDING ON WS-PURCH-CT
027500             INDEXED BY WS-PURCH-IDX.
027600         10  WS-PURCH-USER-ID            PIC X(10).
027700 01  WS-PURCH-FOUND-SW                  PIC X(01) VALUE 'N'.
027800     88  WS-PURCH-FOUND                     VALUE 'Y'.
027900*----------------------------------------------------------------
028000* EXPIRY-DATE (30 DAYS FORWARD OF TODAY) FOR THE LUCKY-DRAW
028100* BONUS - SAME CALENDAR-WALK TECHNIQUE AS EPS.PTAWARD'S 2310.
028200*----------------------------------------------------------------
028300 01  WS-EXPIRY-DAY.
028400     05  WS-EXPIRY-CCYY                 PIC 9(04).
028500     05  WS-EXPIRY-MM                    PIC 9(02).
028600     05  WS-EXPIRY-DD                    PIC 9(02).
028700 01  WS-EXPIRY-DAY-NUM REDEFINES WS-EXPIRY-DAY PIC 9(08).
028800 01  WS-EXPIRY-LOOP-CT                  PIC S9(02) COMP VALUE ZERO.
028900 PROCEDURE DIVISION.
028910*----------------------------------------------------------------
028920* 0000 IS THE ENTIRE JOB.  INITIALIZE LOADS THE TIER TABLE, THE
028930* PARM CARD AND (WHEN A PRODUCT-ITEM-ID IS GIVEN) THE PURCHASER
028940* TABLE, THEN THE MAIN LOOP DECAYS, RE-TIERS, AND CHECKS LUCKY-
028950* DRAW/PROMOTION ELIGIBILITY FOR EVERY MEMBER ON THE INTERIM
028960* MASTER ONE RECORD AT A TIME BEFORE WRITING THE FINAL MASTER.
028970*----------------------------------------------------------------
029000 0000-MAIN-CONTROL.
029100     PERFORM 1000-INITIALIZE THRU 1000-EXIT
029200     PERFORM 2000-PROCESS-ONE-MEMBER THRU 2000-EXIT
029300         UNTIL WS-EOF-INTRMST
029400     PERFORM 2900-WRITE-CONTROL-TOTALS THRU 2900-EXIT
029500     PERFORM 9000-TERMINATE THRU 9000-EXIT
029600     STOP RUN.
029650*----------------------------------------------------------------
029660* OPENS THE STEP'S SEVEN FILES AND LOADS EVERY REFERENCE TABLE
029670* BEFORE THE FIRST INTERIM-MASTER RECORD IS READ.  ACTIVITY-
029680* TRANS-IN IS OPENED, SCANNED ONCE AND CLOSED RIGHT BACK HERE -
029690* IT IS NOT HELD OPEN FOR THE REST OF THE RUN.
029695*----------------------------------------------------------------
029700 1000-INITIALIZE.
029800     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD
029900     OPEN INPUT  INTERIM-MASTER-IN
030000     OPEN INPUT  TIERBDG-IN
030100     OPEN INPUT  CONTROL-TOTALS-IN
030200     OPEN INPUT  PARM-CARD-IN
030300     OPEN OUTPUT USER-MASTER-OUT
030400     OPEN OUTPUT CONTROL-TOTALS-OUT
030500     OPEN OUTPUT LUCKY-DRAW-LEDGER-OUT
030600     PERFORM 1100-LOAD-TIER-TABLE THRU 1100-EXIT
030700     PERFORM 1200-READ-PARM-CARD THRU 1200-EXIT
030800     IF WS-PARM-PRODUCT-ITEM-ID NOT = SPACES
030900         OPEN INPUT ACTIVITY-TRANS-IN
031000         PERFORM 1400-LOAD-PURCHASER-TABLE THRU 1400-EXIT
031100         CLOSE ACTIVITY-TRANS-IN
031200     END-IF
031300     PERFORM 2320-ADD-THIRTY-DAYS THRU 2320-EXIT
031400     READ CONTROL-TOTALS-IN
031500         AT END CONTINUE
031600     END-READ
031700     PERFORM 1300-READ-INTERIM-MASTER THRU 1300-EXIT.
031800 1000-EXIT.
031900     EXIT.
031950*----------------------------------------------------------------
031960* DEFAULTS ARE MOVED IN FIRST SO A MISSING OR SHORT-READ PARM
031970* CARD STILL LEAVES THE LUCKY-DRAW BUCKET RANGE WIDE OPEN AND THE
031980* PRODUCT-PROMOTION CHECK HARMLESSLY DISABLED (SPACES PRODUCT-
031990* ITEM-ID) RATHER THAN ABENDING THE STEP.
031995*----------------------------------------------------------------
032000 1200-READ-PARM-CARD.
032100     MOVE ZERO   TO WS-PARM-BUCKET-MIN
032200     MOVE 999999999 TO WS-PARM-BUCKET-MAX
032300     MOVE SPACE  TO WS-PARM-TIER-RESTRICT-CDE
032400     MOVE SPACES TO WS-PARM-PRODUCT-ITEM-ID
032500     READ PARM-CARD-IN
032600         AT END GO TO 1200-EXIT
032700     END-READ
032800     MOVE PRM-BUCKET-MIN          TO WS-PARM-BUCKET-MIN
032900     MOVE PRM-BUCKET-MAX          TO WS-PARM-BUCKET-MAX
033000     MOVE PRM-TIER-RESTRICT-CDE   TO WS-PARM-TIER-RESTRICT-CDE
033100     MOVE PRM-PRODUCT-ITEM-ID     TO WS-PARM-PRODUCT-ITEM-ID.
033200 1200-EXIT.
033300     EXIT.
033400*----------------------------------------------------------------
033500* 1400 BUILDS THE LIST OF MEMBERS WHO BOUGHT THIS RUN'S PROMOTION
033600* PRODUCT (ACTIVITY CODE 19, ITEM-ID MATCHING THE PARM CARD).
033700* SKIPPED ENTIRELY WHEN THE PARM CARD CARRIES NO PRODUCT-ITEM-ID.
033800*----------------------------------------------------------------
033900 1400-LOAD-PURCHASER-TABLE.
034000     MOVE ZERO TO WS-PURCH-CT
034100     SET WS-EOF-ACTVTRN TO FALSE.
034200 1405-READ-ACTIVITY.
034300     READ ACTIVITY-TRANS-IN
034400         AT END SET WS-EOF-ACTVTRN TO TRUE
034500                 GO TO 1400-EXIT
034600     END-READ
034700     IF ATI-ACTIVITY-CODE = 19
034800             AND ATI-ITEM-ID = WS-PARM-PRODUCT-ITEM-ID
034900             AND WS-PURCH-CT < 20000
035000         SET WS-PURCH-IDX TO WS-PURCH-CT
035100         SET WS-PURCH-IDX UP BY 1
035200         ADD 1 TO WS-PURCH-CT
035300         MOVE ATI-USER-ID TO WS-PURCH-USER-ID (WS-PURCH-IDX)
035400     END-IF
035500     GO TO 1405-READ-ACTIVITY.
035600 1400-EXIT.
035700     EXIT.
035750*----------------------------------------------------------------
035760* LOADS ONLY THE 'TR' TIER-DETAIL ROWS OFF EPS.TIERBDG INTO
035770* WS-TIER-TABLE - THE BADGE ROWS AND TRAILER CARD ON THE SAME
035780* FILE ARE SKIPPED BY THE TEST IN 1105 BELOW.
035790*----------------------------------------------------------------
035800 1100-LOAD-TIER-TABLE.
035900     MOVE ZERO TO WS-TIER-CT.
036000 1105-READ-TIERBDG.
036100     READ TIERBDG-IN
036200         AT END GO TO 1100-EXIT
036300     END-READ
036400     IF TBD-RECORD-TYPE-CDE = 'TR'
036500         SET WS-TIER-IDX TO WS-TIER-CT
036600         SET WS-TIER-IDX UP BY 1
036700         ADD 1 TO WS-TIER-CT
036800         MOVE TBD-TIER-ID-ROW         TO WS-TIER-ID (WS-TIER-IDX)
036900         MOVE TBD-TIER-MIN-POINTS-ROW TO WS-TIER-MIN-POINTS (WS-TIER-IDX)
037000         MOVE TBD-TIER-MAX-POINTS-ROW TO WS-TIER-MAX-POINTS (WS-TIER-IDX)
037100         MOVE TBD-TIER-MULTIPLIER-ROW TO WS-TIER-MULTIPLIER (WS-TIER-IDX)
037200         MOVE TBD-TIER-DECAY-RATE-ROW TO WS-TIER-DECAY-RATE (WS-TIER-IDX)
037300     END-IF
037400     GO TO 1105-READ-TIERBDG.
037500 1100-EXIT.
037600     EXIT.
037650*----------------------------------------------------------------
037660* PRIMARY-FILE READ, CALLED ONCE FROM 1000 AND ONCE MORE AT THE
037670* BOTTOM OF EVERY PASS THROUGH 2000 BELOW.
037680*----------------------------------------------------------------
037700 1300-READ-INTERIM-MASTER.
037800     READ INTERIM-MASTER-IN
037900         AT END SET WS-EOF-INTRMST TO TRUE
038000     END-READ.
038100 1300-EXIT.
038200     EXIT.
038250*----------------------------------------------------------------
038260* ONE MEMBER PER PASS, IN THE FOUR-STEP ORDER THE BUSINESS RULES
038270* REQUIRE - DECAY FIRST, THEN RE-DERIVE TIER FROM THE POST-DECAY
038280* BALANCE, THEN LUCKY-DRAW (WHICH CAN CHANGE THE BALANCE AGAIN),
038290* THEN PRODUCT-PROMOTION LAST SINCE IT OVERRIDES TIER OUTRIGHT.
038295*----------------------------------------------------------------
038300 2000-PROCESS-ONE-MEMBER.
038400     MOVE IMI-RECORD TO UMO-RECORD
038500     PERFORM 2100-CHECK-DECAY THRU 2100-EXIT
038600     PERFORM 2200-DERIVE-TIER THRU 2200-EXIT
038700     PERFORM 2300-CHECK-LUCKY-DRAW THRU 2300-EXIT
038800     PERFORM 2400-CHECK-PROMOTION THRU 2400-EXIT
038900     WRITE UMO-RECORD
039000     PERFORM 1300-READ-INTERIM-MASTER THRU 1300-EXIT.
039100 2000-EXIT.
039200     EXIT.
039300*----------------------------------------------------------------
039400* 2100 WALKS FORWARD ONE DAY AT A TIME FROM THE MEMBER'S LAST-
039500* DECAY-DATE TO TODAY'S RUN DATE, COUNTING ELAPSED DAYS.  WHEN
039600* 30 OR MORE HAVE PASSED, THE CURRENT TIER'S DECAY RATE IS
039700* APPLIED TO THE BALANCE AND LAST-DECAY-DATE IS RESET TO TODAY.
039800*----------------------------------------------------------------
039900 2100-CHECK-DECAY.
040000     MOVE ZERO TO WS-DAYS-SINCE-DECAY WS-SAFETY-CT
040100     IF IMI-LAST-DECAY-DATE = ZERO
040200         MOVE WS-RUN-DATE-NUM TO UMO-LAST-DECAY-DATE
040300         GO TO 2100-EXIT
040400     END-IF
040500     MOVE IMI-LAST-DECAY-DATE TO WS-WALK-CCYY WS-WALK-MM WS-WALK-DD.
040600 2110-WALK-FORWARD.
040700     IF WS-WALK-DATE-NUM = WS-RUN-DATE-NUM
040800         GO TO 2120-APPLY-DECAY-IF-DUE
040900     END-IF
041000     IF WS-SAFETY-CT > 9999
041100         GO TO 2120-APPLY-DECAY-IF-DUE
041200     END-IF
041300     ADD 1 TO WS-SAFETY-CT
041400     ADD 1 TO WS-DAYS-SINCE-DECAY
041500     MOVE WS-WALK-CCYY TO WS-DIM-CCYY
041600     MOVE WS-WALK-MM   TO WS-DIM-MM
041700     PERFORM 2065-LOOKUP-DAYS-IN-MONTH THRU 2065-EXIT
041800     IF WS-WALK-DD < WS-DIM-DD
041900         ADD 1 TO WS-WALK-DD
042000     ELSE
042100         MOVE 1 TO WS-WALK-DD
042200         IF WS-WALK-MM < 12
042300             ADD 1 TO WS-WALK-MM
042400         ELSE
042500             MOVE 1 TO WS-WALK-MM
042600             ADD 1 TO WS-WALK-CCYY
042700         END-IF
042800     END-IF
042900     GO TO 2110-WALK-FORWARD.
043000*    THE PER-TIER WEEKLY DECAY RATES ON EPS.TIERBDG ARE CARRIED
043100*    AS REFERENCE DATA ONLY - THE RULE ACTUALLY APPLIED EVERY
043200*    RUN IS A FLAT 5 PCT ON THE DORMANT BALANCE, PER THE PRODUCT
043300*    SPEC (EPS-0066).  DO NOT "FIX" THIS TO USE THE TIER-SPECIFIC
043400*    RATE WITHOUT A PRODUCT SIGN-OFF - SEE EPS-0066 TICKET FILE.
043500 2120-APPLY-DECAY-IF-DUE.
043600     IF WS-DAYS-SINCE-DECAY >= 30
043700         COMPUTE WS-POST-DECAY-POINTS =
043800             UMO-TOTAL-POINTS * (1 - WS-FLAT-DECAY-RATE)
043900         MOVE WS-POST-DECAY-POINTS TO UMO-TOTAL-POINTS
044000         IF UMO-TOTAL-POINTS < ZERO
044100             MOVE ZERO TO UMO-TOTAL-POINTS
044200         END-IF
044300         MOVE WS-RUN-DATE-NUM TO UMO-LAST-DECAY-DATE
044400         ADD 1 TO WS-USERS-DECAYED-CT
044500     END-IF.
044600 2100-EXIT.
044700     EXIT.
044750*----------------------------------------------------------------
044760* SHARED BY BOTH CALENDAR WALKS IN THIS PROGRAM (2110 COUNTING
044770* DAYS SINCE DECAY AND 2330 COUNTING FORWARD TO THE LUCKY-DRAW
044780* EXPIRY DATE) - WS-DIM-CCYY/MM MUST BE SET BY THE CALLER BEFORE
044790* EACH PERFORM.
044795*----------------------------------------------------------------
044800 2065-LOOKUP-DAYS-IN-MONTH.
044900     MOVE WS-DAYS-IN-MONTH (WS-DIM-MM) TO WS-DIM-DD
045000     IF WS-DIM-MM = 2
045100         DIVIDE WS-DIM-CCYY BY 4 GIVING WS-DIM-LEAP-TEST
045200             REMAINDER WS-DIM-LEAP-REM
045300         IF WS-DIM-LEAP-REM = ZERO
045400             MOVE 29 TO WS-DIM-DD
045500         END-IF
045600     END-IF.
045700 2065-EXIT.
045800     EXIT.
045900*----------------------------------------------------------------
046000* 2320/2330 COMPUTE THE LUCKY-DRAW BONUS EXPIRY DATE - TODAY PLUS
046100* 30 CALENDAR DAYS, ONE DAY AT A TIME.  COMPUTED ONCE AT JOB
046200* START SINCE THE RUN DATE DOES NOT CHANGE DURING THE STEP.
046300*----------------------------------------------------------------
046400 2320-ADD-THIRTY-DAYS.
046500     MOVE WS-RUN-DATE-NUM TO WS-EXPIRY-DAY-NUM
046600     PERFORM 2330-ADD-ONE-DAY THRU 2330-EXIT
046700         VARYING WS-EXPIRY-LOOP-CT FROM 1 BY 1
046800         UNTIL WS-EXPIRY-LOOP-CT > 30.
046900 2320-EXIT.
047000     EXIT.
047100 2330-ADD-ONE-DAY.
047200     MOVE WS-EXPIRY-CCYY TO WS-DIM-CCYY
047300     MOVE WS-EXPIRY-MM   TO WS-DIM-MM
047400     PERFORM 2065-LOOKUP-DAYS-IN-MONTH THRU 2065-EXIT
047500     IF WS-EXPIRY-DD < WS-DIM-DD
047600         ADD 1 TO WS-EXPIRY-DD
047700     ELSE
047800         MOVE 1 TO WS-EXPIRY-DD
047900         IF WS-EXPIRY-MM < 12
048000             ADD 1 TO WS-EXPIRY-MM
048100         ELSE
048200             MOVE 1 TO WS-EXPIRY-MM
048300             ADD 1 TO WS-EXPIRY-CCYY
048400         END-IF
048500     END-IF.
048600 2330-EXIT.
048700     EXIT.
048750*----------------------------------------------------------------
048760* RE-DERIVES TIER FROM THE POST-DECAY BALANCE AGAINST THE TABLE
048770* LOADED BY 1100 - A MEMBER'S TIER IS NEVER CARRIED FORWARD
048780* BLINDLY FROM THE INTERIM MASTER, IT IS RECOMPUTED EVERY RUN SO
048790* A DECAYED BALANCE CAN DROP SOMEONE A TIER THE SAME NIGHT.
048795*----------------------------------------------------------------
048800 2200-DERIVE-TIER.
048900     MOVE UMO-TIER-ID TO WS-FOUND-TIER-ID
049000     SET WS-TIER-IDX TO 1
049100     SEARCH WS-TIER-ENTRY
049200         AT END CONTINUE
049300         WHEN UMO-TOTAL-POINTS >= WS-TIER-MIN-POINTS (WS-TIER-IDX)
049400          AND UMO-TOTAL-POINTS <= WS-TIER-MAX-POINTS (WS-TIER-IDX)
049500             MOVE WS-TIER-ID (WS-TIER-IDX) TO WS-FOUND-TIER-ID
049600     END-SEARCH
049700     IF WS-FOUND-TIER-ID NOT = UMO-TIER-ID
049800         ADD 1 TO WS-USERS-TIER-CHANGED-CT
049900         MOVE WS-FOUND-TIER-ID TO UMO-TIER-ID
050000     END-IF.
050100 2200-EXIT.
050200     EXIT.
050300*----------------------------------------------------------------
050400* LUCKY-DRAW (EPS-0312): THE PARM CARD NAMES A BUCKET RANGE (A
050500* BUCKET IS 1000 POINTS WIDE; A MEMBER'S BUCKET START IS
050600* (POINTS / 1000) * 1000) AND, OPTIONALLY, ONE TIER.  THE FIRST
050700* MEMBER ENCOUNTERED IN BATCH ORDER WHOSE BUCKET START FALLS IN
050800* [PARM-BUCKET-MIN, PARM-BUCKET-MAX], AND WHOSE TIER MATCHES THE
050900* PARM CARD WHEN ONE IS GIVEN, IS THE RUN'S ONLY WINNER - THERE
051000* IS NO RANDOM-NUMBER GENERATOR HERE, JUST THE PARM CARD AND THE
051100* FIRST-ELIGIBLE RULE.  THE BONUS IS
051200*     TRUNCATE(POINTS * TIER-MULTIPLIER) - POINTS
051300* POSTED TO THE MASTER IMMEDIATELY AND LOGGED AS AN EXPIRING
051400* LEDGER ENTRY (30-DAY EXPIRY, SAME AS AN ORDINARY AWARD).
051500*----------------------------------------------------------------
051600 2300-CHECK-LUCKY-DRAW.
051700     SET WS-LUCKY-DRAW-FLAG TO 'N'
051800     IF WS-LUCKY-WINNER-FOUND
051900         GO TO 2300-EXIT
052000     END-IF
052100     COMPUTE WS-USER-BUCKET-START =
052200         (UMO-TOTAL-POINTS / 1000) * 1000
052300     IF WS-USER-BUCKET-START < WS-PARM-BUCKET-MIN
052400             OR WS-USER-BUCKET-START > WS-PARM-BUCKET-MAX
052500         GO TO 2300-EXIT
052600     END-IF
052700     IF WS-PARM-TIER-RESTRICT-CDE NOT = SPACE
052800             AND UMO-TIER-ID NOT = WS-PARM-TIER-RESTRICT-CDE
052900         GO TO 2300-EXIT
053000     END-IF
053100     SET WS-LUCKY-DRAW-ELIGIBLE TO TRUE
053200     SET WS-LUCKY-WINNER-FOUND TO TRUE
053300     PERFORM 2210-FIND-TIER-MULTIPLIER-FOR-DRAW THRU 2210D-EXIT
053400     COMPUTE WS-LUCKY-BONUS-RAW =
053500         UMO-TOTAL-POINTS * WS-FOUND-MULTIPLIER
053600     COMPUTE WS-LUCKY-BONUS-PTS = WS-LUCKY-BONUS-RAW
053700     COMPUTE WS-LUCKY-BONUS-PTS = WS-LUCKY-BONUS-PTS -
053800         UMO-TOTAL-POINTS
053900     ADD WS-LUCKY-BONUS-PTS TO UMO-TOTAL-POINTS
054000     PERFORM 2310-WRITE-LUCKY-LEDGER-ENTRY THRU 2310-EXIT.
054100 2300-EXIT.
054200     EXIT.
054300 2210-FIND-TIER-MULTIPLIER-FOR-DRAW.
054400     MOVE 1.00 TO WS-FOUND-MULTIPLIER
054500     SET WS-TIER-IDX TO 1
054600     SEARCH WS-TIER-ENTRY
054700         AT END CONTINUE
054800         WHEN WS-TIER-ID (WS-TIER-IDX) = UMO-TIER-ID
054900             MOVE WS-TIER-MULTIPLIER (WS-TIER-IDX)
055000                 TO WS-FOUND-MULTIPLIER
055100     END-SEARCH.
055200 2210D-EXIT.
055300     EXIT.
055400 2310-WRITE-LUCKY-LEDGER-ENTRY.
055500     MOVE UMO-USER-ID         TO LKL-USER-ID
055600*    CODE 98 IS NOT AN ACTIVITY-TABLE CODE - IT IS THE SHOP'S
055700*    STANDING CONVENTION FOR A SYSTEM-GENERATED, NON-ACTIVITY
055800*    LEDGER ENTRY (NO SOURCE TRANSACTION EXISTS FOR A LUCKY-DRAW
055900*    BONUS).  SEE EPS-0312.
056000     MOVE 98                 TO LKL-ACTIVITY-CODE
056100     MOVE WS-LUCKY-BONUS-PTS TO LKL-POINTS-AWARDED
056200     MOVE 'E'                 TO LKL-POINT-CLASS
056300     MOVE WS-RUN-DATE-NUM    TO LKL-EARNED-DATE
056400     MOVE WS-EXPIRY-DAY-NUM  TO LKL-EXPIRY-DATE
056500     MOVE 'LUCKY DRAW BUCKET BONUS' TO LKL-DETAILS
056600     WRITE LKL-RECORD.
056700 2310-EXIT.
056800     EXIT.
056900*----------------------------------------------------------------
057000* PRODUCT-PROMOTION (EPS-0312): THE FIRST BRONZE, SILVER OR GOLD
057100* MEMBER IN BATCH ORDER WHO BOUGHT THE PARM CARD'S PRODUCT (A
057200* CODE-19 PURCHASE TRANSACTION FOR THAT ITEM-ID - SEE 1400 ABOVE)
057300* IS UPGRADED TO PLATINUM.  SKIPPED ENTIRELY WHEN THE PARM CARD
057400* CARRIES NO PRODUCT-ITEM-ID.  AGAIN, FIRST-ELIGIBLE, NOT RANDOM.
057500*----------------------------------------------------------------
057600 2400-CHECK-PROMOTION.
057700     SET WS-PROMO-FLAG TO 'N'
057800     IF WS-PROMO-WINNER-FOUND
057900         GO TO 2400-EXIT
058000     END-IF
058100     IF WS-PARM-PRODUCT-ITEM-ID = SPACES
058200         GO TO 2400-EXIT
058300     END-IF
058400     IF UMO-TIER-ID = 4
058500         GO TO 2400-EXIT
058600     END-IF
058700     PERFORM 2410-FIND-PURCHASER THRU 2410-EXIT
058800     IF NOT WS-PURCH-FOUND
058900         GO TO 2400-EXIT
059000     END-IF
059100     SET WS-PROMO-ELIGIBLE TO TRUE
059200     SET WS-PROMO-WINNER-FOUND TO TRUE
059300     MOVE 4 TO UMO-TIER-ID
059400     ADD 1 TO WS-USERS-TIER-CHANGED-CT.
059500 2400-EXIT.
059600     EXIT.
059700 2410-FIND-PURCHASER.
059800     SET WS-PURCH-FOUND-SW TO 'N'
059900     SET WS-PURCH-IDX TO 1
060000     SEARCH WS-PURCH-ENTRY
060100         AT END CONTINUE
060200         WHEN WS-PURCH-USER-ID (WS-PURCH-IDX) = UMO-USER-ID
060300             SET WS-PURCH-FOUND TO TRUE
060400     END-SEARCH.
060500 2410-EXIT.
060600     EXIT.
060650*----------------------------------------------------------------
060660* EPS-0262 - PASSES THROUGH EVERY COUNT EPS.PTAWARD WROTE TO
060670* CONTROL-TOTALS-IN UNCHANGED AND ADDS THIS STEP'S OWN TWO
060680* COUNTS (USERS-DECAYED, USERS-TIER-CHANGED) FOR EPS.LDRRPT TO
060690* PRINT IN ITS CONTROL-TOTALS SECTION.
060695*----------------------------------------------------------------
060700 2900-WRITE-CONTROL-TOTALS.
060800     MOVE CTI-TRANS-READ-CT      TO CTO-TRANS-READ-CT
060900     MOVE CTI-TRANS-REJECTED-CT  TO CTO-TRANS-REJECTED-CT
061000     MOVE CTI-POINTS-BY-CODE     TO CTO-POINTS-BY-CODE
061100     MOVE CTI-GRAND-TOTAL-POINTS TO CTO-GRAND-TOTAL-POINTS
061200     MOVE WS-USERS-DECAYED-CT       TO CTO-USERS-DECAYED-CT
061300     MOVE WS-USERS-TIER-CHANGED-CT  TO CTO-USERS-TIER-CHANGED-CT
061400     WRITE CTO-RECORD.
061500 2900-EXIT.
061600     EXIT.
061650*----------------------------------------------------------------
061660* STANDARD CLOSE-DOWN.  ACTIVITY-TRANS-IN IS NOT LISTED HERE - IT
061670* WAS ALREADY CLOSED BACK IN 1000 RIGHT AFTER 1400 FINISHED
061680* BUILDING THE PURCHASER TABLE.
061690*----------------------------------------------------------------
061700 9000-TERMINATE.
061800     CLOSE INTERIM-MASTER-IN
061900     CLOSE TIERBDG-IN
062000     CLOSE USER-MASTER-OUT
062100     CLOSE CONTROL-TOTALS-IN
062200     CLOSE CONTROL-TOTALS-OUT
062300     CLOSE PARM-CARD-IN
062400     CLOSE LUCKY-DRAW-LEDGER-OUT.
062500 9000-EXIT.
062600     EXIT.
