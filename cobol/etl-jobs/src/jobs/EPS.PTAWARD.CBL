000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EPS-POINT-AWARD.
000300 AUTHOR. J OKONKWO.
000400 INSTALLATION. DST SYSTEMS INC - LOYALTY AND ENGAGEMENT SVCS.
000500 DATE-WRITTEN. 06/05/1989.
000600 DATE-COMPILED. 06/05/1989.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800*****************************************************************
000900*                      C H A N G E   L O G                      *
001000*****************************************************************
001100* DATE      BY   TICKET    DESCRIPTION                          *
001200*-----------------------------------------------------------------
001300* 06/05/89  JO   EPS-0007  INITIAL RUN - BASE POINTS, NO CAPS,   * EPS0007
001400*                          NO MULTIPLIERS YET                   *
001500* 08/30/89  JO   EPS-0012  ADDED TIER / TRENDING / POWER-HOUR    * EPS0012
001600*                          MULTIPLIER CHAIN PER PRODUCT SPEC     *
001700* 01/18/90  JO   EPS-0022  ADDED LOGIN-STREAK MAINTENANCE        * EPS0022
001800* 07/19/91  SR   EPS-0065  ADDED PER-USER/PER-ITEM CAP TRACKING  * EPS0065
001900*                          FOR COMMENT, TAG-USER, VIDEO-WATCH    *
002000* 09/14/92  SR   EPS-0092  ADDED POINT-LEDGER EXPIRY-DATE CALC   * EPS0092
002100* 06/10/94  MF   EPS-0127  WROTE CONTROL-TOTALS-WORK PASS-THRU   * EPS0127
002200*                          FOR THE SUMMARY REPORT JOB            *
002300* 12/03/98  PC   EPS-0188  Y2K - REVIEWED DATE ARITHMETIC, CCYY  * EPS0188
002400*                          THROUGHOUT, NO 2-DIGIT YEAR MATH      *
002500* 06/21/07  DA   EPS-0261  RATE/CAP RULES MADE TABLE-DRIVEN FROM * EPS0261
002600*                          THE EPS.ACTVTBL REFERENCE FILE        *
002700* 03/15/09  DA   EPS-0278  TIER MULTIPLIER NOW LOADED FROM THE   * EPS0278
002800*                          EPS.TIERBDG REFERENCE FILE IN PLACE   *
002900*                          OF THE HARD-CODED LITERAL TABLE       *
003000* 10/30/13  KV   EPS-0311  REVIEWED FOR PLATINUM TIER MULTIPLIER * EPS0311
003100*                          2.00 - CONFIRMED IN TIER TABLE        *
003120* 04/02/14  KV   EPS-0314  ADDED REJECT-THRESHOLD ABEND - A BAD  * EPS0314
003140*                          MASTER/TRANS FEED WAS RUNNING TO EOF  *
003160*                          REJECTING EVERY ROW WITH NO WARNING   *
003200*****************************************************************
003300* STEP 1 OF THE NIGHTLY ENGAGEMENT POINT RUN.  READS THE MEMBER  *
003400* MASTER AND THE DAY'S ACTIVITY TRANSACTIONS, AWARDS BASE POINTS *
003500* PER ACTIVITY TYPE WITH PER-USER/PER-ITEM CAPS, APPLIES THE     *
003600* TIER/TRENDING/POWER-HOUR MULTIPLIER CHAIN, MAINTAINS THE LOGIN *
003700* STREAK, AND WRITES THE POINT LEDGER AND AN INTERIM MASTER      *
003800* CARRYING UPDATED TOTALS (DECAY AND TIER RE-EVALUATION ARE DONE *
003900* BY EPS.DECAYTR, THE NEXT STEP).  SEE EPS.USRMAST, EPS.ACTVTRN, *
004000* EPS.PTLEDGR AND EPS.ACTVTBL FOR THE RECORD LAYOUTS RESTATED    *
004100* BELOW.                                                         *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS TIER-DIGIT IS "1" THRU "4"
004800     UPSI-0 ON  STATUS IS RERUN-REQUESTED
004900     UPSI-0 OFF STATUS IS NORMAL-RUN.
005000 FILE-CONTROL.
005100     SELECT USER-MASTER-IN   ASSIGN TO "USRMSTI"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-FS-USRMST.
005400     SELECT ACTIVITY-TRANS   ASSIGN TO "ACTVTRN"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-FS-ACTVTRN.
005700     SELECT ACTVTBL-IN       ASSIGN TO "ACTVTBL"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-FS-ACTVTBL.
006000     SELECT POINT-LEDGER     ASSIGN TO "PTLEDGR"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-FS-PTLEDGR.
006300     SELECT INTERIM-MASTER   ASSIGN TO "INTRMST"
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-FS-INTRMST.
006600     SELECT CONTROL-TOTALS-WORK ASSIGN TO "CTLTOT1"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-FS-CTLTOT.
006900     SELECT TIERBDG-IN       ASSIGN TO "TIERBDG"
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-FS-TIERBDG.
007200 DATA DIVISION.
007300 FILE SECTION.
007400*----------------------------------------------------------------
007500* SEE EPS.USRMAST FOR THE SYSTEM OF RECORD LAYOUT.
007600*----------------------------------------------------------------
007700 FD  USER-MASTER-IN.
007800 01  UMI-RECORD.
007900     05  UMI-USER-ID                    PIC X(10).
008000     05  UMI-USERNAME                   PIC X(20).
008100     05  UMI-TOTAL-POINTS               PIC S9(09).
008200     05  UMI-TIER-ID                    PIC 9(01).
008300     05  UMI-LAST-LOGIN-DATE            PIC 9(08).
008400     05  UMI-LAST-DECAY-DATE            PIC 9(08).
008500     05  UMI-LOGIN-STREAK               PIC 9(05).
008600     05  UMI-FOLLOWERS-COUNT            PIC 9(07).
008700     05  UMI-FOLLOWING-COUNT            PIC 9(07).
008800     05  FILLER                         PIC X(45).
008900*----------------------------------------------------------------
009000* SEE EPS.ACTVTRN FOR THE SYSTEM OF RECORD LAYOUT.
009100*----------------------------------------------------------------
009200 FD  ACTIVITY-TRANS.
009300 01  ACT-RECORD.
009400     05  ACT-USER-ID                    PIC X(10).
009500     05  ACT-ACTIVITY-CODE              PIC 9(02).
009600     05  ACT-ITEM-ID                    PIC X(12).
009700     05  ACT-AMOUNT                     PIC S9(07)V99.
009800     05  ACT-DATE                       PIC 9(08).
009900     05  ACT-DATE-R REDEFINES ACT-DATE.
010000         10  ACT-DATE-CCYY                PIC 9(04).
010100         10  ACT-DATE-MM                  PIC 9(02).
010200         10  ACT-DATE-DD                  PIC 9(02).
010300     05  ACT-TIME                       PIC 9(04).
010400     05  ACT-TRENDING-FLAG              PIC X(01).
010500     05  FILLER                         PIC X(34).
010600*----------------------------------------------------------------
010700* SEE EPS.ACTVTBL FOR THE SYSTEM OF RECORD LAYOUT.
010800*----------------------------------------------------------------
010900 FD  ACTVTBL-IN.
011000 01  ATB-RECORD.
011100     05  ATB-RECORD-TYPE-CDE            PIC X(01).
011200     05  ATB-HEADER-AREA.
011300         10  ATB-EFFECTIVE-DTE           PIC 9(08).
011400         10  ATB-ROW-COUNT               PIC 9(03).
011500         10  FILLER                      PIC X(157).
011600     05  ATB-DETAIL-AREA REDEFINES ATB-HEADER-AREA.
011700         10  ATB-ACTIVITY-CODE           PIC 9(02).
011800         10  ATB-ACTIVITY-NAME           PIC X(20).
011900         10  ATB-BASE-POINTS             PIC 9(05).
012000         10  ATB-RATE-PER-UNIT           PIC 9(03)V9(02).
012100         10  ATB-POINT-CLASS-CDE         PIC X(01).
012200         10  ATB-CAP-TYPE-CDE            PIC X(01).
012300         10  ATB-CAP-VALUE               PIC 9(05).
012400         10  FILLER                      PIC X(123).
012500*----------------------------------------------------------------
012600* SEE EPS.TIERBDG FOR THE SYSTEM OF RECORD LAYOUT.  ONLY THE
012700* TIER-DETAIL ROWS (TIER MULTIPLIER) ARE OF INTEREST HERE -
012800* THE DECAY RATE ON THIS TABLE IS REFERENCE DATA ONLY; SEE
012900* EPS.DECAYTR FOR THE FLAT 5 PCT DECAY RULE THAT IS ACTUALLY
013000* APPLIED.
013100*----------------------------------------------------------------
013200 FD  TIERBDG-IN.
013300 01  TBD-RECORD.
013400     05  TBD-SYSTEM-ID                  PIC X(03).
013500     05  TBD-REF-RUN-DTE                PIC 9(08).
013600     05  TBD-RECORD-TYPE-CDE            PIC X(02).
013700     05  TBD-TIER-AREA.
013800         10  TBD-TIER-ID-ROW             PIC 9(01).
013900         10  TBD-TIER-NAME-ROW           PIC X(10).
014000         10  TBD-TIER-MIN-POINTS-ROW     PIC 9(09).
014100         10  TBD-TIER-MAX-POINTS-ROW     PIC 9(09).
014200         10  TBD-TIER-MULTIPLIER-ROW     PIC 9(01)V9(02).
014300         10  TBD-TIER-DECAY-RATE-ROW     PIC 9(01)V9(02).
014400         10  FILLER                      PIC X(47).
014500*----------------------------------------------------------------
014600* SEE EPS.PTLEDGR FOR THE SYSTEM OF RECORD LAYOUT.
014700*----------------------------------------------------------------
014800 FD  POINT-LEDGER.
014900 01  LED-RECORD.
015000     05  LED-USER-ID                    PIC X(10).
015100     05  LED-ACTIVITY-CODE              PIC 9(02).
015200     05  LED-POINTS-AWARDED             PIC S9(07).
015300     05  LED-POINT-CLASS                PIC X(01).
015400     05  LED-EARNED-DATE                PIC 9(08).
015500     05  LED-EXPIRY-DATE                PIC 9(08).
015600     05  LED-DETAILS                    PIC X(30).
015700     05  FILLER                         PIC X(14).
015800*----------------------------------------------------------------
015900* INTERIM MASTER - SAME SHAPE AS EPS.USRMAST, CARRIES THE
016000* IN-FLIGHT TOTAL-POINTS FORWARD TO EPS.DECAYTR FOR THE
016100* DECAY/TIER PASS.  TIER-ID AND DECAY-DATE ARE NOT YET CHANGED.
016200*----------------------------------------------------------------
016300 FD  INTERIM-MASTER.
016400 01  IMO-RECORD.
016500     05  IMO-USER-ID                    PIC X(10).
016600     05  IMO-USERNAME                   PIC X(20).
016700     05  IMO-TOTAL-POINTS               PIC S9(09).
016800     05  IMO-TIER-ID                    PIC 9(01).
016900     05  IMO-LAST-LOGIN-DATE            PIC 9(08).
017000     05  IMO-LAST-DECAY-DATE            PIC 9(08).
017100     05  IMO-LOGIN-STREAK               PIC 9(05).
017200     05  IMO-FOLLOWERS-COUNT            PIC 9(07).
017300     05  IMO-FOLLOWING-COUNT            PIC 9(07).
017400     05  FILLER                         PIC X(45).
017500*----------------------------------------------------------------
017600* CONTROL-TOTALS WORK RECORD - PASSED THROUGH THE NIGHTLY RUN
017700* TO THE SUMMARY REPORT JOB (EPS.LDRRPT).
017800*----------------------------------------------------------------
017900 FD  CONTROL-TOTALS-WORK.
018000 01  CTL-RECORD.
018100     05  CTL-TRANS-READ-CT              PIC 9(07).
018200     05  CTL-TRANS-REJECTED-CT          PIC 9(07).
018300     05  CTL-POINTS-BY-CODE OCCURS 21 TIMES PIC S9(09).
018400     05  CTL-GRAND-TOTAL-POINTS         PIC S9(11).
018500     05  CTL-USERS-DECAYED-CT           PIC 9(07).
018600     05  CTL-USERS-TIER-CHANGED-CT      PIC 9(07).
018700     05  FILLER                         PIC X(20).
018800 WORKING-STORAGE SECTION.
018810*----------------------------------------------------------------
018812* EPS-0314 - SEE THE CAUTION AT 2000-PROCESS-ONE-TRANSACTION.
018814* 500 REJECTS IN ONE RUN IS WELL ABOVE ANY NORMAL DAY'S BAD-DATA
018816* VOLUME AND IS TREATED AS A FEED OR SORT PROBLEM, NOT NOISE.
018818*----------------------------------------------------------------
018820 77  WS-REJECT-ABEND-THRESHOLD          PIC S9(05) COMP VALUE 500.
018850*----------------------------------------------------------------
018860* FILE STATUSES CARRIED FOR DEBUG DISPLAY ONLY - NO HARD STATUS
018870* CHECKING IS DONE AFTER EACH I/O IN THIS PROGRAM.
018880*----------------------------------------------------------------
018900 01  WS-FILE-STATUSES.
019000     05  WS-FS-USRMST                   PIC X(02).
019100     05  WS-FS-ACTVTRN                  PIC X(02).
019200     05  WS-FS-ACTVTBL                  PIC X(02).
019300     05  WS-FS-PTLEDGR                  PIC X(02).
019400     05  WS-FS-INTRMST                  PIC X(02).
019500     05  WS-FS-CTLTOT                   PIC X(02).
019600     05  WS-FS-TIERBDG                   PIC X(02).
019700     05  FILLER                         PIC X(06).
019750*----------------------------------------------------------------
019760* WS-USER-FOUND AND WS-CAP-FOUND ARE SET AND TESTED WITHIN THE
019770* SAME PARAGRAPH THEY SUPPORT (2010 AND 2120 RESPECTIVELY) -
019780* NEITHER CARRIES STATE ACROSS TRANSACTIONS.
019790*----------------------------------------------------------------
019800 01  WS-SWITCHES.
019900     05  WS-EOF-ACTIVITY-SW             PIC X(01) VALUE 'N'.
020000         88  WS-EOF-ACTIVITY                 VALUE 'Y'.
020100     05  WS-EOF-USRMST-SW                PIC X(01) VALUE 'N'.
020200         88  WS-EOF-USRMST                   VALUE 'Y'.
020300     05  WS-USER-FOUND-SW                PIC X(01) VALUE 'N'.
020400         88  WS-USER-FOUND                   VALUE 'Y'.
020500     05  WS-CAP-FOUND-SW                 PIC X(01) VALUE 'N'.
020600         88  WS-CAP-FOUND                    VALUE 'Y'.
020700     05  FILLER                          PIC X(06).
020800*----------------------------------------------------------------
020900* RUN DATE - SUPPLIED AT JOB START (NORMALLY VIA THE JCL PARM
021000* CARD); EPS-0065 CALLS THIS "TODAY" THROUGHOUT THE SUITE.
021100*----------------------------------------------------------------
021200 01  WS-RUN-DATE.
021300     05  WS-RUN-CCYY                    PIC 9(04).
021400     05  WS-RUN-MM                      PIC 9(02).
021500     05  WS-RUN-DD                      PIC 9(02).
021600 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(08).
021700*----------------------------------------------------------------
021800* ACTIVITY RATE TABLE - LOADED ONCE FROM EPS.ACTVTBL.
021900*----------------------------------------------------------------
022000 01  WS-ACTVTBL-CT                      PIC S9(04) COMP VALUE ZERO.
022100 01  WS-ACTVTBL-TABLE.
022200     05  WS-ACTVTBL-ENTRY OCCURS 1 TO 21 TIMES
022300             DEPENDING ON WS-ACTVTBL-CT
022400             INDEXED BY WS-ATB-IDX.
022500         10  WS-ATB-CODE                 PIC 9(02).
022600         10  WS-ATB-BASE-POINTS           PIC 9(05).
022700         10  WS-ATB-RATE-PER-UNIT         PIC 9(03)V9(02).
022800         10  WS-ATB-POINT-CLASS-CDE       PIC X(01).
022900         10  WS-ATB-CAP-TYPE-CDE          PIC X(01).
023000         10  WS-ATB-CAP-VALUE             PIC 9(05).
023100*----------------------------------------------------------------
023200* MEMBER TABLE - LOADED ONCE FROM USER-MASTER-IN, SORTED BY
023300* USER-ID AS RECEIVED, SEARCHED BY BINARY SEARCH.
023400*----------------------------------------------------------------
023500 01  WS-USER-CT                         PIC S9(08) COMP VALUE ZERO.
023600 01  WS-USER-TABLE.
023700     05  WS-USER-ENTRY OCCURS 1 TO 20000 TIMES
023800             DEPENDING ON WS-USER-CT
023900             ASCENDING KEY IS WS-USR-USER-ID
024000             INDEXED BY WS-USR-IDX.
024100         10  WS-USR-USER-ID               PIC X(10).
024200         10  WS-USR-USERNAME              PIC X(20).
024300         10  WS-USR-TOTAL-POINTS          PIC S9(09).
024400         10  WS-USR-TIER-ID               PIC 9(01).
024500         10  WS-USR-LAST-LOGIN-DATE       PIC 9(08).
024600         10  WS-USR-LAST-DECAY-DATE       PIC 9(08).
024700         10  WS-USR-LOGIN-STREAK          PIC 9(05).
024800         10  WS-USR-FOLLOWERS-COUNT       PIC 9(07).
024900         10  WS-USR-FOLLOWING-COUNT       PIC 9(07).
025000*----------------------------------------------------------------
025100* PER-USER/PER-ITEM CAP-TRACKING TABLE - ONE ENTRY IS CREATED
025200* THE FIRST TIME A CAPPED ACTIVITY IS SEEN FOR A (USER, ITEM,
025300* ACTIVITY-CODE) COMBINATION.  SEARCHED LINEARLY - THE PACK OF
025400* CAPPED CODES IS A SMALL FRACTION OF A DAY'S ACTIVITY VOLUME.
025500*----------------------------------------------------------------
025600 01  WS-CAP-CT                          PIC S9(08) COMP VALUE ZERO.
025700 01  WS-CAP-TABLE.
025800     05  WS-CAP-ENTRY OCCURS 1 TO 20000 TIMES
025900             DEPENDING ON WS-CAP-CT
026000             INDEXED BY WS-CAP-IDX.
026100         10  WS-CAP-USER-ID               PIC X(10).
026200         10  WS-CAP-ITEM-ID                PIC X(12).
026300         10  WS-CAP-ACTIVITY-CODE          PIC 9(02).
026400         10  WS-CAP-COUNT                  PIC 9(03).
026500         10  WS-CAP-POINTS-GRANTED         PIC 9(05).
026600*----------------------------------------------------------------
026700* TIER BOUNDARY/MULTIPLIER TABLE - LOADED ONCE FROM EPS.TIERBDG.
026800* THE MULTIPLIER ROW IS WHAT THIS JOB NEEDS; MIN/MAX POINTS AND
026900* DECAY RATE ARE CARRIED FOR COMPLETENESS BUT ARE NOT USED HERE.
027000*----------------------------------------------------------------
027100 01  WS-TIER-CT                         PIC S9(04) COMP VALUE ZERO.
027200 01  WS-TIER-TABLE.
027300     05  WS-TIER-ENTRY OCCURS 1 TO 4 TIMES
027400             DEPENDING ON WS-TIER-CT
027500             INDEXED BY WS-TIER-IDX.
027600         10  WS-TIER-ID                  PIC 9(01).
027700         10  WS-TIER-MIN-POINTS           PIC 9(09).
027800         10  WS-TIER-MAX-POINTS           PIC 9(09).
027900         10  WS-TIER-MULTIPLIER           PIC 9(01)V9(02).
028000         10  WS-TIER-DECAY-RATE           PIC 9(01)V9(02).
028100*----------------------------------------------------------------
028200* DAYS-IN-MONTH TABLE - USED BY THE DATE-ARITHMETIC PARAGRAPHS.
028300* FEBRUARY IS CARRIED AS 28 AND BUMPED TO 29 FOR LEAP YEARS.
028400*----------------------------------------------------------------
028500 01  WS-DAYS-IN-MONTH-TABLE VALUE '312831303130313130313031'.
028600     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
028700 01  WS-DATE-WORK-AREA.
028800     05  WS-DIM-CCYY                    PIC 9(04).
028900     05  WS-DIM-MM                      PIC 9(02).
029000     05  WS-DIM-DD                      PIC 9(02).
029100     05  WS-DIM-LEAP-TEST                PIC S9(04) COMP.
029200     05  WS-DIM-LEAP-REM                 PIC S9(04) COMP.
029300*----------------------------------------------------------------
029400* PRIOR-DAY WORK AREA (LOGIN STREAK) AND 30-DAY-FORWARD WORK
029500* AREA (POINT EXPIRY).
029600*----------------------------------------------------------------
029700 01  WS-PRIOR-DAY.
029800     05  WS-PD-CCYY                     PIC 9(04).
029900     05  WS-PD-MM                       PIC 9(02).
030000     05  WS-PD-DD                        PIC 9(02).
030100 01  WS-PRIOR-DAY-NUM REDEFINES WS-PRIOR-DAY PIC 9(08).
030200 01  WS-EXPIRY-DAY.
030300     05  WS-EXP-CCYY                    PIC 9(04).
030400     05  WS-EXP-MM                      PIC 9(02).
030500     05  WS-EXP-DD                      PIC 9(02).
030600 01  WS-EXPIRY-DAY-NUM REDEFINES WS-EXPIRY-DAY PIC 9(08).
030700 01  WS-EXPIRY-LOOP-CT                  PIC S9(03) COMP.
030800*----------------------------------------------------------------
030900* POINT-CALCULATION WORK FIELDS.
031000*----------------------------------------------------------------
031050*----------------------------------------------------------------
031060* WS-RAW-POINTS IS THE PRE-CAP AMOUNT, WS-BASE-POINTS IS POST-CAP
031070* PRE-MULTIPLIER, AND WS-FINAL-POINTS IS WHAT ACTUALLY POSTS TO
031080* THE LEDGER AND THE MEMBER BALANCE - KEEPING ALL THREE AROUND
031090* SEPARATELY MAKES 2110 AND 2200 EASIER TO FOLLOW ON A DUMP.
031095*----------------------------------------------------------------
031100 01  WS-CALC-WORK.
031200     05  WS-RAW-POINTS                  PIC S9(07) VALUE ZERO.
031300     05  WS-BASE-POINTS                 PIC S9(07) VALUE ZERO.
031400     05  WS-COMBINED-MULT                PIC 9(02)V9(02) VALUE ZERO.
031500     05  WS-FINAL-POINTS                 PIC S9(07) VALUE ZERO.
031600     05  WS-ALREADY-GRANTED              PIC S9(07) VALUE ZERO.
031700 01  WS-CALC-WORK-R REDEFINES WS-CALC-WORK.
031800     05  FILLER                         PIC X(07).
031900     05  FILLER                         PIC X(07).
032000     05  FILLER                         PIC X(04).
032100     05  FILLER                         PIC X(07).
032200     05  FILLER                         PIC X(07).
032300 01  WS-CONTROL-TOTALS.
032400     05  WS-TRANS-READ-CT               PIC 9(07) VALUE ZERO.
032500     05  WS-TRANS-REJECTED-CT           PIC 9(07) VALUE ZERO.
032600     05  WS-POINTS-BY-CODE OCCURS 21 TIMES PIC S9(09) VALUE ZERO.
032700     05  WS-GRAND-TOTAL-POINTS          PIC S9(11) VALUE ZERO.
032800 PROCEDURE DIVISION.
032810*----------------------------------------------------------------
032820* 0000 IS THE ENTIRE JOB.  INITIALIZE LOADS THE THREE REFERENCE
032830* TABLES (RATE, TIER, MEMBER) INTO MEMORY, THE MAIN LOOP AWARDS
032840* ONE TRANSACTION AT A TIME AGAINST THE IN-MEMORY MEMBER TABLE,
032850* AND 2900 WRITES BACK THE WHOLE MEMBER TABLE PLUS THE CONTROL-
032860* TOTALS RECORD ONLY AFTER EVERY TRANSACTION HAS BEEN APPLIED -
032870* NOTHING IS WRITTEN TO INTERIM-MASTER UNTIL THE RUN IS COMPLETE.
032880*----------------------------------------------------------------
032900 0000-MAIN-CONTROL.
033000     PERFORM 1000-INITIALIZE THRU 1000-EXIT
033100     PERFORM 2000-PROCESS-ONE-TRANSACTION THRU 2000-EXIT
033200         UNTIL WS-EOF-ACTIVITY
033300     PERFORM 2900-WRITE-UPDATED-MASTERS THRU 2900-EXIT
033400     PERFORM 9000-TERMINATE THRU 9000-EXIT
033500     STOP RUN.
033550*----------------------------------------------------------------
033560* OPENS ALL SEVEN FILES FOR THE STEP AND BUILDS THE THREE TABLES
033570* BEFORE THE FIRST TRANSACTION IS READ - ORDER MATTERS, SINCE
033580* 1300-READ-ACTIVITY PRIMES THE MAIN LOOP'S FIRST RECORD.
033590*----------------------------------------------------------------
033600 1000-INITIALIZE.
033700     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD
033800     OPEN INPUT  USER-MASTER-IN
033900     OPEN INPUT  ACTIVITY-TRANS
034000     OPEN INPUT  ACTVTBL-IN
034100     OPEN INPUT  TIERBDG-IN
034200     OPEN OUTPUT POINT-LEDGER
034300     OPEN OUTPUT INTERIM-MASTER
034400     OPEN OUTPUT CONTROL-TOTALS-WORK
034500     PERFORM 1100-LOAD-RATE-TABLE THRU 1100-EXIT
034600     PERFORM 1150-LOAD-TIER-TABLE THRU 1150-EXIT
034700     PERFORM 1200-LOAD-USER-TABLE THRU 1200-EXIT
034800     PERFORM 1300-READ-ACTIVITY THRU 1300-EXIT.
034900 1000-EXIT.
035000     EXIT.
035050*----------------------------------------------------------------
035060* LOADS ONLY THE 'D' (DETAIL) ROWS OFF EPS.ACTVTBL - THE HEADER
035070* ROW CARRYING EFFECTIVE-DATE AND ROW-COUNT IS SKIPPED (IT
035080* REDEFINES THE SAME 160 BYTES AS THE FIRST DETAIL ROW, SO THE
035090* TEST BELOW ON RECORD-TYPE-CDE IS WHAT TELLS THEM APART).
035095*----------------------------------------------------------------
035100 1100-LOAD-RATE-TABLE.
035200     MOVE ZERO TO WS-ACTVTBL-CT.
035300 1105-READ-ACTVTBL.
035400     READ ACTVTBL-IN
035500         AT END GO TO 1100-EXIT
035600     END-READ
035700     IF ATB-RECORD-TYPE-CDE = 'D'
035800         SET WS-ATB-IDX TO WS-ACTVTBL-CT
035900         SET WS-ATB-IDX UP BY 1
036000         ADD 1 TO WS-ACTVTBL-CT
036100         MOVE ATB-ACTIVITY-CODE   TO WS-ATB-CODE (WS-ATB-IDX)
036200         MOVE ATB-BASE-POINTS     TO WS-ATB-BASE-POINTS (WS-ATB-IDX)
036300         MOVE ATB-RATE-PER-UNIT   TO WS-ATB-RATE-PER-UNIT (WS-ATB-IDX)
036400         MOVE ATB-POINT-CLASS-CDE TO WS-ATB-POINT-CLASS-CDE (WS-ATB-IDX)
036500         MOVE ATB-CAP-TYPE-CDE    TO WS-ATB-CAP-TYPE-CDE (WS-ATB-IDX)
036600         MOVE ATB-CAP-VALUE       TO WS-ATB-CAP-VALUE (WS-ATB-IDX)
036700     END-IF
036800     GO TO 1105-READ-ACTVTBL.
036900 1100-EXIT.
037000     EXIT.
037050*----------------------------------------------------------------
037060* SAME 'TR'-ROW-ONLY CONVENTION AS 1100 ABOVE, READ AGAINST
037070* EPS.TIERBDG INSTEAD OF EPS.ACTVTBL - ONLY THE MULTIPLIER IS
037080* NEEDED HERE, THE DECAY-RATE ROW GOES UNUSED IN THIS PROGRAM.
037090*----------------------------------------------------------------
037100 1150-LOAD-TIER-TABLE.
037200     MOVE ZERO TO WS-TIER-CT.
037300 1155-READ-TIERBDG.
037400     READ TIERBDG-IN
037500         AT END GO TO 1150-EXIT
037600     END-READ
037700     IF TBD-RECORD-TYPE-CDE = 'TR'
037800         SET WS-TIER-IDX TO WS-TIER-CT
037900         SET WS-TIER-IDX UP BY 1
038000         ADD 1 TO WS-TIER-CT
038100         MOVE TBD-TIER-ID-ROW         TO WS-TIER-ID (WS-TIER-IDX)
038200         MOVE TBD-TIER-MIN-POINTS-ROW TO WS-TIER-MIN-POINTS (WS-TIER-IDX)
038300         MOVE TBD-TIER-MAX-POINTS-ROW TO WS-TIER-MAX-POINTS (WS-TIER-IDX)
038400         MOVE TBD-TIER-MULTIPLIER-ROW TO WS-TIER-MULTIPLIER (WS-TIER-IDX)
038500         MOVE TBD-TIER-DECAY-RATE-ROW TO WS-TIER-DECAY-RATE (WS-TIER-IDX)
038600     END-IF
038700     GO TO 1155-READ-TIERBDG.
038800 1150-EXIT.
038900     EXIT.
038950*----------------------------------------------------------------
038960* LOADS THE ENTIRE MEMBER MASTER INTO WS-USER-TABLE - THE TABLE
038970* IS DECLARED ASCENDING KEY ON USER-ID SO 2010-FIND-USER BELOW
038980* CAN SEARCH ALL RATHER THAN A LINEAR SEARCH, WHICH MATTERS ON
038990* A FULL MEMBER FILE AGAINST A DAY'S FULL ACTIVITY VOLUME.  THE
038995* MASTER IS EXPECTED PRE-SORTED BY USER-ID ON INPUT.
038999*----------------------------------------------------------------
039000 1200-LOAD-USER-TABLE.
039100     MOVE ZERO TO WS-USER-CT.
039200 1205-READ-USRMST.
039300     READ USER-MASTER-IN
039400         AT END GO TO 1200-EXIT
039500     END-READ
039600     SET WS-USR-IDX TO WS-USER-CT
039700     SET WS-USR-IDX UP BY 1
039800     ADD 1 TO WS-USER-CT
039900     MOVE UMI-USER-ID            TO WS-USR-USER-ID (WS-USR-IDX)
040000     MOVE UMI-USERNAME           TO WS-USR-USERNAME (WS-USR-IDX)
040100     MOVE UMI-TOTAL-POINTS       TO WS-USR-TOTAL-POINTS (WS-USR-IDX)
040200     MOVE UMI-TIER-ID            TO WS-USR-TIER-ID (WS-USR-IDX)
040300     MOVE UMI-LAST-LOGIN-DATE    TO WS-USR-LAST-LOGIN-DATE (WS-USR-IDX)
040400     MOVE UMI-LAST-DECAY-DATE    TO WS-USR-LAST-DECAY-DATE (WS-USR-IDX)
040500     MOVE UMI-LOGIN-STREAK       TO WS-USR-LOGIN-STREAK (WS-USR-IDX)
040600     MOVE UMI-FOLLOWERS-COUNT    TO WS-USR-FOLLOWERS-COUNT (WS-USR-IDX)
040700     MOVE UMI-FOLLOWING-COUNT    TO WS-USR-FOLLOWING-COUNT (WS-USR-IDX)
040800     GO TO 1205-READ-USRMST.
040900 1200-EXIT.
041000     EXIT.
041050*----------------------------------------------------------------
041060* PRIMARY-FILE READ, CALLED ONCE FROM 1000 AND ONCE MORE AT THE
041070* BOTTOM OF EVERY PASS THROUGH 2000 BELOW, REJECTED OR NOT.
041080*----------------------------------------------------------------
041100 1300-READ-ACTIVITY.
041200     READ ACTIVITY-TRANS
041300         AT END SET WS-EOF-ACTIVITY TO TRUE
041400     END-READ.
041500 1300-EXIT.
041600     EXIT.
041650*----------------------------------------------------------------
041660* EPS-0314 - A NO-MATCH TRANSACTION (USER-ID NOT FOUND ON THE
041670* MEMBER MASTER) IS COUNTED AND SKIPPED, NOT FATAL ON ITS OWN.
041680* BUT A FEED WITH THE WRONG MASTER OR A BAD SORT CAN REJECT EVERY
041690* ROW SILENTLY, SO THE REJECT COUNT IS NOW ABEND-CHECKED AGAINST
041695* WS-REJECT-ABEND-THRESHOLD BELOW RATHER THAN RUNNING QUIETLY TO
041698* EOF - SEE THE TICKET FILE FOR THE INCIDENT THAT PROMPTED THIS.
041699*----------------------------------------------------------------
041700 2000-PROCESS-ONE-TRANSACTION.
041800     ADD 1 TO WS-TRANS-READ-CT
041900     PERFORM 2010-FIND-USER THRU 2010-EXIT
042000     IF NOT WS-USER-FOUND
042100         ADD 1 TO WS-TRANS-REJECTED-CT
042120         IF WS-TRANS-REJECTED-CT > WS-REJECT-ABEND-THRESHOLD
042140             DISPLAY 'EPS-PTAWARD - REJECT THRESHOLD EXCEEDED'
042160             PERFORM 9000-TERMINATE THRU 9000-EXIT
042180             STOP RUN
042190         END-IF
042200     ELSE
042300         PERFORM 2050-UPDATE-LOGIN-STREAK THRU 2050-EXIT
042400         PERFORM 2100-LOOKUP-RATE-AND-CAP THRU 2100-EXIT
042500         PERFORM 2200-APPLY-MULTIPLIER-CHAIN THRU 2200-EXIT
042600         PERFORM 2300-SET-CLASS-AND-EXPIRY THRU 2300-EXIT
042700         PERFORM 2400-WRITE-LEDGER-ENTRY THRU 2400-EXIT
042800         PERFORM 2500-POST-POINTS-TO-USER THRU 2500-EXIT
042900     END-IF
043000     PERFORM 1300-READ-ACTIVITY THRU 1300-EXIT.
043100 2000-EXIT.
043200     EXIT.
043250*----------------------------------------------------------------
043260* BINARY SEARCH AGAINST WS-USER-TABLE (SEARCH ALL) - RELIES ON
043270* THE TABLE HAVING BEEN LOADED IN USER-ID SEQUENCE BY 1200 ABOVE.
043280*----------------------------------------------------------------
043300 2010-FIND-USER.
043400     SET WS-USER-FOUND-SW TO 'N'
043500     SEARCH ALL WS-USER-ENTRY
043600         AT END SET WS-USER-FOUND-SW TO 'N'
043700         WHEN WS-USR-USER-ID (WS-USR-IDX) = ACT-USER-ID
043800             SET WS-USER-FOUND-SW TO 'Y'
043900     END-SEARCH.
044000 2010-EXIT.
044100     EXIT.
044200 2050-UPDATE-LOGIN-STREAK.
044300*    A TRANSACTION'S ACT-DATE STANDS IN FOR "THE MEMBER LOGGED
044400*    IN TODAY" - THE FIRST ACTIVITY SEEN FOR A NEW ACT-DATE
044500*    DRIVES THE STREAK; LATER ACTIVITY THE SAME DAY IS A NO-OP.
044600     IF ACT-DATE = WS-USR-LAST-LOGIN-DATE (WS-USR-IDX)
044700         CONTINUE
044800     ELSE
044900         MOVE WS-USR-LAST-LOGIN-DATE (WS-USR-IDX) TO WS-PD-CCYY
045000             WS-PD-MM WS-PD-DD
045100         MOVE ACT-DATE TO WS-EXP-CCYY WS-EXP-MM WS-EXP-DD
045200         PERFORM 2060-SUBTRACT-ONE-DAY THRU 2060-EXIT
045300         IF WS-USR-LAST-LOGIN-DATE (WS-USR-IDX) = ZERO
045400             MOVE 1 TO WS-USR-LOGIN-STREAK (WS-USR-IDX)
045500         ELSE
045600             IF WS-PRIOR-DAY-NUM = WS-USR-LAST-LOGIN-DATE (WS-USR-IDX)
045700                 ADD 1 TO WS-USR-LOGIN-STREAK (WS-USR-IDX)
045800             ELSE
045900                 MOVE 1 TO WS-USR-LOGIN-STREAK (WS-USR-IDX)
046000             END-IF
046100         END-IF
046200         MOVE ACT-DATE TO WS-USR-LAST-LOGIN-DATE (WS-USR-IDX)
046300     END-IF.
046400 2050-EXIT.
046500     EXIT.
046600*----------------------------------------------------------------
046700* 2060 COMPUTES WS-PRIOR-DAY AS ONE CALENDAR DAY BEFORE THE DATE
046800* MOVED INTO WS-EXP-CCYY/MM/DD, USING THE DAYS-IN-MONTH TABLE
046900* (LEAP-YEAR ADJUSTED).  SHARED BY THE STREAK AND EXPIRY LOGIC.
047000*----------------------------------------------------------------
047100 2060-SUBTRACT-ONE-DAY.
047200     MOVE WS-EXP-CCYY TO WS-PD-CCYY
047300     MOVE WS-EXP-MM   TO WS-PD-MM
047400     MOVE WS-EXP-DD   TO WS-PD-DD
047500     IF WS-PD-DD > 1
047600         SUBTRACT 1 FROM WS-PD-DD
047700     ELSE
047800         IF WS-PD-MM > 1
047900             SUBTRACT 1 FROM WS-PD-MM
048000         ELSE
048100             MOVE 12 TO WS-PD-MM
048200             SUBTRACT 1 FROM WS-PD-CCYY
048300         END-IF
048400         MOVE WS-PD-CCYY TO WS-DIM-CCYY
048500         MOVE WS-PD-MM   TO WS-DIM-MM
048600         PERFORM 2065-LOOKUP-DAYS-IN-MONTH THRU 2065-EXIT
048700         MOVE WS-DIM-DD TO WS-PD-DD
048800     END-IF.
048900 2060-EXIT.
049000     EXIT.
049100 2065-LOOKUP-DAYS-IN-MONTH.
049200     MOVE WS-DAYS-IN-MONTH (WS-DIM-MM) TO WS-DIM-DD
049300     IF WS-DIM-MM = 2
049400         DIVIDE WS-DIM-CCYY BY 4 GIVING WS-DIM-LEAP-TEST
049500             REMAINDER WS-DIM-LEAP-REM
049600         IF WS-DIM-LEAP-REM = ZERO
049700             MOVE 29 TO WS-DIM-DD
049800         END-IF
049900     END-IF.
050000 2065-EXIT.
050100     EXIT.
050150*----------------------------------------------------------------
050160* EPS-0261 - RATE/CAP BEHAVIOR IS ENTIRELY TABLE-DRIVEN OFF
050170* EPS.ACTVTBL.  AN ACTIVITY CODE NOT ON THE TABLE FALLS THROUGH
050180* THE SEARCH'S AT-END CLAUSE AND SIMPLY EARNS ZERO POINTS - THIS
050190* IS NOT TREATED AS A REJECTED TRANSACTION.
050195*----------------------------------------------------------------
050200 2100-LOOKUP-RATE-AND-CAP.
050300     MOVE ZERO TO WS-RAW-POINTS WS-BASE-POINTS
050400     SET WS-ATB-IDX TO 1
050500     SEARCH WS-ACTVTBL-ENTRY
050600         AT END MOVE ZERO TO WS-BASE-POINTS
050700         WHEN WS-ATB-CODE (WS-ATB-IDX) = ACT-ACTIVITY-CODE
050800             PERFORM 2110-APPLY-RATE-AND-CAP THRU 2110-EXIT
050900     END-SEARCH.
051000 2100-EXIT.
051100     EXIT.
051150*----------------------------------------------------------------
051160* CAP-TYPE 'U' IS A UNIT-COUNT CAP (E.G. 3 COMMENTS PER ITEM PER
051170* DAY) - ONCE THE COUNT IS MET, FURTHER HITS EARN ZERO.  CAP-TYPE
051180* 'V' IS A VALUE CAP (E.G. VIDEO-WATCH SECONDS) - POINTS ABOVE
051190* THE CAP VALUE ALREADY GRANTED ARE TRIMMED RATHER THAN ZEROED
051195* OUTRIGHT, SINCE A PARTIAL VALUE BELOW THE CAP STILL COUNTS.
051198*----------------------------------------------------------------
051200 2110-APPLY-RATE-AND-CAP.
051300     IF WS-ATB-RATE-PER-UNIT (WS-ATB-IDX) > ZERO
051400         COMPUTE WS-RAW-POINTS =
051500             ACT-AMOUNT * WS-ATB-RATE-PER-UNIT (WS-ATB-IDX)
051600     ELSE
051700         MOVE WS-ATB-BASE-POINTS (WS-ATB-IDX) TO WS-RAW-POINTS
051800     END-IF
051900     EVALUATE WS-ATB-CAP-TYPE-CDE (WS-ATB-IDX)
052000         WHEN 'U'
052100             PERFORM 2120-FIND-OR-ADD-CAP-ENTRY THRU 2120-EXIT
052200             IF WS-CAP-COUNT (WS-CAP-IDX) >=
052300                     WS-ATB-CAP-VALUE (WS-ATB-IDX)
052400                 MOVE ZERO TO WS-BASE-POINTS
052500             ELSE
052600                 MOVE WS-RAW-POINTS TO WS-BASE-POINTS
052700                 ADD 1 TO WS-CAP-COUNT (WS-CAP-IDX)
052800             END-IF
052900         WHEN 'V'
053000             PERFORM 2120-FIND-OR-ADD-CAP-ENTRY THRU 2120-EXIT
053100             IF WS-RAW-POINTS > WS-ATB-CAP-VALUE (WS-ATB-IDX)
053200                 MOVE WS-ATB-CAP-VALUE (WS-ATB-IDX) TO WS-RAW-POINTS
053300             END-IF
053400             MOVE WS-CAP-POINTS-GRANTED (WS-CAP-IDX)
053500                 TO WS-ALREADY-GRANTED
053600             COMPUTE WS-BASE-POINTS = WS-RAW-POINTS - WS-ALREADY-GRANTED
053700             IF WS-BASE-POINTS < ZERO
053800                 MOVE ZERO TO WS-BASE-POINTS
053900             END-IF
054000             MOVE WS-RAW-POINTS TO WS-CAP-POINTS-GRANTED (WS-CAP-IDX)
054100         WHEN OTHER
054200             MOVE WS-RAW-POINTS TO WS-BASE-POINTS
054300     END-EVALUATE.
054400 2110-EXIT.
054500     EXIT.
054550*----------------------------------------------------------------
054560* ONE ENTRY PER (USER, ITEM, ACTIVITY-CODE) TRIPLE - THE FIRST
054570* TIME THIS TRIPLE IS SEEN IN THE RUN A NEW ENTRY IS ADDED WITH
054580* ZERO COUNT/POINTS-GRANTED, LEAVING IT FOR THE CALLER (2110) TO
054590* TEST AND UPDATE.
054595*----------------------------------------------------------------
054600 2120-FIND-OR-ADD-CAP-ENTRY.
054700     SET WS-CAP-FOUND-SW TO 'N'
054800     SET WS-CAP-IDX TO 1
054900     IF WS-CAP-CT > ZERO
055000         SEARCH WS-CAP-ENTRY
055100             AT END SET WS-CAP-FOUND-SW TO 'N'
055200             WHEN WS-CAP-USER-ID (WS-CAP-IDX) = ACT-USER-ID
055300              AND WS-CAP-ITEM-ID (WS-CAP-IDX) = ACT-ITEM-ID
055400              AND WS-CAP-ACTIVITY-CODE (WS-CAP-IDX) = ACT-ACTIVITY-CODE
055500                 SET WS-CAP-FOUND-SW TO 'Y'
055600         END-SEARCH
055700     END-IF
055800     IF NOT WS-CAP-FOUND
055900         SET WS-CAP-IDX TO WS-CAP-CT
056000         SET WS-CAP-IDX UP BY 1
056100         ADD 1 TO WS-CAP-CT
056200         MOVE ACT-USER-ID       TO WS-CAP-USER-ID (WS-CAP-IDX)
056300         MOVE ACT-ITEM-ID       TO WS-CAP-ITEM-ID (WS-CAP-IDX)
056400         MOVE ACT-ACTIVITY-CODE TO WS-CAP-ACTIVITY-CODE (WS-CAP-IDX)
056500         MOVE ZERO TO WS-CAP-COUNT (WS-CAP-IDX)
056600         MOVE ZERO TO WS-CAP-POINTS-GRANTED (WS-CAP-IDX)
056700     END-IF.
056800 2120-EXIT.
056900     EXIT.
056950*----------------------------------------------------------------
056960* EPS-0012 - THE MULTIPLIER CHAIN IS TIER TIMES TRENDING TIMES
056970* POWER-HOUR, APPLIED MULTIPLICATIVELY NOT ADDITIVELY.  TRENDING
056980* (X3) REQUIRES BOTH THE FLAG AND A NON-BLANK ITEM-ID - A
056990* TRENDING FLAG WITH NO ITEM (E.G. A LOGIN ACTIVITY) DOES NOT
056995* QUALIFY.  POWER-HOUR (X2) IS 6PM-9PM BY ACT-TIME, SERVER CLOCK.
056998*----------------------------------------------------------------
057000 2200-APPLY-MULTIPLIER-CHAIN.
057100     IF WS-BASE-POINTS = ZERO
057200         MOVE ZERO TO WS-FINAL-POINTS
057300     ELSE
057400         PERFORM 2210-FIND-TIER-MULTIPLIER THRU 2210-EXIT
057500         IF ACT-TRENDING-FLAG = 'Y' AND ACT-ITEM-ID NOT = SPACES
057600             COMPUTE WS-COMBINED-MULT = WS-COMBINED-MULT * 3
057700         END-IF
057800         IF ACT-TIME > 1800 AND ACT-TIME < 2100
057900             COMPUTE WS-COMBINED-MULT = WS-COMBINED-MULT * 2
058000         END-IF
058100         COMPUTE WS-FINAL-POINTS = WS-BASE-POINTS * WS-COMBINED-MULT
058200     END-IF.
058300 2200-EXIT.
058400     EXIT.
058450*----------------------------------------------------------------
058460* EPS-0278 - THE STARTING MULTIPLIER COMES FROM THE TIER TABLE
058470* LOADED BY 1150, NOT A HARD-CODED LITERAL.  AN UNRECOGNIZED
058480* TIER-ID (SHOULD NEVER HAPPEN - SEE USR-TIER-ID 88-LEVELS ON
058490* EPS.USRMAST) DEFAULTS TO 1.00 RATHER THAN ZEROING THE AWARD.
058498*----------------------------------------------------------------
058500 2210-FIND-TIER-MULTIPLIER.
058600     MOVE ZERO TO WS-COMBINED-MULT
058700     SET WS-TIER-IDX TO 1
058800     SEARCH WS-TIER-ENTRY
058900         AT END MOVE 1.00 TO WS-COMBINED-MULT
059000         WHEN WS-TIER-ID (WS-TIER-IDX) = WS-USR-TIER-ID (WS-USR-IDX)
059100             MOVE WS-TIER-MULTIPLIER (WS-TIER-IDX) TO WS-COMBINED-MULT
059200     END-SEARCH.
059300 2210-EXIT.
059400     EXIT.
059450*----------------------------------------------------------------
059460* POINT-CLASS COMES OFF THE RATE TABLE EXCEPT WHEN THE AWARD
059470* WAS ZEROED BY A CAP - A ZERO-POINT ROW IS STILL WRITTEN (FOR
059480* THE AUDIT TRAIL) BUT CLASSED 'N' (NO POINTS) RATHER THAN
059490* WHATEVER CLASS THE ACTIVITY WOULD OTHERWISE CARRY.  ONLY
059495* CLASS 'E' (EXPIRING) ENTRIES GET AN EXPIRY DATE COMPUTED.
059498*----------------------------------------------------------------
059500 2300-SET-CLASS-AND-EXPIRY.
059600     MOVE WS-ATB-POINT-CLASS-CDE (WS-ATB-IDX) TO LED-POINT-CLASS
059700     IF WS-FINAL-POINTS = ZERO
059800         MOVE 'N' TO LED-POINT-CLASS
059900     END-IF
060000     MOVE ACT-DATE TO LED-EARNED-DATE
060100     IF LED-POINT-CLASS = 'E'
060200         MOVE ACT-DATE-CCYY TO WS-EXP-CCYY
060300         MOVE ACT-DATE-MM   TO WS-EXP-MM
060400         MOVE ACT-DATE-DD   TO WS-EXP-DD
060500         PERFORM 2310-ADD-THIRTY-DAYS THRU 2310-EXIT
060600         MOVE WS-EXPIRY-DAY-NUM TO LED-EXPIRY-DATE
060700     ELSE
060800         MOVE ZERO TO LED-EXPIRY-DATE
060900     END-IF.
061000 2300-EXIT.
061100     EXIT.
061200*----------------------------------------------------------------
061300* 2310 ADDS 30 CALENDAR DAYS TO WS-EXP-CCYY/MM/DD ONE DAY AT A
061400* TIME - A PLAIN, IF UNHURRIED, WAY TO CROSS MONTH AND YEAR
061500* BOUNDARIES CORRECTLY.
061600*----------------------------------------------------------------
061700 2310-ADD-THIRTY-DAYS.
061800     PERFORM 2320-ADD-ONE-DAY THRU 2320-EXIT
061900         VARYING WS-EXPIRY-LOOP-CT FROM 1 BY 1
062000         UNTIL WS-EXPIRY-LOOP-CT > 30.
062100 2310-EXIT.
062200     EXIT.
062300 2320-ADD-ONE-DAY.
062400     MOVE WS-EXP-CCYY TO WS-DIM-CCYY
062500     MOVE WS-EXP-MM   TO WS-DIM-MM
062600     PERFORM 2065-LOOKUP-DAYS-IN-MONTH THRU 2065-EXIT
062700     IF WS-EXP-DD < WS-DIM-DD
062800         ADD 1 TO WS-EXP-DD
062900     ELSE
063000         MOVE 1 TO WS-EXP-DD
063100         IF WS-EXP-MM < 12
063200             ADD 1 TO WS-EXP-MM
063300         ELSE
063400             MOVE 1 TO WS-EXP-MM
063500             ADD 1 TO WS-EXP-CCYY
063600         END-IF
063700     END-IF.
063800 2320-EXIT.
063900     EXIT.
064000 2400-WRITE-LEDGER-ENTRY.
064100*    LED-DETAILS CARRIES THE SOURCE ITEM-ID IN ITS FIRST 12
064200*    BYTES - THE CHALLENGE-CONTRIBUTION JOB (EPS.CHALPRC) USES
064300*    THIS TO ROUTE ACTIVITY-CODE 18 ENTRIES BACK TO THE PARENT
064400*    CHALLENGE CARD.
064500     MOVE ACT-USER-ID       TO LED-USER-ID
064600     MOVE ACT-ACTIVITY-CODE TO LED-ACTIVITY-CODE
064700     MOVE WS-FINAL-POINTS   TO LED-POINTS-AWARDED
064800     MOVE SPACES            TO LED-DETAILS
064900     STRING ACT-ITEM-ID DELIMITED BY SIZE
065000            'ACTIVITY AWARD' DELIMITED BY SIZE
065100         INTO LED-DETAILS
065200     WRITE LED-RECORD.
065300 2400-EXIT.
065400     EXIT.
065450*----------------------------------------------------------------
065460* UPDATES THE IN-MEMORY MEMBER TABLE AND BOTH RUN-LEVEL CONTROL
065470* TOTALS - WS-USR-TOTAL-POINTS IS NOT WRITTEN BACK TO A FILE
065480* UNTIL 2900-WRITE-UPDATED-MASTERS RUNS AFTER EVERY TRANSACTION
065490* HAS BEEN APPLIED.
065495*----------------------------------------------------------------
065500 2500-POST-POINTS-TO-USER.
065600     ADD WS-FINAL-POINTS TO WS-USR-TOTAL-POINTS (WS-USR-IDX)
065700     ADD WS-FINAL-POINTS
065800         TO WS-POINTS-BY-CODE (ACT-ACTIVITY-CODE)
065900     ADD WS-FINAL-POINTS TO WS-GRAND-TOTAL-POINTS.
066000 2500-EXIT.
066100     EXIT.
066150*----------------------------------------------------------------
066160* WALKS THE ENTIRE MEMBER TABLE IN THE SEQUENCE IT WAS LOADED
066170* (USER-ID ORDER) WRITING INTERIM-MASTER, THEN WRITES ONE
066180* CONTROL-TOTALS-WORK RECORD - EPS.DECAYTR PASSES THIS RECORD
066190* THROUGH WITH ITS OWN TWO COUNTS ADDED, STARTING ZEROED HERE.
066195*----------------------------------------------------------------
066200 2900-WRITE-UPDATED-MASTERS.
066300     PERFORM 2910-WRITE-ONE-MASTER THRU 2910-EXIT
066400         VARYING WS-USR-IDX FROM 1 BY 1
066500         UNTIL WS-USR-IDX > WS-USER-CT
066600     MOVE WS-TRANS-READ-CT     TO CTL-TRANS-READ-CT
066700     MOVE WS-TRANS-REJECTED-CT TO CTL-TRANS-REJECTED-CT
066800     MOVE WS-POINTS-BY-CODE    TO CTL-POINTS-BY-CODE
066900     MOVE WS-GRAND-TOTAL-POINTS TO CTL-GRAND-TOTAL-POINTS
067000     MOVE ZERO TO CTL-USERS-DECAYED-CT CTL-USERS-TIER-CHANGED-CT
067100     WRITE CTL-RECORD.
067200 2900-EXIT.
067300     EXIT.
067350*----------------------------------------------------------------
067360* TIER-ID AND LAST-DECAY-DATE ARE CARRIED FORWARD AS-IS - EPS.
067370* DECAYTR IS WHAT RE-DERIVES THEM, NOT THIS PROGRAM.
067380*----------------------------------------------------------------
067400 2910-WRITE-ONE-MASTER.
067500     MOVE WS-USR-USER-ID (WS-USR-IDX)         TO IMO-USER-ID
067600     MOVE WS-USR-USERNAME (WS-USR-IDX)        TO IMO-USERNAME
067700     MOVE WS-USR-TOTAL-POINTS (WS-USR-IDX)    TO IMO-TOTAL-POINTS
067800     MOVE WS-USR-TIER-ID (WS-USR-IDX)         TO IMO-TIER-ID
067900     MOVE WS-USR-LAST-LOGIN-DATE (WS-USR-IDX) TO IMO-LAST-LOGIN-DATE
068000     MOVE WS-USR-LAST-DECAY-DATE (WS-USR-IDX) TO IMO-LAST-DECAY-DATE
068100     MOVE WS-USR-LOGIN-STREAK (WS-USR-IDX)    TO IMO-LOGIN-STREAK
068200     MOVE WS-USR-FOLLOWERS-COUNT (WS-USR-IDX) TO IMO-FOLLOWERS-COUNT
068300     MOVE WS-USR-FOLLOWING-COUNT (WS-USR-IDX) TO IMO-FOLLOWING-COUNT
068400     MOVE SPACES TO FILLER IN IMO-RECORD
068500     WRITE IMO-RECORD.
068600 2910-EXIT.
068700     EXIT.
068750*----------------------------------------------------------------
068760* STANDARD CLOSE-DOWN - ALSO REACHED DIRECTLY FROM THE REJECT-
068770* THRESHOLD ABEND IN 2000 ABOVE, SO EVERY FILE IS LEFT IN A
068780* CLOSED STATE EVEN ON THAT EARLY-EXIT PATH.
068795*----------------------------------------------------------------
068800 9000-TERMINATE.
068900     CLOSE USER-MASTER-IN
069000     CLOSE ACTIVITY-TRANS
069100     CLOSE ACTVTBL-IN
069200     CLOSE TIERBDG-IN
069300     CLOSE POINT-LEDGER
069400     CLOSE INTERIM-MASTER
069500     CLOSE CONTROL-TOTALS-WORK.
069600 9000-EXIT.
069700     EXIT.
