000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EPS-CHALLENGE-CONTRIB.
000300 AUTHOR. M FERRANTE.
000400 INSTALLATION. DST SYSTEMS INC - LOYALTY AND ENGAGEMENT SVCS.
000500 DATE-WRITTEN. 11/08/1993.
000600 DATE-COMPILED. 11/08/1993.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800*****************************************************************
000900*                      C H A N G E   L O G                      *
001000*****************************************************************
001100* DATE      BY   TICKET    DESCRIPTION                          *
001200*-----------------------------------------------------------------
001300* 11/08/93  MF   EPS-0119  INITIAL RUN - ACCUMULATE CODE 18      * EPS0119
001400*                          CONTRIBUTIONS AGAINST OPEN CHALLENGES *
001500* 02/22/94  MF   EPS-0124  ADDED ACTIVE-WINDOW CHECK (START/END  * EPS0124
001600*                          DATE AGAINST RUN DATE)                *
001700* 09/30/95  SR   EPS-0149  ADDED COMPLETION DETECTION AND REWARD * EPS0149
001800*                          LEDGER ENTRY ON CHALLENGE CLOSE-OUT   *
001900* 04/17/97  SR   EPS-0163  ADDED PROGRESS-PERCENTAGE COMPUTATION * EPS0163
002000*                          FOR THE SUMMARY REPORT JOB            *
002100* 12/03/98  PC   EPS-0188  Y2K - VERIFIED CCYY WINDOW ON START   * EPS0188
002200*                          AND END DATE COMPARISONS              *
002300* 06/21/07  DA   EPS-0263  REJECT CONTRIBUTIONS TO A CHALLENGE   * EPS0263
002400*                          ID NOT ON FILE - COUNT AS UNMATCHED   *
002500* 10/30/13  KV   EPS-0311  REVIEWED FOR MULTI-CONTRIBUTION-PER-  * EPS0311
002600*                          RUN COMPLETION RACE - NO CHANGE       *
002650* 03/11/14  KV   EPS-0312  REWARD LEDGER WAS WRITING ONE BLANK   * EPS0312
002660*                          ZERO-POINT ENTRY PER CHALLENGE CLOSE  *
002670*                          OUT.  NOW BUILDS A CONTRIBUTOR TABLE  *
002680*                          OFF THE CODE 18 STREAM AND WRITES ONE *
002690*                          REAL ENTRY PER PARTICIPANT            *
002692* 04/02/14  KV   EPS-0313  EXPIRED CHALLENGE W/ NO CONTRIBUTION  * EPS0313
002694*                          THIS RUN WAS WRITTEN BACK 'Y' -        *
002696*                          WINDOW TEST NOW RE-APPLIED TO EVERY    *
002698*                          CARD AT WRITE TIME, NOT JUST MATCHED   *
002699*                          ONES                                  *
002700*****************************************************************
002800* STEP 3 OF THE NIGHTLY ENGAGEMENT POINT RUN.  READS THE POINT   *
002900* LEDGER WRITTEN BY EPS.PTAWARD AND ROUTES EACH ACTIVITY-CODE 18 *
003000* (CHALLENGE-PARTICIPATION) ENTRY TO ITS PARENT CHALLENGE CARD,  *
003100* ACCUMULATING CONTRIBUTIONS AND DETECTING COMPLETION.  WRITES   *
003200* THE UPDATED CHALLENGE FILE AND A REWARD-LEDGER EXTRACT OF      *
003300* CLASS 'P' ENTRIES FOR EVERY CONTRIBUTOR ON A CHALLENGE THAT    *
003400* CLOSES OUT THIS RUN.  SEE EPS.CHALNGE AND EPS.PTLEDGR FOR THE  *
003500* RECORD LAYOUTS RESTATED BELOW.                                 *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS TIER-DIGIT IS "1" THRU "4"
004200     UPSI-0 ON  STATUS IS RERUN-REQUESTED
004300     UPSI-0 OFF STATUS IS NORMAL-RUN.
004400 FILE-CONTROL.
004500     SELECT CHALLENGE-IN      ASSIGN TO "CHALNGI"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-FS-CHALIN.
004800     SELECT CHALLENGE-OUT     ASSIGN TO "CHALNGO"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-FS-CHALOUT.
005100     SELECT POINT-LEDGER-IN   ASSIGN TO "PTLEDGR"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-FS-LEDIN.
005400     SELECT REWARD-LEDGER-OUT ASSIGN TO "RWDLEDG"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-FS-RWDOUT.
005700 DATA DIVISION.
005800 FILE SECTION.
005900*----------------------------------------------------------------
006000* SEE EPS.CHALNGE FOR THE SYSTEM OF RECORD LAYOUT.
006100*----------------------------------------------------------------
006200 FD  CHALLENGE-IN.
006300 01  CHI-RECORD.
006400     05  CHI-CHALLENGE-ID               PIC X(16).
006500     05  CHI-NAME                       PIC X(20).
006600     05  CHI-TARGET-POINTS              PIC 9(07).
006700     05  CHI-CURRENT-POINTS             PIC 9(07).
006800     05  CHI-START-DATE                 PIC 9(08).
006900     05  CHI-END-DATE                   PIC 9(08).
007000     05  CHI-REWARD                     PIC X(20).
007100     05  CHI-ACTIVE-FLAG                PIC X(01).
007200     05  CHI-PARTICIPANT-COUNT          PIC 9(05).
007300     05  FILLER                         PIC X(08).
007400 FD  CHALLENGE-OUT.
007500 01  CHO-RECORD.
007600     05  CHO-CHALLENGE-ID               PIC X(16).
007700     05  CHO-NAME                       PIC X(20).
007800     05  CHO-TARGET-POINTS              PIC 9(07).
007900     05  CHO-CURRENT-POINTS             PIC 9(07).
008000     05  CHO-START-DATE                 PIC 9(08).
008100     05  CHO-END-DATE                   PIC 9(08).
008200     05  CHO-REWARD                     PIC X(20).
008300     05  CHO-ACTIVE-FLAG                PIC X(01).
008400     05  CHO-PARTICIPANT-COUNT          PIC 9(05).
008500     05  FILLER                         PIC X(08).
008600*----------------------------------------------------------------
008700* SEE EPS.PTLEDGR FOR THE SYSTEM OF RECORD LAYOUT.  THIS JOB
008800* READS WHAT EPS.PTAWARD WROTE AND ACTS ONLY ON ACTIVITY-CODE 18
008900* ENTRIES - THE FIRST 12 BYTES OF LED-DETAILS CARRY THE SOURCE
009000* ITEM-ID (CHALLENGE-ID) PER EPS-0261 ON EPS.PTAWARD.
009100*----------------------------------------------------------------
009200 FD  POINT-LEDGER-IN.
009300 01  LDI-RECORD.
009400     05  LDI-USER-ID                    PIC X(10).
009500     05  LDI-ACTIVITY-CODE              PIC 9(02).
009600     05  LDI-POINTS-AWARDED             PIC S9(07).
009700     05  LDI-POINT-CLASS                PIC X(01).
009800     05  LDI-EARNED-DATE                PIC 9(08).
009900     05  LDI-EXPIRY-DATE                PIC 9(08).
010000     05  LDI-DETAILS                    PIC X(30).
010100     05  LDI-DETAILS-R REDEFINES LDI-DETAILS.
010200         10  LDI-SOURCE-ITEM-ID           PIC X(12).
010300         10  FILLER                       PIC X(18).
010400     05  FILLER                         PIC X(14).
010500 FD  REWARD-LEDGER-OUT.
010600 01  RWD-RECORD.
010700     05  RWD-USER-ID                    PIC X(10).
010800     05  RWD-ACTIVITY-CODE              PIC 9(02).
010900     05  RWD-POINTS-AWARDED             PIC S9(07).
011000     05  RWD-POINT-CLASS                PIC X(01).
011100     05  RWD-EARNED-DATE                PIC 9(08).
011200     05  RWD-EXPIRY-DATE                PIC 9(08).
011300     05  RWD-DETAILS                    PIC X(30).
011400     05  FILLER                         PIC X(14).
011500 WORKING-STORAGE SECTION.
011510*----------------------------------------------------------------
011512* EPS-0263 - COUNTS LEDGER CARDS CITING A CHALLENGE-ID NOT FOUND
011514* IN WS-CHAL-TABLE.  DISPLAY-ONLY, NOT WRITTEN TO ANY FILE - SEE
011516* 9000-TERMINATE.
011518*----------------------------------------------------------------
011520 77  WS-UNMATCHED-CT                    PIC S9(05) COMP VALUE ZERO.
011550*----------------------------------------------------------------
011560* FILE STATUSES ARE CARRIED FOR DEBUG DISPLAY ONLY - THIS JOB
011570* DOES NOT HARD-CHECK THEM AFTER EACH I/O, THE SAME CONVENTION
011580* EPS.LDRRPT FOLLOWS.
011590*----------------------------------------------------------------
011600 01  WS-FILE-STATUSES.
011700     05  WS-FS-CHALIN                   PIC X(02).
011800     05  WS-FS-CHALOUT                   PIC X(02).
011900     05  WS-FS-LEDIN                     PIC X(02).
012000     05  WS-FS-RWDOUT                    PIC X(02).
012100     05  FILLER                         PIC X(08).
012150*----------------------------------------------------------------
012160* WS-EOF-LEDGER DRIVES THE MAIN LOOP IN 0000.  WS-CHALLENGE-FOUND
012170* AND WS-CONTRIB-FOUND ARE SET AND TESTED WITHIN THE SAME
012180* PARAGRAPH THEY SUPPORT (2010 AND 2020 RESPECTIVELY) AND DO NOT
012190* CARRY STATE ACROSS PARAGRAPH BOUNDARIES.
012195*----------------------------------------------------------------
012200 01  WS-SWITCHES.
012300     05  WS-EOF-LEDGER-SW               PIC X(01) VALUE 'N'.
012400         88  WS-EOF-LEDGER                   VALUE 'Y'.
012500     05  WS-CHALLENGE-FOUND-SW           PIC X(01) VALUE 'N'.
012600         88  WS-CHALLENGE-FOUND              VALUE 'Y'.
012650     05  WS-CONTRIB-FOUND-SW              PIC X(01) VALUE 'N'.
012660         88  WS-CONTRIB-FOUND                VALUE 'Y'.
012700     05  FILLER                          PIC X(08).
012750*----------------------------------------------------------------
012760* CCYYMMDD FORM ONLY PER THE EPS-0188 Y2K REVIEW - NO 2-DIGIT
012770* YEAR STORAGE OR CENTURY-WINDOWING LOGIC EXISTS IN THIS PROGRAM.
012780*----------------------------------------------------------------
012800 01  WS-RUN-DATE.
012900     05  WS-RUN-CCYY                    PIC 9(04).
013000     05  WS-RUN-MM                      PIC 9(02).
013100     05  WS-RUN-DD                      PIC 9(02).
013200 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(08).
013300*----------------------------------------------------------------
013400* CHALLENGE TABLE - THE ENTIRE CHALLENGE FILE IS HELD IN MEMORY
013500* FOR THE RUN SINCE THE LEDGER IS NOT GUARANTEED TO BE IN
013600* CHALLENGE-ID SEQUENCE; SEARCHED LINEARLY (A SHOP RARELY HAS
013700* MORE THAN A FEW HUNDRED CHALLENGES OPEN AT ONCE).
013800*----------------------------------------------------------------
013900 01  WS-CHAL-CT                         PIC S9(06) COMP VALUE ZERO.
014000 01  WS-CHAL-TABLE.
014100     05  WS-CHAL-ENTRY OCCURS 1 TO 5000 TIMES
014200             DEPENDING ON WS-CHAL-CT
014300             INDEXED BY WS-CHAL-IDX.
014400         10  WS-CHAL-ID                   PIC X(16).
014500         10  WS-CHAL-NAME                 PIC X(20).
014600         10  WS-CHAL-TARGET-POINTS        PIC 9(07).
014700         10  WS-CHAL-CURRENT-POINTS       PIC 9(07).
014800         10  WS-CHAL-START-DATE           PIC 9(08).
014810         10  WS-CHAL-START-DATE-BRK REDEFINES WS-CHAL-START-DATE.
014820             15  WS-CHAL-START-CCYY          PIC 9(04).
014830             15  WS-CHAL-START-MM            PIC 9(02).
014840             15  WS-CHAL-START-DD            PIC 9(02).
014900         10  WS-CHAL-END-DATE             PIC 9(08).
014910         10  WS-CHAL-END-DATE-BRK REDEFINES WS-CHAL-END-DATE.
014920             15  WS-CHAL-END-CCYY             PIC 9(04).
014930             15  WS-CHAL-END-MM               PIC 9(02).
014940             15  WS-CHAL-END-DD               PIC 9(02).
015000         10  WS-CHAL-REWARD               PIC X(20).
015010         10  WS-CHAL-REWARD-R REDEFINES WS-CHAL-REWARD.
015020*            SHOP CONVENTION (EPS-0312): THE REWARD TEXT LEADS
015030*            WITH A 5-DIGIT PER-PARTICIPANT POINT AWARD, E.G.
015040*            "00500BONUS - TOP SELLER", SO THE SAME DISPLAY
015050*            FIELD CARRIES BOTH THE AWARD AMOUNT AND ITS LABEL.
015060             15  WS-CHAL-REWARD-PTS           PIC 9(05).
015070             15  WS-CHAL-REWARD-LABEL         PIC X(15).
015100         10  WS-CHAL-ACTIVE-FLAG          PIC X(01).
015200         10  WS-CHAL-PARTICIPANT-COUNT    PIC 9(05).
015300         10  WS-CHAL-JUST-COMPLETED-SW    PIC X(01).
015400             88  WS-CHAL-JUST-COMPLETED       VALUE 'Y'.
015410*----------------------------------------------------------------
015420* PER-CONTRIBUTOR TABLE (EPS-0312) - ONE ENTRY PER CHALLENGE-ID /
015430* USER-ID PAIR SEEN ON THE LEDGER, POINTS ACCUMULATED ACROSS ALL
015440* OF THAT USER'S CODE-18 CONTRIBUTIONS THIS RUN.  SEARCHED ON
015450* CHALLENGE CLOSE-OUT TO WRITE ONE REWARD-LEDGER RECORD PER REAL
015460* PARTICIPANT INSTEAD OF A SINGLE ANONYMOUS CHALLENGE-LEVEL ROW.
015470*----------------------------------------------------------------
015480 01  WS-CONTRIB-CT                      PIC S9(06) COMP VALUE ZERO.
015490 01  WS-CONTRIB-TABLE.
015500     05  WS-CONTRIB-ENTRY OCCURS 1 TO 25000 TIMES
015510             DEPENDING ON WS-CONTRIB-CT
015520             INDEXED BY WS-CONTRIB-IDX.
015530         10  WS-CONTRIB-CHAL-ID           PIC X(16).
015540         10  WS-CONTRIB-USER-ID           PIC X(10).
015550         10  WS-CONTRIB-POINTS            PIC S9(09) COMP.
015560 01  WS-PROGRESS-WORK.
015600     05  WS-PROGRESS-PCT                PIC 9(03)V9(02) VALUE ZERO.
015700     05  WS-PROGRESS-RAW                 PIC S9(09) VALUE ZERO.
015800 01  WS-CHAL-ID-FROM-LEDGER             PIC X(16).
015900 PROCEDURE DIVISION.
015910*----------------------------------------------------------------
015920* 0000 IS THE ENTIRE JOB IN FOUR STEPS - INITIALIZE LOADS THE
015930* CHALLENGE FILE INTO WS-CHAL-TABLE AND PRIMES THE LEDGER READ,
015940* THE MAIN LOOP APPLIES EVERY CODE-18 LEDGER CARD TO ITS PARENT
015950* CHALLENGE ENTRY ONE AT A TIME, THE WRITE-BACK LOOP THEN WALKS
015960* THE TABLE IN THE ORDER IT WAS LOADED (NOT LEDGER ORDER) SO
015970* CHALLENGE-OUT COMES OUT IN THE SAME SEQUENCE CHALLENGE-IN WENT
015980* IN, AND TERMINATE CLOSES EVERYTHING DOWN.
015990*----------------------------------------------------------------
016000 0000-MAIN-CONTROL.
016100     PERFORM 1000-INITIALIZE THRU 1000-EXIT
016200     PERFORM 2000-APPLY-ONE-CONTRIBUTION THRU 2000-EXIT
016300         UNTIL WS-EOF-LEDGER
016400     PERFORM 3000-WRITE-ALL-CHALLENGES THRU 3000-EXIT
016500         VARYING WS-CHAL-IDX FROM 1 BY 1
016600         UNTIL WS-CHAL-IDX > WS-CHAL-CT
016700     PERFORM 9000-TERMINATE THRU 9000-EXIT
016800     STOP RUN.
016850*----------------------------------------------------------------
016860* OPENS ALL FOUR FILES FOR THE RUN AND TAKES THE SYSTEM DATE AS
016870* WS-RUN-DATE - THIS IS THE SAME RUN-DATE THE ACTIVE-WINDOW TEST
016880* IN 2100 COMPARES AGAINST, SO A RERUN ON A LATER CALENDAR DAY
016890* WILL EXPIRE CHALLENGES IT WOULD NOT HAVE EXPIRED THE FIRST TIME.
016895*----------------------------------------------------------------
016900 1000-INITIALIZE.
017000     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD
017100     OPEN INPUT  CHALLENGE-IN
017200     OPEN INPUT  POINT-LEDGER-IN
017300     OPEN OUTPUT CHALLENGE-OUT
017400     OPEN OUTPUT REWARD-LEDGER-OUT
017500     PERFORM 1100-LOAD-CHALLENGE-TABLE THRU 1100-EXIT
017600     PERFORM 1300-READ-LEDGER THRU 1300-EXIT.
017700 1000-EXIT.
017800     EXIT.
017850*----------------------------------------------------------------
017860* LOADS THE ENTIRE CHALLENGE FILE INTO WS-CHAL-TABLE ONE TIME AT
017870* JOB START.  1105 BELOW IS THE READ LOOP - IT FALLS THROUGH TO
017880* 1100-EXIT ON END OF FILE RATHER THAN SETTING A SWITCH, SINCE
017890* THE CHALLENGE FILE IS ONLY EVER READ THIS ONE TIME PER RUN.
017895*----------------------------------------------------------------
017900 1100-LOAD-CHALLENGE-TABLE.
018000     MOVE ZERO TO WS-CHAL-CT.
018050*----------------------------------------------------------------
018060* ONE PASS PER CARD.  THE TABLE INDEX IS SET FROM THE RUNNING
018070* COUNT RATHER THAN VARYING A PERFORM, SINCE THE GO TO BELOW
018080* LOOPS THIS PARAGRAPH UNTIL AT-END SENDS CONTROL TO 1100-EXIT.
018090*----------------------------------------------------------------
018100 1105-READ-CHALLENGE.
018200     READ CHALLENGE-IN
018300         AT END GO TO 1100-EXIT
018400     END-READ
018500     SET WS-CHAL-IDX TO WS-CHAL-CT
018600     SET WS-CHAL-IDX UP BY 1
018700     ADD 1 TO WS-CHAL-CT
018800     MOVE CHI-CHALLENGE-ID      TO WS-CHAL-ID (WS-CHAL-IDX)
018900     MOVE CHI-NAME              TO WS-CHAL-NAME (WS-CHAL-IDX)
019000     MOVE CHI-TARGET-POINTS     TO WS-CHAL-TARGET-POINTS (WS-CHAL-IDX)
019100     MOVE CHI-CURRENT-POINTS    TO WS-CHAL-CURRENT-POINTS (WS-CHAL-IDX)
019200     MOVE CHI-START-DATE        TO WS-CHAL-START-DATE (WS-CHAL-IDX)
019300     MOVE CHI-END-DATE          TO WS-CHAL-END-DATE (WS-CHAL-IDX)
019400     MOVE CHI-REWARD            TO WS-CHAL-REWARD (WS-CHAL-IDX)
019500     MOVE CHI-ACTIVE-FLAG       TO WS-CHAL-ACTIVE-FLAG (WS-CHAL-IDX)
019600     MOVE CHI-PARTICIPANT-COUNT TO WS-CHAL-PARTICIPANT-COUNT (WS-CHAL-IDX)
019700     MOVE 'N' TO WS-CHAL-JUST-COMPLETED-SW (WS-CHAL-IDX)
019800     GO TO 1105-READ-CHALLENGE.
019900 1100-EXIT.
020000     EXIT.
020050*----------------------------------------------------------------
020060* SINGLE READ OF THE POINT LEDGER - CALLED ONCE FROM 1000 TO
020070* PRIME THE LOOP AND ONCE MORE AT THE BOTTOM OF EVERY PASS
020080* THROUGH 2000 BELOW, THE SAME SHAPE USED BY EPS.PTAWARD AND
020090* EPS.LDRRPT FOR THEIR OWN PRIMARY-FILE READ LOOPS.
020095*----------------------------------------------------------------
020100 1300-READ-LEDGER.
020200     READ POINT-LEDGER-IN
020300         AT END SET WS-EOF-LEDGER TO TRUE
020400     END-READ.
020500 1300-EXIT.
020600     EXIT.
020650*----------------------------------------------------------------
020660* ONLY ACTIVITY-CODE 18 (CHALLENGE-PARTICIPATION) CARDS ARE ACTED
020670* ON HERE - EVERY OTHER ACTIVITY CODE ON THE LEDGER WAS ALREADY
020680* AWARDED BY EPS.PTAWARD AND PASSES THROUGH THIS JOB UNTOUCHED
020690* (THE LEDGER ITSELF IS NOT REWRITTEN BY THIS PROGRAM - ONLY THE
020695* CHALLENGE FILE AND THE REWARD-LEDGER EXTRACT ARE OUTPUT HERE).
020698*----------------------------------------------------------------
020700 2000-APPLY-ONE-CONTRIBUTION.
020800     IF LDI-ACTIVITY-CODE = 18
020900         MOVE LDI-SOURCE-ITEM-ID TO WS-CHAL-ID-FROM-LEDGER
021000         PERFORM 2010-FIND-CHALLENGE THRU 2010-EXIT
021100         IF WS-CHALLENGE-FOUND
021200             PERFORM 2100-CHECK-ACTIVE-WINDOW THRU 2100-EXIT
021300             IF WS-CHAL-ACTIVE-FLAG (WS-CHAL-IDX) = 'Y'
021400                 ADD LDI-POINTS-AWARDED
021500                     TO WS-CHAL-CURRENT-POINTS (WS-CHAL-IDX)
021520                 PERFORM 2020-RECORD-CONTRIBUTOR THRU 2020-EXIT
021600                 PERFORM 2200-CHECK-COMPLETION THRU 2200-EXIT
021700             END-IF
021750         ELSE
021760             ADD 1 TO WS-UNMATCHED-CT
021800         END-IF
021900     END-IF
022000     PERFORM 1300-READ-LEDGER THRU 1300-EXIT.
022100 2000-EXIT.
022200     EXIT.
022250*----------------------------------------------------------------
022260* LINEAR SEARCH OF THE IN-MEMORY CHALLENGE TABLE BY CHALLENGE-ID.
022270* EPS-0263 MADE THIS A HARD MISS RATHER THAN AN ABEND - A LEDGER
022280* CARD CITING A CHALLENGE-ID NOT ON FILE (E.G. A CHALLENGE THAT
022290* WAS RETIRED BETWEEN THE AWARD RUN AND THIS RUN) IS COUNTED IN
022295* WS-UNMATCHED-CT AND OTHERWISE IGNORED, NOT FATAL TO THE JOB.
022298*----------------------------------------------------------------
022300 2010-FIND-CHALLENGE.
022400     SET WS-CHALLENGE-FOUND-SW TO 'N'
022500     SET WS-CHAL-IDX TO 1
022600     SEARCH WS-CHAL-ENTRY
022700         AT END SET WS-CHALLENGE-FOUND-SW TO 'N'
022800         WHEN WS-CHAL-ID (WS-CHAL-IDX) = WS-CHAL-ID-FROM-LEDGER
022900             SET WS-CHALLENGE-FOUND-SW TO 'Y'
023000     END-SEARCH.
023100 2010-EXIT.
023200     EXIT.
023210*----------------------------------------------------------------
023220* RECORD THIS CONTRIBUTION AGAINST THE LEDGER'S USER-ID SO THE
023230* REAL CONTRIBUTOR LIST IS ON HAND WHEN THE CHALLENGE CLOSES OUT
023240* (SEE 2210-WRITE-REWARD-ENTRY).  ONE ENTRY PER CHALLENGE/USER
023250* PAIR - A USER'S REPEAT CONTRIBUTIONS ACCUMULATE INTO IT.
023260*----------------------------------------------------------------
023270 2020-RECORD-CONTRIBUTOR.
023280     SET WS-CONTRIB-FOUND-SW TO 'N'
023290     SET WS-CONTRIB-IDX TO 1
023300     SEARCH WS-CONTRIB-ENTRY
023310         AT END CONTINUE
023320         WHEN WS-CONTRIB-CHAL-ID (WS-CONTRIB-IDX)
023325              = WS-CHAL-ID (WS-CHAL-IDX)
023330              AND WS-CONTRIB-USER-ID (WS-CONTRIB-IDX) = LDI-USER-ID
023340             SET WS-CONTRIB-FOUND-SW TO 'Y'
023350     END-SEARCH
023360     IF WS-CONTRIB-FOUND
023370         ADD LDI-POINTS-AWARDED TO WS-CONTRIB-POINTS (WS-CONTRIB-IDX)
023380     ELSE
023390         ADD 1 TO WS-CONTRIB-CT
023400         SET WS-CONTRIB-IDX TO WS-CONTRIB-CT
023410         MOVE WS-CHAL-ID (WS-CHAL-IDX)
023415             TO WS-CONTRIB-CHAL-ID (WS-CONTRIB-IDX)
023420         MOVE LDI-USER-ID TO WS-CONTRIB-USER-ID (WS-CONTRIB-IDX)
023430         MOVE LDI-POINTS-AWARDED
023435             TO WS-CONTRIB-POINTS (WS-CONTRIB-IDX)
023440     END-IF.
023450 2020-EXIT.
023460     EXIT.
023470 2100-CHECK-ACTIVE-WINDOW.
023480     IF WS-CHAL-ACTIVE-FLAG (WS-CHAL-IDX) = 'Y'
023500        AND WS-RUN-DATE-NUM >= WS-CHAL-START-DATE (WS-CHAL-IDX)
023600        AND WS-RUN-DATE-NUM <= WS-CHAL-END-DATE (WS-CHAL-IDX)
023700         CONTINUE
023800     ELSE
023900         MOVE 'N' TO WS-CHAL-ACTIVE-FLAG (WS-CHAL-IDX)
024000     END-IF.
024100 2100-EXIT.
024200     EXIT.
024300 2200-CHECK-COMPLETION.
024400     IF WS-CHAL-CURRENT-POINTS (WS-CHAL-IDX) >=
024500             WS-CHAL-TARGET-POINTS (WS-CHAL-IDX)
024600         MOVE 'N' TO WS-CHAL-ACTIVE-FLAG (WS-CHAL-IDX)
024700         SET WS-CHAL-JUST-COMPLETED (WS-CHAL-IDX) TO TRUE
024750         PERFORM 2210-WRITE-REWARD-ENTRY THRU 2210-EXIT
024760             VARYING WS-CONTRIB-IDX FROM 1 BY 1
024770             UNTIL WS-CONTRIB-IDX > WS-CONTRIB-CT
024900     END-IF.
025000 2200-EXIT.
025100     EXIT.
025200*----------------------------------------------------------------
025210* ONE REWARD-LEDGER RECORD (CLASS 'P') IS WRITTEN FOR EACH REAL
025220* CONTRIBUTOR TO THE JUST-COMPLETED CHALLENGE (EPS-0312) - THE
025230* PER-CONTRIBUTOR TABLE BUILT BY 2020-RECORD-CONTRIBUTOR AS THE
025240* LEDGER WAS APPLIED IS SCANNED FOR ENTRIES AGAINST THIS
025250* CHALLENGE-ID; 2200-CHECK-COMPLETION DRIVES THE SUBSCRIPT SO
025260* THIS PARAGRAPH TESTS, AND SKIPS, EVERY NON-MATCHING ENTRY.
025700*----------------------------------------------------------------
025800 2210-WRITE-REWARD-ENTRY.
025810     IF WS-CONTRIB-CHAL-ID (WS-CONTRIB-IDX) = WS-CHAL-ID (WS-CHAL-IDX)
025820         MOVE WS-CONTRIB-USER-ID (WS-CONTRIB-IDX) TO RWD-USER-ID
026000         MOVE 18 TO RWD-ACTIVITY-CODE
026100         MOVE WS-CHAL-REWARD-PTS (WS-CHAL-IDX) TO RWD-POINTS-AWARDED
026200         MOVE 'P' TO RWD-POINT-CLASS
026300         MOVE WS-RUN-DATE-NUM TO RWD-EARNED-DATE
026400         MOVE ZERO TO RWD-EXPIRY-DATE
026500         MOVE SPACES TO RWD-DETAILS
026600         STRING WS-CHAL-ID (WS-CHAL-IDX) DELIMITED BY SIZE
026700                WS-CHAL-REWARD (WS-CHAL-IDX) DELIMITED BY SIZE
026800             INTO RWD-DETAILS
026900         WRITE RWD-RECORD
026950     END-IF.
027000 2210-EXIT.
027100     EXIT.
027110*----------------------------------------------------------------
027120* EPS-0313 - A CHALLENGE THAT DREW NO CODE-18 CONTRIBUTION THIS
027130* RUN NEVER PASSES THROUGH 2100-CHECK-ACTIVE-WINDOW ABOVE, SO ITS
027140* 'Y' FLAG WOULD OTHERWISE SURVIVE PAST ITS OWN END-DATE.  THE
027150* SAME WINDOW TEST IS RE-APPLIED HERE TO EVERY CARD ON THE WAY
027160* OUT, CONTRIBUTION OR NOT, SO AN EXPIRED CHALLENGE IS MARKED
027170* INACTIVE THE RUN AFTER ITS END-DATE NO MATTER WHAT.
027180*----------------------------------------------------------------
027200 3000-WRITE-ALL-CHALLENGES.
027285     PERFORM 2100-CHECK-ACTIVE-WINDOW THRU 2100-EXIT
027300     MOVE WS-CHAL-ID (WS-CHAL-IDX)        TO CHO-CHALLENGE-ID
027400     MOVE WS-CHAL-NAME (WS-CHAL-IDX)      TO CHO-NAME
027500     MOVE WS-CHAL-TARGET-POINTS (WS-CHAL-IDX)  TO CHO-TARGET-POINTS
027600     MOVE WS-CHAL-CURRENT-POINTS (WS-CHAL-IDX) TO CHO-CURRENT-POINTS
027700     MOVE WS-CHAL-START-DATE (WS-CHAL-IDX) TO CHO-START-DATE
027800     MOVE WS-CHAL-END-DATE (WS-CHAL-IDX)   TO CHO-END-DATE
027900     MOVE WS-CHAL-REWARD (WS-CHAL-IDX)     TO CHO-REWARD
028000     MOVE WS-CHAL-ACTIVE-FLAG (WS-CHAL-IDX) TO CHO-ACTIVE-FLAG
028100     MOVE WS-CHAL-PARTICIPANT-COUNT (WS-CHAL-IDX)
028200         TO CHO-PARTICIPANT-COUNT
028300     MOVE SPACES TO FILLER IN CHO-RECORD
028400     PERFORM 3100-COMPUTE-PROGRESS-PCT THRU 3100-EXIT
028500     WRITE CHO-RECORD.
028600 3000-EXIT.
028700     EXIT.
028800*----------------------------------------------------------------
028900* THE 100-BYTE CHALLENGE CARD HAS NO ROOM FOR A STORED PROGRESS
029000* PERCENTAGE, SO WS-PROGRESS-PCT IS NOT WRITTEN OUT HERE - IT IS
029100* RECOMPUTED FROM CURRENT/TARGET POINTS BY EPS.LDRRPT'S OWN
029200* CHALLENGE-PROGRESS SECTION WHEN IT BUILDS THE REPORT.  THIS
029300* PARAGRAPH STANDS AS THE CANONICAL FORMULA - KEEP BOTH IN STEP.
029400*----------------------------------------------------------------
029500 3100-COMPUTE-PROGRESS-PCT.
029600     IF WS-CHAL-TARGET-POINTS (WS-CHAL-IDX) = ZERO
029700         MOVE ZERO TO WS-PROGRESS-PCT
029800     ELSE
029900         COMPUTE WS-PROGRESS-RAW =
030000             WS-CHAL-CURRENT-POINTS (WS-CHAL-IDX) * 100
030100         COMPUTE WS-PROGRESS-PCT =
030200             WS-PROGRESS-RAW / WS-CHAL-TARGET-POINTS (WS-CHAL-IDX)
030300         IF WS-PROGRESS-PCT > 100.00
030400             MOVE 100.00 TO WS-PROGRESS-PCT
030500         END-IF
030600     END-IF.
030700 3100-EXIT.
030800     EXIT.
030850*----------------------------------------------------------------
030860* STANDARD CLOSE-DOWN - NO COUNTS ARE PRINTED BY THIS JOB, THE
030870* UNMATCHED-CONTRIBUTION COUNT (WS-UNMATCHED-CT, EPS-0263) IS
030880* CARRIED IN WORKING-STORAGE FOR DEBUG DISPLAY ONLY AND IS NOT
030890* WRITTEN TO ANY OUTPUT FILE OR CONTROL-TOTALS RECORD.
030895*----------------------------------------------------------------
030900 9000-TERMINATE.
031000     CLOSE CHALLENGE-IN
031100     CLOSE CHALLENGE-OUT
031200     CLOSE POINT-LEDGER-IN
031300     CLOSE REWARD-LEDGER-OUT.
031400 9000-EXIT.
031500     EXIT.
